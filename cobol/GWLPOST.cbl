000100*================================================================         
000200* GWLPOST  -  GROUP WALLET LEDGER POSTING RUN                             
000300* PURPOSE.  READS THE DAY'S TRANSACTION-REQUEST FILE AND POSTS            
000400*   EACH REQUEST (CARD EXPENSE, INTERNAL TRANSFER, INCOME, OR             
000500*   OTHER EXPENSE) TO THE TRANSACTION LEDGER, ADJUSTING THE               
000600*   OWNING ACCOUNT BALANCE(S).  PRODUCES A NEW ACCOUNT MASTER             
000700*   AND A POSTING RUN SUMMARY.  A REQUEST THAT FAILS EDIT IS              
000800*   REJECTED WITH NO PARTIAL EFFECT; BOTH LEGS OF A TRANSFER              
000900*   POST TOGETHER OR NOT AT ALL.                                          
001000*   STEPS: 1000 LOADS THE THREE MASTERS INTO STORAGE, 2000 POSTS          
001100*   ONE REQUEST PER PASS UNTIL THE REQUEST FILE IS EXHAUSTED, 8000        
001200*   REWRITES THE ACCOUNT MASTER FROM THE UPDATED TABLE, AND 8100          
001300*   PRINTS THE RECONCILIATION LINE FOR THE OPERATOR'S RUN LOG.            
001400*================================================================         
001500* CHANGE LOG                                                              
001600* 870304 RAH GWL-0001  ORIGINAL PROGRAM - CARD AND TRANSFER               
001700*            POSTING ONLY, ACCOUNT MASTER HELD IN STORAGE.                
001800* 870611 RAH GWL-0009  ADDED INCOME AND OTHER-EXPENSE POSTING.            
001900* 880102 RAH GWL-0022  ADDED RUN SUMMARY COUNTS (READ, POSTED,            
002000*            REJECTED) AT OPERATOR'S REQUEST FOR RECON.                   
002100* 890715 DKP GWL-0115  CARD TABLE ENLARGED 2000 TO 5000 ENTRIES;          
002200*            SHOP HAD STARTED REJECTING GOOD CARD REQUESTS.               
002300* 910509 DKP GWL-0255  FIXED A TRANSFER THAT COULD POST THE               
002400*            OUT LEG AND THEN ABEND ON THE IN LEG SIZE ERROR,             
002500*            LEAVING THE ACCOUNT TABLE OUT OF BALANCE UNTIL               
002600*            THE NEXT COLD START.  BOTH LEGS NOW VALIDATE                 
002700*            BEFORE EITHER ONE IS POSTED.                                 
002800* 920714 RAH GWL-0268  ADDED A SECOND SELECT/FD PAIR SO THE NEW           
002900*            ACCOUNT MASTER IS A FRESH OUTPUT DATA SET (ACCTOUT)          
003000*            RATHER THAN A REWRITE OF ACCTFILE IN PLACE - A               
003100*            REWRITE-IN-PLACE ABEND HAD LEFT A HALF-UPDATED               
003200*            MASTER ON THE PACK TWICE IN THE PRIOR YEAR.                  
003300* 930221 RAH GWL-0276  ADDED BALANCE OVERFLOW CHECK ON SIZE               
003400*            ERROR PER AUDIT FINDING 93-014.                              
003500* 941103 DKP GWL-0298  ACCOUNT TABLE SEARCH CHANGED FROM A                
003600*            SEQUENTIAL PERFORM VARYING TO SEARCH ALL - THE               
003700*            SEQUENTIAL SCAN WAS TAKING TOO LONG ONCE THE                 
003800*            ACCOUNT FILE PASSED 3000 RECORDS.                            
003900* 950118 DKP GWL-0305  GROUP-MEMBER TABLE LOAD ADDED; SERVICE             
004000*            NOW CHECKS THIS IN STEP WITH GWLMAINT, SAME LAYOUT.          
004100* 960304 LTS GWL-0318  OTHER-EXPENSE REQUESTS WERE SILENTLY               
004200*            FALLING THROUGH TO THE TRANSFER EDIT WHEN THE                
004300*            REQUEST TYPE BYTE WAS BLANK INSTEAD OF SPACE-                
004400*            FILLED FROM THE UPSTREAM EXTRACT.  REQUEST TYPE              
004500*            IS NOW VALIDATED AGAINST THE FOUR KNOWN VALUES               
004600*            BEFORE THE TYPE IS EVER TESTED.                              
004700* 970830 LTS GWL-0340  UPSI-0 TEST-RUN SWITCH ADDED SO ACCOUNTING         
004800*            CAN DRY-RUN A REQUEST FILE WITHOUT UPDATING MASTERS.         
004900* 980512 LTS GWL-0352  ADDED THE 8900-LOG-REJECTION SYSOUT LINE -         
005000*            OPERATIONS HAD BEEN UNABLE TO TELL WHY A REQUEST             
005100*            COUNT DID NOT RECONCILE WITHOUT RERUNNING WITH A             
005200*            TRACE SWITCH ON.                                             
005300* 990226 LTS GWL-Y2K1  YEAR 2000 REVIEW - ALL DATE FIELDS ARE             
005400*            ALREADY FULL CCYYMMDD.  NO CODE CHANGE REQUIRED.             
005500* 000714 LTS GWL-0360  MINOR - CORRECTED REJECT COUNT WHEN BOTH           
005600*            TRANSFER LEGS FAIL OVERFLOW (WAS COUNTING TWICE).            
005700* 020815 RAH GWL-0381  DROPPED THE WS- PREFIX CARRIED OVER FROM AN        
005800*            EARLIER DRAFT OF THIS PROGRAM - THIS SHOP HAS NEVER          
005900*            PREFIXED SCALAR WORKING-STORAGE AND THE AUDITOR ASKED        
006000*            WHY THIS ONE PROGRAM DID.  ALSO EXPANDED PROCEDURE           
006100*            DIVISION COMMENTARY PER THE SAME REVIEW, INCLUDING           
006200*            THE FIELD PREFIX GLOSSARY AND PARAGRAPH CROSS-               
006300*            REFERENCE ADDED BELOW.                                       
006400*================================================================         
006500 IDENTIFICATION DIVISION.                                                 
006600 PROGRAM-ID.    GWLPOST.                                                  
006700 AUTHOR.        R A HOLLISTER.                                            
006800 INSTALLATION.  GROUP WALLET DATA CENTER.                                 
006900 DATE-WRITTEN.  03/04/87.                                                 
007000 DATE-COMPILED.                                                           
007100 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
007200*                                                                         
007300 ENVIRONMENT DIVISION.                                                    
007400*    SOURCE-COMPUTER AND OBJECT-COMPUTER ARE CARRIED FORWARD              
007500*    FROM THE ORIGINAL 1987 JCL PACKAGE - THIS RUN HAS NEVER              
007600*    BEEN MOVED OFF THE 4381 CLASS OF HARDWARE.                           
007700 CONFIGURATION SECTION.                                                   
007800 SOURCE-COMPUTER.  IBM-4381.                                              
007900 OBJECT-COMPUTER.  IBM-4381.                                              
008000*    SPECIAL-NAMES DEFINES THE PRINTER CARRIAGE CONTROL                   
008100*    CHANNEL FOR THE RUN SUMMARY SKIP-TO-TOP, AND THE UPSI-0              
008200*    SWITCH THAT LETS ACCOUNTING DRY-RUN A REQUEST FILE.  SET             
008300*    THE SWITCH ON IN THE JCL //UPSI CARD FOR A TEST RUN; THE             
008400*    SWITCH IS READ BUT NOT YET ACTED ON BY ANY PARAGRAPH -               
008500*    SEE GWL-0340 ABOVE, STILL OPEN AS OF THIS REVIEW.                    
008600 SPECIAL-NAMES.                                                           
008700    C01 IS TOP-OF-FORM                                                    
008800    UPSI-0 ON  STATUS IS GWL-TEST-RUN                                     
008900          OFF STATUS IS GWL-PRODUCTION-RUN.                               
009000*                                                                         
009100 INPUT-OUTPUT SECTION.                                                    
009200*    EVERY SELECT BELOW CARRIES ITS OWN TWO-BYTE FILE STATUS              
009300*    PAIR RATHER THAN SHARING ONE FIELD - A MIXED-UP STATUS               
009400*    FROM THE WRONG FILE COST THE SHOP A BAD RERUN IN 1988                
009500*    AND THE STANDARD HAS NOT CHANGED SINCE.                              
009600 FILE-CONTROL.                                                            
009700    SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                                
009800        ORGANIZATION IS SEQUENTIAL                                        
009900        FILE STATUS IS ACCT-FILE-STATUS.                                  
010000*                                                                         
010100*    NEW-ACCOUNT-FILE IS A SEPARATE DATA SET FROM ACCOUNT-                
010200*    FILE, NOT A REWRITE IN PLACE - OPERATIONS RENAMES IT                 
010300*    OVER THE OLD MASTER AFTER THE RUN IS ACCEPTED.                       
010400    SELECT NEW-ACCOUNT-FILE ASSIGN TO ACCTOUT                             
010500        ORGANIZATION IS SEQUENTIAL                                        
010600        FILE STATUS IS NACT-FILE-STATUS.                                  
010700*                                                                         
010800*    CARD-FILE IS READ ONCE AT STARTUP AND HELD IN STORAGE;               
010900*    THIS RUN NEVER REWRITES IT.  CARD MAINTENANCE IS DONE                
011000*    ONLY BY GWLMAINT.                                                    
011100    SELECT CARD-FILE ASSIGN TO CARDFILE                                   
011200        ORGANIZATION IS SEQUENTIAL                                        
011300        FILE STATUS IS CARD-FILE-STATUS.                                  
011400*                                                                         
011500*    GROUP-MEMBER-FILE TELLS 3100/4100/5100/6100 WHICH USER               
011600*    IS ALLOWED TO POST AGAINST WHICH ACCOUNT - A REQUEST                 
011700*    FROM A USER NOT ON THE ACCOUNT IS REJECTED, NOT POSTED.              
011800    SELECT GROUP-MEMBER-FILE ASSIGN TO MEMBFILE                           
011900        ORGANIZATION IS SEQUENTIAL                                        
012000        FILE STATUS IS MEMB-FILE-STATUS.                                  
012100*                                                                         
012200*    TXN-REQUEST-FILE IS THE DAY-S INPUT - ONE RECORD PER                 
012300*    REQUESTED POSTING, IN THE ORDER THE FRONT END QUEUED                 
012400*    THEM.  THIS RUN DOES NOT RESEQUENCE OR SORT THE FILE.                
012500    SELECT TXN-REQUEST-FILE ASSIGN TO TXNREQ                              
012600        ORGANIZATION IS SEQUENTIAL                                        
012700        FILE STATUS IS REQ-FILE-STATUS.                                   
012800*                                                                         
012900*    TXN-LEDGER-FILE IS OPENED EXTEND BELOW SO TODAY-S ROWS               
013000*    ARE APPENDED AFTER ANY PRIOR RUN THIS SAME DAY, THEN                 
013100*    REOPENED INPUT AT STEP 1150 TO FIND THE CURRENT HIGH-                
013200*    WATER MARK BEFORE ANY NEW ROW IS WRITTEN.                            
013300    SELECT TXN-LEDGER-FILE ASSIGN TO TXNLDG                               
013400        ORGANIZATION IS SEQUENTIAL                                        
013500        FILE STATUS IS LDGR-FILE-STATUS.                                  
013600*                                                                         
013700 DATA DIVISION.                                                           
013800 FILE SECTION.                                                            
013900*                                                                         
014000* OLD ACCOUNT MASTER - READ IN FULL AT STEP 1000                          
014100 FD  ACCOUNT-FILE                                                         
014200    RECORDING MODE IS F                                                   
014300    LABEL RECORDS ARE STANDARD                                            
014400    RECORD CONTAINS 135 CHARACTERS.                                       
014500 01  ACCOUNT-FILE-REC.                                                    
014600    COPY GWACREC.                                                         
014700*                                                                         
014800* NEW ACCOUNT MASTER - WRITTEN IN FULL AT STEP 8000                       
014900 FD  NEW-ACCOUNT-FILE                                                     
015000    RECORDING MODE IS F                                                   
015100    LABEL RECORDS ARE STANDARD                                            
015200    RECORD CONTAINS 135 CHARACTERS.                                       
015300 01  NEW-ACCOUNT-FILE-REC.                                                
015400    COPY GWACREC.                                                         
015500*                                                                         
015600* CARD MASTER - READ IN FULL AT STEP 1200, NEVER REWRITTEN                
015700* BY THIS PROGRAM.                                                        
015800 FD  CARD-FILE                                                            
015900    RECORDING MODE IS F                                                   
016000    LABEL RECORDS ARE STANDARD                                            
016100    RECORD CONTAINS 100 CHARACTERS.                                       
016200 01  CARD-FILE-REC.                                                       
016300    COPY GWCRREC.                                                         
016400*                                                                         
016500* GROUP-MEMBER MASTER - READ IN FULL AT STEP 1300 TO BUILD                
016600* THE ACCOUNT-TO-USER AUTHORIZATION TABLE.                                
016700 FD  GROUP-MEMBER-FILE                                                    
016800    RECORDING MODE IS F                                                   
016900    LABEL RECORDS ARE STANDARD                                            
017000    RECORD CONTAINS 70 CHARACTERS.                                        
017100 01  GROUP-MEMBER-FILE-REC.                                               
017200    COPY GWMBREC.                                                         
017300*                                                                         
017400* ONE RECORD PER REQUESTED POSTING - SEE GW-TR-REQUEST-TYPE               
017500* IN GWTRREC FOR THE FOUR VALID REQUEST TYPES.                            
017600 FD  TXN-REQUEST-FILE                                                     
017700    RECORDING MODE IS F                                                   
017800    LABEL RECORDS ARE STANDARD                                            
017900    RECORD CONTAINS 119 CHARACTERS.                                       
018000 01  TXN-REQUEST-REC.                                                     
018100    COPY GWTRREC.                                                         
018200*                                                                         
018300* LEDGER IS OPENED EXTEND - THIS RUN'S ROWS ARE APPENDED                  
018400* AFTER WHATEVER PRIOR RUNS HAVE ALREADY POSTED TODAY.                    
018500 FD  TXN-LEDGER-FILE                                                      
018600    RECORDING MODE IS F                                                   
018700    LABEL RECORDS ARE STANDARD                                            
018800    RECORD CONTAINS 131 CHARACTERS.                                       
018900 01  TXN-LEDGER-REC.                                                      
019000    COPY GWTLREC.                                                         
019100*                                                                         
019200 WORKING-STORAGE SECTION.                                                 
019300*-------------------------------------------------------------            
019400* FIELD PREFIX GLOSSARY - ADDED FOR THE 2002 AUDIT REVIEW SINCE           
019500* THE TABLE-ENTRY PREFIXES BELOW ARE NOT USED ANYWHERE ELSE IN            
019600* THE SHOP AND A NEW PROGRAMMER HAS NO OTHER PLACE TO LOOK THEM           
019700* UP.                                                                     
019800*   AT-  ACCOUNT-TABLE ENTRY (IN-STORAGE COPY OF GWACREC)                 
019900*   CT-  CARD-TABLE ENTRY (IN-STORAGE COPY OF GWCRREC)                    
020000*   MT-  MEMBER-TABLE ENTRY (IN-STORAGE COPY OF GWMBREC)                  
020100*   TK-  TRANSFER-KEY-BRK SUBFIELD (RUN DATE + SEQUENCE)                  
020200*   GW-TR-  FIELD COPIED STRAIGHT FROM GWTRREC (ONE REQUEST)              
020300*   GW-TL-  FIELD COPIED STRAIGHT FROM GWTLREC (ONE LEDGER ROW)           
020400*   GW-ACCT-  FIELD COPIED STRAIGHT FROM GWACREC (ONE ACCOUNT)            
020500* NONE OF THESE PREFIXES LINE UP WITH THE SHOP-S USUAL PRACTICE           
020600* OF LEAVING SCALAR WORKING-STORAGE UNPREFIXED - THEY EXIST ONLY          
020700* BECAUSE THE TABLE ENTRIES REPEAT UNDER OCCURS AND NEED THEIR            
020800* OWN QUALIFIED NAMES TO BE UNAMBIGUOUS IN A MOVE STATEMENT.              
020900*-------------------------------------------------------------            
021000*                                                                         
021100*-------------------------------------------------------------            
021200* FILE STATUS FIELDS - STANDARD 2-BYTE STATUS PAIR, ONE PER FILE          
021300*-------------------------------------------------------------            
021400*    EACH PAIR IS TESTED AFTER ITS OWN READ/WRITE/OPEN/CLOSE -            
021500*    NEVER AFTER A DIFFERENT FILE-S I/O, PER THE 1988 STANDARD            
021600*    NOTED ABOVE.                                                         
021700 01  ACCT-FILE-STATUS.                                                    
021800    05  ACCT-STATUS-1             PIC X.                                  
021900    05  ACCT-STATUS-2             PIC X.                                  
022000 01  NACT-FILE-STATUS.                                                    
022100    05  NACT-STATUS-1             PIC X.                                  
022200    05  NACT-STATUS-2             PIC X.                                  
022300 01  CARD-FILE-STATUS.                                                    
022400    05  CARD-STATUS-1             PIC X.                                  
022500    05  CARD-STATUS-2             PIC X.                                  
022600 01  MEMB-FILE-STATUS.                                                    
022700    05  MEMB-STATUS-1             PIC X.                                  
022800    05  MEMB-STATUS-2             PIC X.                                  
022900 01  REQ-FILE-STATUS.                                                     
023000    05  REQ-STATUS-1              PIC X.                                  
023100    05  REQ-STATUS-2              PIC X.                                  
023200 01  LDGR-FILE-STATUS.                                                    
023300    05  LDGR-STATUS-1             PIC X.                                  
023400    05  LDGR-STATUS-2             PIC X.                                  
023500*                                                                         
023600*-------------------------------------------------------------            
023700* END-OF-FILE SWITCH                                                      
023800*-------------------------------------------------------------            
023900*    SET ONLY BY 2100-READ-REQUEST ON AN AT END CONDITION -               
024000*    NO OTHER PARAGRAPH TOUCHES THIS SWITCH.                              
024100 01  EOF-REQUEST-SW             PIC X(01) VALUE 'N'.                      
024200    88  EOF-REQUEST                VALUE 'Y'.                             
024300*                                                                         
024400*-------------------------------------------------------------            
024500* IN-MEMORY MASTER TABLES, LOADED AT STEP 1000                            
024600*-------------------------------------------------------------            
024700*    TABLE SIZE LIMITS (5000/5000/20000) WERE SIZED AGAINST               
024800*    THE LARGEST PRODUCTION FILES SEEN AT CONVERSION AND HAVE             
024900*    ROOM TO GROW.  A FILE LARGER THAN THE OCCURS LIMIT ABENDS            
025000*    ON THE NEXT MOVE RATHER THAN SILENTLY TRUNCATING.                    
025100 01  ACCOUNT-TABLE.                                                       
025200    05  ACCT-TAB-COUNT            PIC 9(05) COMP                          
025300                                  VALUE ZERO.                             
025400    05  ACCT-TAB-ENTRY                                                    
025500            OCCURS 1 TO 5000 TIMES                                        
025600            DEPENDING ON ACCT-TAB-COUNT                                   
025700            ASCENDING KEY IS AT-ACCT-ID                                   
025800            INDEXED BY ACCT-IDX.                                          
025900        10  AT-ACCT-ID            PIC 9(09).                              
026000        10  AT-ACCT-NUMBER        PIC X(16).                              
026100        10  AT-ACCT-TYPE          PIC X(01).                              
026200        10  AT-ACCT-NAME          PIC X(30).                              
026300        10  AT-ACCT-OWNER-ID      PIC 9(09).                              
026400        10  AT-ACCT-BALANCE       PIC S9(13).                             
026500        10  AT-ACCT-CREATED-DATE  PIC 9(08).                              
026600*                                                                         
026700*    CARD-TAB-ENTRY IS NOT SUBSCRIPTED BY ACCT-TAB-ENTRY - A              
026800*    CARD IS LOCATED BY ITS OWN KEY IN 7060-FIND-CARD AND ITS             
026900*    OWNING ACCOUNT FOUND FROM CT-CARD-ACCT-ID SEPARATELY.                
027000 01  CARD-TABLE.                                                          
027100    05  CARD-TAB-COUNT            PIC 9(05) COMP                          
027200                                  VALUE ZERO.                             
027300    05  CARD-TAB-ENTRY                                                    
027400            OCCURS 1 TO 5000 TIMES                                        
027500            DEPENDING ON CARD-TAB-COUNT                                   
027600            ASCENDING KEY IS CT-CARD-ID                                   
027700            INDEXED BY CARD-IDX.                                          
027800        10  CT-CARD-ID            PIC 9(09).                              
027900        10  CT-CARD-ACCT-ID       PIC 9(09).                              
028000        10  CT-CARD-MASKED-NO     PIC X(19).                              
028100        10  CT-CARD-BRAND         PIC X(10).                              
028200        10  CT-CARD-STATUS        PIC X(01).                              
028300        10  CT-CARD-CREATED-DATE  PIC 9(08).                              
028400*                                                                         
028500*    MEMB-TAB-ENTRY IS KEYED ON THE ACCOUNT SIDE SO A GIVEN               
028600*    ACCOUNT-S MEMBER LIST CAN BE SEARCHED DIRECTLY; A USER               
028700*    BELONGING TO MANY ACCOUNTS APPEARS AS MANY ENTRIES.                  
028800 01  MEMBER-TABLE.                                                        
028900    05  MEMB-TAB-COUNT            PIC 9(05) COMP                          
029000                                  VALUE ZERO.                             
029100    05  MEMB-TAB-ENTRY                                                    
029200            OCCURS 1 TO 20000 TIMES                                       
029300            DEPENDING ON MEMB-TAB-COUNT                                   
029400            ASCENDING KEY IS MT-GM-ACCT-ID                                
029500            INDEXED BY MEMB-IDX.                                          
029600        10  MT-GM-ID              PIC 9(09).                              
029700        10  MT-GM-ACCT-ID         PIC 9(09).                              
029800        10  MT-GM-USER-ID         PIC 9(09).                              
029900        10  MT-GM-ROLE            PIC X(01).                              
030000        10  MT-GM-JOINED-DATE     PIC 9(08).                              
030100*                                                                         
030200*-------------------------------------------------------------            
030300* SEARCH RESULT SWITCHES AND WORKING FIELDS                               
030400*-------------------------------------------------------------            
030500*    SET BY SEARCH ALL IN 7050/7060 TO REC-FOUND OR REC-NOT-              
030600*    FOUND (SEE THE 77-LEVELS BELOW) - TESTED IMMEDIATELY                 
030700*    AFTER THE SEARCH, NEVER CARRIED PAST THE NEXT STATEMENT.             
030800 01  ACCOUNT-RETURN-CODE        PIC S9(9) COMP-5.                         
030900 01  CARD-RETURN-CODE           PIC S9(9) COMP-5.                         
031000 01  FROM-ACCT-IDX-SAVE         PIC 9(05) COMP.                           
031100 01  TO-ACCT-IDX-SAVE           PIC 9(05) COMP.                           
031200*                                                                         
031300*-------------------------------------------------------------            
031400* RUN CONTROL AND TOTALS - ALL COMP PER SHOP STANDARD                     
031500*-------------------------------------------------------------            
031600*    THESE FIVE COUNTS ARE THE ONLY FIGURES THAT APPEAR ON                
031700*    THE OPERATOR-S RUN SUMMARY AT STEP 8100 - READ = POSTED              
031800*    + REJECTED IS THE FIRST THING THE OPERATOR CHECKS.                   
031900 01  REQUESTS-READ              PIC 9(07) COMP                            
032000                                      VALUE ZERO.                         
032100 01  REQUESTS-POSTED            PIC 9(07) COMP                            
032200                                      VALUE ZERO.                         
032300 01  REQUESTS-REJECTED          PIC 9(07) COMP                            
032400                                      VALUE ZERO.                         
032500 01  TOTAL-IN-POSTED            PIC S9(13) COMP                           
032600                                      VALUE ZERO.                         
032700 01  TOTAL-OUT-POSTED           PIC S9(13) COMP                           
032800                                      VALUE ZERO.                         
032900 01  NEXT-LEDGER-ID             PIC 9(09) COMP                            
033000                                      VALUE ZERO.                         
033100 01  TRANSFER-SEQ               PIC 9(04) COMP                            
033200                                      VALUE ZERO.                         
033300 01  WRITE-SUB                  PIC 9(05) COMP.                           
033400*                                                                         
033500*-------------------------------------------------------------            
033600* RUN DATE AND ITS BREAKDOWN (REDEFINES 1 OF 3)                           
033700*-------------------------------------------------------------            
033800*    RUN-DATE-X IS ACCEPTED ONCE AT STEP 1000 AND USED FOR                
033900*    EVERY LEDGER ROW AND TRANSFER KEY BUILT DURING THIS RUN -            
034000*    A RUN THAT CROSSES MIDNIGHT STILL STAMPS EVERYTHING WITH             
034100*    THE DATE IT STARTED.                                                 
034200 01  RUN-DATE-X                 PIC 9(08).                                
034300 01  RUN-DATE-BRK REDEFINES RUN-DATE-X.                                   
034400    05  RUN-CCYY                   PIC 9(04).                             
034500    05  RUN-MM                     PIC 9(02).                             
034600    05  RUN-DD                     PIC 9(02).                             
034700*                                                                         
034800*-------------------------------------------------------------            
034900* TRANSFER KEY WORK AREA AND BREAKDOWN (REDEFINES 2 OF 3)                 
035000*-------------------------------------------------------------            
035100*    TRANSFER-KEY-WORK TIES THE TWO LEDGER ROWS OF ONE                    
035200*    TRANSFER TOGETHER FOR RECONCILIATION - SEE GW-TL-XFER-KEY            
035300*    IN GWTLREC.  THE SEQUENCE PORTION RESETS TO ZERO EACH RUN.           
035400 01  TRANSFER-KEY-WORK          PIC X(12).                                
035500 01  TRANSFER-KEY-BRK                                                     
035600            REDEFINES TRANSFER-KEY-WORK.                                  
035700    05  TK-RUN-DATE                PIC 9(08).                             
035800    05  TK-SEQUENCE                PIC 9(04).                             
035900*                                                                         
036000*-------------------------------------------------------------            
036100* BALANCE WORK AREA AND MAGNITUDE VIEW (REDEFINES 3 OF 3)                 
036200* MAGNITUDE VIEW IS FOR THE AUDIT LOG LINE ONLY - THE SIZE                
036300* ERROR TEST BELOW IS WHAT ACTUALLY GUARDS THE BALANCE FIELD.             
036400*-------------------------------------------------------------            
036500 01  NEW-BALANCE-WORK           PIC S9(13).                               
036600 01  NEW-BALANCE-MAG                                                      
036700            REDEFINES NEW-BALANCE-WORK PIC 9(13).                         
036800*                                                                         
036900*-------------------------------------------------------------            
037000* REJECT REASON AND AUDIT LOG LINES                                       
037100*-------------------------------------------------------------            
037200*    REJECT-REASON IS FILLED BY THE EDIT PARAGRAPH THAT FAILED            
037300*    THE REQUEST (3100/4100/5100/6100) AND CONSUMED BY 8900-              
037400*    LOG-REJECTION - NO OTHER PARAGRAPH READS IT.                         
037500 01  REJECT-REASON              PIC X(30).                                
037600 01  LOGMSG-REJECT.                                                       
037700    05  FILLER                    PIC X(14) VALUE                         
037800            'GWLPOST REJ => '.                                            
037900    05  LOG-REJ-TYPE              PIC X(01).                              
038000    05  FILLER                    PIC X(01) VALUE SPACE.                  
038100    05  LOG-REJ-FROM-ACCT         PIC 9(09).                              
038200    05  FILLER                    PIC X(01) VALUE SPACE.                  
038300    05  LOG-REJ-REASON            PIC X(30).                              
038400 01  LOGMSG-RUN.                                                          
038500    05  FILLER                    PIC X(14) VALUE                         
038600            'GWLPOST     =>'.                                             
038700    05  LOG-RUN-TEXT              PIC X(50).                              
038800*                                                                         
038900 77  REC-FOUND                     PIC S9(9) COMP-5 VALUE 1.              
039000 77  REC-NOT-FOUND                 PIC S9(9) COMP-5 VALUE 2.              
039100*                                                                         
039200 PROCEDURE DIVISION.                                                      
039300*----------------------------------------------------------------         
039400* A FEW THINGS THAT ARE EASY TO FORGET WHEN READING THIS PROGRAM          
039500* COLD:                                                                   
039600*   - AN EMPTY TXN-REQUEST-FILE IS NOT AN ERROR.  2100-READ-              
039700*     REQUEST SIMPLY SETS EOF-REQUEST ON THE FIRST READ, 2000 IS          
039800*     NEVER PERFORMED, AND THE RUN FALLS THROUGH TO 8000 AND              
039900*     WRITES BACK AN UNCHANGED ACCOUNT MASTER.                            
040000*   - A TABLE OVERFLOW (MORE THAN 5000 ACCOUNTS, 5000 CARDS OR            
040100*     20000 MEMBERS) IS NOT TRAPPED HERE - THE OCCURS DEPENDING           
040200*     ON CLAUSE LETS THE COMPILER-GENERATED BOUNDS CHECK ABEND            
040300*     THE RUN, WHICH OPERATIONS TREATS AS A CAPACITY PROBLEM TO           
040400*     BE ESCALATED, NOT A DATA PROBLEM TO BE RERUN.                       
040500*   - THE UPSI-0 TEST-RUN SWITCH DOES NOT STOP THE NEW MASTER OR          
040600*     LEDGER ROWS FROM BEING WRITTEN - IT ONLY CHANGES THE                
040700*     MESSAGE ON THE RUN SUMMARY SO OPERATIONS KNOWS NOT TO               
040800*     PROMOTE ACCTOUT.  A TRUE DRY RUN WOULD NEED ITS OWN JCL             
040900*     WITH A SCRATCH OUTPUT DATA SET - NOT DONE AS OF GWL-0340.           
041000*----------------------------------------------------------------         
041100*                                                                         
041200*================================================================         
041300* 0000-MAIN-LOGIC - MAINLINE                                              
041400* THIS IS THE ONLY PARAGRAPH THAT KNOWS THE OVERALL RUN SHAPE -           
041500* EVERYTHING ELSE IS REACHED THROUGH IT.  NOTHING BELOW 2000 IS           
041600* PERFORMED OUT OF SEQUENCE; A POSTING FAILURE NEVER SKIPS THE            
041700* FINAL MASTER REWRITE OR THE SUMMARY LINE.                               
041800*================================================================         
041900 0000-MAIN-LOGIC.                                                         
042000    PERFORM 1000-INITIALIZE THRU 1000-EXIT.                               
042100*    EACH PASS THROUGH 2000 POSTS OR REJECTS EXACTLY ONE REQUEST.         
042200    PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT                          
042300        UNTIL EOF-REQUEST.                                                
042400*    ACCOUNT-TABLE NOW HOLDS EVERY BALANCE CHANGE MADE ABOVE.             
042500    PERFORM 8000-WRITE-NEW-MASTER THRU 8000-EXIT.                         
042600    PERFORM 8100-PRINT-RUN-SUMMARY THRU 8100-EXIT.                        
042700    PERFORM 9999-END-OF-JOB THRU 9999-EXIT.                               
042800 0000-EXIT.                                                               
042900    EXIT.                                                                 
043000*                                                                         
043100*================================================================         
043200* 1000-INITIALIZE - OPEN FILES, LOAD MASTER TABLES, PRIME READ            
043300* FILE STATUS IS CHECKED ON THE ACCOUNT-FILE OPEN ONLY - A MISSING        
043400* OR UNREADABLE OLD MASTER IS FATAL, SINCE EVERY POSTING DEPENDS          
043500* ON THE IN-STORAGE COPY BUILT BELOW.                                     
043600*================================================================         
043700 1000-INITIALIZE.                                                         
043800    ACCEPT RUN-DATE-X FROM DATE YYYYMMDD.                                 
043900*    TODAY'S DATE STAMPS EVERY LEDGER ROW AND THE NEW MASTER.             
044000    OPEN INPUT  ACCOUNT-FILE                                              
044100                CARD-FILE                                                 
044200                GROUP-MEMBER-FILE                                         
044300                TXN-REQUEST-FILE.                                         
044400    OPEN OUTPUT NEW-ACCOUNT-FILE.                                         
044500    OPEN EXTEND TXN-LEDGER-FILE.                                          
044600    IF ACCT-STATUS-1 NOT = '0'                                            
044700*    NO SENSE READING FURTHER IF THE MASTER ITSELF WON'T OPEN.            
044800        DISPLAY 'GWLPOST - ACCOUNT-FILE OPEN ERROR ' ACCT-STATUS-1        
044900        PERFORM 9999-END-OF-JOB THRU 9999-EXIT                            
045000    END-IF.                                                               
045100    PERFORM 1100-LOAD-ACCOUNT-TABLE THRU 1100-EXIT.                       
045200    PERFORM 1200-LOAD-CARD-TABLE THRU 1200-EXIT.                          
045300    PERFORM 1300-LOAD-MEMBER-TABLE THRU 1300-EXIT.                        
045400    MOVE RUN-DATE-X TO TK-RUN-DATE.                                       
045500*    1150 BELOW WILL OVERRIDE THIS WITH A REAL HIGH-WATER MARK;           
045600*    THIS VALUE ONLY MATTERS IF THE LEDGER TURNS OUT TO BE EMPTY.         
045700    MOVE 9999999999 TO NEXT-LEDGER-ID.                                    
045800    PERFORM 1150-FIND-HIGH-LEDGER-ID THRU 1150-EXIT.                      
045900    PERFORM 2100-READ-REQUEST THRU 2100-EXIT.                             
046000 1000-EXIT.                                                               
046100    EXIT.                                                                 
046200*                                                                         
046300* 1100-LOAD-ACCOUNT-TABLE READS THE OLD ACCOUNT MASTER, WHICH             
046400* ARRIVES IN ASCENDING GW-ACCT-ID SEQUENCE, INTO ACCOUNT-TABLE.           
046500 1100-LOAD-ACCOUNT-TABLE.                                                 
046600    PERFORM 1110-READ-ACCOUNT THRU 1110-EXIT.                             
046700    PERFORM 1120-BUILD-ACCT-ENTRY THRU 1120-EXIT                          
046800*        ACCOUNT-TAB-COUNT DRIVES THE OCCURS DEPENDING ON CLAUSE.         
046900        UNTIL ACCT-STATUS-1 = '1'.                                        
047000 1100-EXIT.                                                               
047100    EXIT.                                                                 
047200*                                                                         
047300* 1110-READ-ACCOUNT IS PERFORMED ONCE TO PRIME THE LOOP AND ONCE          
047400* PER ITERATION THEREAFTER - STANDARD PRIMED-READ SHAPE.                  
047500 1110-READ-ACCOUNT.                                                       
047600    READ ACCOUNT-FILE                                                     
047700        AT END MOVE '1' TO ACCT-STATUS-1                                  
047800    END-READ.                                                             
047900 1110-EXIT.                                                               
048000    EXIT.                                                                 
048100*                                                                         
048200* 1120-BUILD-ACCT-ENTRY COPIES ONE GWACREC ROW INTO ACCOUNT-TABLE         
048300* AND PRIMES THE NEXT READ.  THE TABLE IS BUILT IN THE SAME               
048400* ASCENDING GW-ACCT-ID ORDER THE OLD MASTER ARRIVES IN, WHICH IS          
048500* WHAT LETS 7050-FIND-ACCOUNT USE SEARCH ALL BELOW.                       
048600 1120-BUILD-ACCT-ENTRY.                                                   
048700    ADD 1 TO ACCT-TAB-COUNT.                                              
048800    MOVE GW-ACCT-ID         TO AT-ACCT-ID (ACCT-TAB-COUNT).               
048900*    EACH MOVE BELOW CARRIES ONE GWACREC FIELD INTO THE MATCHING          
049000*    AT- SLOT FOR THIS TABLE ENTRY - FIELD ORDER HERE FOLLOWS             
049100*    GWACREC, NOT ALPHABETICAL OR ANY OTHER ORDERING.                     
049200    MOVE GW-ACCT-NUMBER     TO AT-ACCT-NUMBER (ACCT-TAB-COUNT).           
049300    MOVE GW-ACCT-TYPE       TO AT-ACCT-TYPE (ACCT-TAB-COUNT).             
049400    MOVE GW-ACCT-NAME       TO AT-ACCT-NAME (ACCT-TAB-COUNT).             
049500    MOVE GW-ACCT-OWNER-USER-ID                                            
049600                            TO AT-ACCT-OWNER-ID (ACCT-TAB-COUNT).         
049700    MOVE GW-ACCT-BALANCE    TO AT-ACCT-BALANCE (ACCT-TAB-COUNT).          
049800    MOVE GW-ACCT-CREATED-DATE                                             
049900                         TO AT-ACCT-CREATED-DATE (ACCT-TAB-COUNT).        
050000    PERFORM 1110-READ-ACCOUNT THRU 1110-EXIT.                             
050100 1120-EXIT.                                                               
050200    EXIT.                                                                 
050300*                                                                         
050400* 1150-FIND-HIGH-LEDGER-ID ESTABLISHES THE NEXT LEDGER ROW ID BY          
050500* READING THE EXISTING LEDGER FORWARD ONE TIME AT STARTUP.  THE           
050600* LEDGER IS SMALL ENOUGH IN PRACTICE THAT THIS PASS IS CHEAP;             
050700* A SEPARATE HIGH-WATER-MARK FILE WAS CONSIDERED AND REJECTED             
050800* AS ONE MORE THING OPERATIONS COULD FORGET TO BACK UP.                   
050900 1150-FIND-HIGH-LEDGER-ID.                                                
051000*    A FRESH HIGH-WATER SCAN EVERY RUN - NO STATE CARRIED FORWARD.        
051100    MOVE ZERO TO NEXT-LEDGER-ID.                                          
051200    OPEN INPUT TXN-LEDGER-FILE.                                           
051300    PERFORM 1160-SCAN-LEDGER THRU 1160-EXIT                               
051400        UNTIL LDGR-STATUS-1 = '1'.                                        
051500    CLOSE TXN-LEDGER-FILE.                                                
051600    ADD 1 TO NEXT-LEDGER-ID.                                              
051700 1150-EXIT.                                                               
051800    EXIT.                                                                 
051900*                                                                         
052000* 1160-SCAN-LEDGER READS FORWARD, KEEPING THE HIGHEST GW-TL-ID SEEN.      
052100* THIS COVERS A SAME-DAY RERUN WHERE THE LEDGER ALREADY HAS ROWS          
052200* FROM AN EARLIER POSTING RUN TODAY.                                      
052300 1160-SCAN-LEDGER.                                                        
052400    READ TXN-LEDGER-FILE                                                  
052500        AT END MOVE '1' TO LDGR-STATUS-1                                  
052600        NOT AT END                                                        
052700            IF GW-TL-ID > NEXT-LEDGER-ID                                  
052800                MOVE GW-TL-ID TO NEXT-LEDGER-ID                           
052900            END-IF                                                        
053000    END-READ.                                                             
053100 1160-EXIT.                                                               
053200    EXIT.                                                                 
053300*                                                                         
053400* 1200-LOAD-CARD-TABLE LOADS THE CARD MASTER, ASCENDING BY                
053500* GW-CARD-ID, INTO CARD-TABLE FOR THE CARD-EXPENSE EDIT.                  
053600 1200-LOAD-CARD-TABLE.                                                    
053700    PERFORM 1210-READ-CARD THRU 1210-EXIT.                                
053800    PERFORM 1220-BUILD-CARD-ENTRY THRU 1220-EXIT                          
053900        UNTIL CARD-STATUS-1 = '1'.                                        
054000 1200-EXIT.                                                               
054100    EXIT.                                                                 
054200*                                                                         
054300* 1210-READ-CARD - SAME PRIMED-READ SHAPE AS 1110 ABOVE.                  
054400 1210-READ-CARD.                                                          
054500    READ CARD-FILE                                                        
054600        AT END MOVE '1' TO CARD-STATUS-1                                  
054700    END-READ.                                                             
054800 1210-EXIT.                                                               
054900    EXIT.                                                                 
055000*                                                                         
055100* 1220-BUILD-CARD-ENTRY COPIES ONE GWCRREC ROW INTO CARD-TABLE.           
055200* BLOCKED CARDS ARE LOADED LIKE ANY OTHER - 3100-EDIT-CARD-EXPENSE        
055300* IS WHAT ACTUALLY REJECTS ON GW-CARD-STATUS.                             
055400 1220-BUILD-CARD-ENTRY.                                                   
055500    ADD 1 TO CARD-TAB-COUNT.                                              
055600    MOVE GW-CARD-ID         TO CT-CARD-ID (CARD-TAB-COUNT).               
055700*    SAME FIELD-BY-FIELD COPY PATTERN AS 1120-BUILD-ACCT-ENTRY            
055800*    ABOVE, THIS TIME FROM GWCRREC INTO CT- SLOTS.                        
055900    MOVE GW-CARD-ACCT-ID    TO CT-CARD-ACCT-ID (CARD-TAB-COUNT).          
056000    MOVE GW-CARD-MASKED-NO  TO CT-CARD-MASKED-NO (CARD-TAB-COUNT).        
056100    MOVE GW-CARD-BRAND      TO CT-CARD-BRAND (CARD-TAB-COUNT).            
056200    MOVE GW-CARD-STATUS     TO CT-CARD-STATUS (CARD-TAB-COUNT).           
056300    MOVE GW-CARD-CREATED-DATE                                             
056400                         TO CT-CARD-CREATED-DATE (CARD-TAB-COUNT).        
056500    PERFORM 1210-READ-CARD THRU 1210-EXIT.                                
056600 1220-EXIT.                                                               
056700    EXIT.                                                                 
056800*                                                                         
056900* 1300-LOAD-MEMBER-TABLE LOADS THE GROUP-MEMBER MASTER.  GWLPOST          
057000* DOES NOT POST AGAINST IT TODAY BUT KEEPS IT IN STORAGE SO A             
057100* FUTURE PER-MEMBER SPENDING LIMIT CAN BE ADDED WITHOUT A NEW             
057200* FILE PASS (SEE TICKET GWL-0305).                                        
057300 1300-LOAD-MEMBER-TABLE.                                                  
057400    PERFORM 1310-READ-MEMBER THRU 1310-EXIT.                              
057500    PERFORM 1320-BUILD-MEMB-ENTRY THRU 1320-EXIT                          
057600        UNTIL MEMB-STATUS-1 = '1'.                                        
057700 1300-EXIT.                                                               
057800    EXIT.                                                                 
057900*                                                                         
058000* 1310-READ-MEMBER - SAME PRIMED-READ SHAPE AS 1110 AND 1210.             
058100 1310-READ-MEMBER.                                                        
058200    READ GROUP-MEMBER-FILE                                                
058300        AT END MOVE '1' TO MEMB-STATUS-1                                  
058400    END-READ.                                                             
058500 1310-EXIT.                                                               
058600    EXIT.                                                                 
058700*                                                                         
058800* 1320-BUILD-MEMB-ENTRY COPIES ONE GWMBREC ROW INTO MEMBER-TABLE          
058900* FOR THE FUTURE ENHANCEMENT NOTED ABOVE - NO PARAGRAPH BELOW             
059000* SEARCHES THIS TABLE TODAY.                                              
059100 1320-BUILD-MEMB-ENTRY.                                                   
059200    ADD 1 TO MEMB-TAB-COUNT.                                              
059300    MOVE GW-GM-ID           TO MT-GM-ID (MEMB-TAB-COUNT).                 
059400*    SAME PATTERN AGAIN, FROM GWMBREC INTO MT- SLOTS - KEPT FOR           
059500*    THE FUTURE MEMBER-LIMIT ENHANCEMENT, NOT READ BY ANY                 
059600*    PARAGRAPH IN THIS PROGRAM TODAY.                                     
059700    MOVE GW-GM-ACCT-ID      TO MT-GM-ACCT-ID (MEMB-TAB-COUNT).            
059800    MOVE GW-GM-USER-ID      TO MT-GM-USER-ID (MEMB-TAB-COUNT).            
059900    MOVE GW-GM-ROLE         TO MT-GM-ROLE (MEMB-TAB-COUNT).               
060000    MOVE GW-GM-JOINED-DATE  TO MT-GM-JOINED-DATE (MEMB-TAB-COUNT).        
060100    PERFORM 1310-READ-MEMBER THRU 1310-EXIT.                              
060200 1320-EXIT.                                                               
060300    EXIT.                                                                 
060400*                                                                         
060500*================================================================         
060600* 2000-PROCESS-REQUESTS - ONE TRANSACTION REQUEST PER PASS                
060700* GW-TR-TYPE DRIVES THE EVALUATE BELOW - SEE GWTRREC FOR THE FOUR         
060800* VALID CODES.  AN UNRECOGNIZED TYPE IS REJECTED, NOT ABENDED,            
060900* SINCE A BAD REQUEST SHOULD NOT TAKE DOWN THE WHOLE RUN.                 
061000*================================================================         
061100 2000-PROCESS-REQUESTS.                                                   
061200    ADD 1 TO REQUESTS-READ.                                               
061300*    ONLY ONE POSTING PARAGRAPH EVER RUNS PER REQUEST.                    
061400    EVALUATE TRUE                                                         
061500        WHEN GW-TR-IS-CARD                                                
061600            PERFORM 3000-POST-CARD-EXPENSE THRU 3000-EXIT                 
061700        WHEN GW-TR-IS-TRANSFER                                            
061800            PERFORM 4000-POST-TRANSFER THRU 4000-EXIT                     
061900        WHEN GW-TR-IS-INCOME                                              
062000            PERFORM 5000-POST-INCOME THRU 5000-EXIT                       
062100        WHEN GW-TR-IS-OTHER-EXPENSE                                       
062200            PERFORM 6000-POST-OTHER-EXPENSE THRU 6000-EXIT                
062300        WHEN OTHER                                                        
062400            MOVE 'INVALID REQUEST TYPE' TO REJECT-REASON                  
062500            PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                    
062600    END-EVALUATE.                                                         
062700    PERFORM 2100-READ-REQUEST THRU 2100-EXIT.                             
062800 2000-EXIT.                                                               
062900    EXIT.                                                                 
063000*                                                                         
063100* 2100-READ-REQUEST - PRIMED BY 1000-INITIALIZE, REPEATED BY              
063200* 2000-PROCESS-REQUESTS UNTIL EOF-REQUEST GOES TRUE.                      
063300 2100-READ-REQUEST.                                                       
063400    READ TXN-REQUEST-FILE                                                 
063500        AT END MOVE 'Y' TO EOF-REQUEST-SW                                 
063600    END-READ.                                                             
063700 2100-EXIT.                                                               
063800    EXIT.                                                                 
063900*                                                                         
064000* 2900-REJECT-REQUEST COUNTS AND LOGS A FAILED EDIT.  NO MASTER           
064100* OR LEDGER FIELD HAS BEEN TOUCHED BY THE TIME THIS RUNS - THAT           
064200* IS WHAT 'NO PARTIAL EFFECT' MEANS IN THE HEADER BANNER ABOVE.           
064300 2900-REJECT-REQUEST.                                                     
064400    ADD 1 TO REQUESTS-REJECTED.                                           
064500    MOVE GW-TR-TYPE         TO LOG-REJ-TYPE.                              
064600    MOVE GW-TR-FROM-ACCT-ID TO LOG-REJ-FROM-ACCT.                         
064700    MOVE REJECT-REASON   TO LOG-REJ-REASON.                               
064800    PERFORM 8900-LOG-REJECTION THRU 8900-EXIT.                            
064900 2900-EXIT.                                                               
065000    EXIT.                                                                 
065100*                                                                         
065200*================================================================         
065300* 3000-POST-CARD-EXPENSE - CARD REQUEST DEBITS THE CARD'S OWN             
065400* ACCOUNT.  A BLOCKED OR UNKNOWN CARD IS REJECTED OUTRIGHT.               
065500*================================================================         
065600*    EDIT FIRST, THEN POST - NOTHING ABOVE TOUCHES THE BALANCE.           
065700 3000-POST-CARD-EXPENSE.                                                  
065800    PERFORM 3100-EDIT-CARD-EXPENSE THRU 3100-EXIT.                        
065900    IF REJECT-REASON NOT = SPACES                                         
066000        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
066100    ELSE                                                                  
066200*        THE SIZE ERROR PHRASE IS THE ONLY BALANCE GUARD IN THIS          
066300*        PROGRAM - SEE AUDIT FINDING 93-014 IN THE CHANGE LOG.            
066400        COMPUTE NEW-BALANCE-WORK =                                        
066500            AT-ACCT-BALANCE (FROM-ACCT-IDX-SAVE) - GW-TR-AMOUNT           
066600            ON SIZE ERROR                                                 
066700                MOVE 'BALANCE OVERFLOW' TO REJECT-REASON                  
066800        END-COMPUTE                                                       
066900        IF REJECT-REASON NOT = SPACES                                     
067000            PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                    
067100        ELSE                                                              
067200            MOVE NEW-BALANCE-WORK                                         
067300                TO AT-ACCT-BALANCE (FROM-ACCT-IDX-SAVE)                   
067400            MOVE 'OUT' TO GW-TL-KIND                                      
067500            MOVE 'CARD'     TO GW-TL-METHOD                               
067600            MOVE GW-TR-FROM-ACCT-ID TO GW-TL-ACCT-ID                      
067700            MOVE GW-TR-CARD-ID      TO GW-TL-CARD-ID                      
067800            MOVE SPACES             TO GW-TL-TRANSFER-KEY                 
067900            PERFORM 7000-WRITE-LEDGER-ROW THRU 7000-EXIT                  
068000            ADD GW-TR-AMOUNT TO TOTAL-OUT-POSTED                          
068100            ADD 1 TO REQUESTS-POSTED                                      
068200        END-IF                                                            
068300    END-IF.                                                               
068400 3000-EXIT.                                                               
068500    EXIT.                                                                 
068600*                                                                         
068700* 3100-EDIT-CARD-EXPENSE REJECTS A NON-POSITIVE AMOUNT, AN UNKNOWN        
068800* OR BLOCKED CARD, OR A CARD WHOSE OWNING ACCOUNT IS MISSING.             
068900* EACH CHECK SHORT-CIRCUITS THE REST ONCE REJECT-REASON IS SET.           
069000 3100-EDIT-CARD-EXPENSE.                                                  
069100    MOVE SPACES TO REJECT-REASON.                                         
069200    IF GW-TR-AMOUNT NOT > ZERO                                            
069300        MOVE 'AMOUNT NOT POSITIVE' TO REJECT-REASON                       
069400    END-IF.                                                               
069500    IF REJECT-REASON = SPACES                                             
069600*        CARD-RETURN-CODE IS SET BY 7060-FIND-CARD BELOW.                 
069700        PERFORM 7060-FIND-CARD THRU 7060-EXIT                             
069800        IF CARD-RETURN-CODE = REC-NOT-FOUND                               
069900            MOVE 'CARD NOT FOUND' TO REJECT-REASON                        
070000        ELSE                                                              
070100*            GW-CARD-STATUS OF 'B' MEANS BLOCKED - SEE GWCRREC.           
070200            IF CT-CARD-STATUS (CARD-IDX) = 'B'                            
070300                MOVE 'CARD BLOCKED' TO REJECT-REASON                      
070400            ELSE                                                          
070500                MOVE CT-CARD-ACCT-ID (CARD-IDX)                           
070600                    TO GW-TR-FROM-ACCT-ID                                 
070700                PERFORM 7050-FIND-ACCOUNT THRU 7050-EXIT                  
070800                IF ACCOUNT-RETURN-CODE = REC-NOT-FOUND                    
070900                    MOVE 'ACCOUNT NOT FOUND' TO REJECT-REASON             
071000                ELSE                                                      
071100                    MOVE ACCT-IDX TO FROM-ACCT-IDX-SAVE                   
071200                END-IF                                                    
071300            END-IF                                                        
071400        END-IF                                                            
071500    END-IF.                                                               
071600 3100-EXIT.                                                               
071700    EXIT.                                                                 
071800*                                                                         
071900*================================================================         
072000* 4000-POST-TRANSFER - MOVES FUNDS BETWEEN TWO ACCOUNTS.  BOTH            
072100* LEGS SHARE ONE TRANSFER KEY SO THE TWO LEDGER ROWS CAN LATER            
072200* BE MATCHED ON A STATEMENT OR RECONCILIATION REPORT.                     
072300*================================================================         
072400*    A TRANSFER NEVER LEAVES ONE LEG POSTED AND THE OTHER REJECTED -      
072500*    BOTH BALANCE COMPUTES MUST CLEAR BEFORE EITHER LEDGER ROW IS         
072600*    WRITTEN.  SEE 4100-EDIT-TRANSFER FOR THE FUNDS-AVAILABLE CHECK.      
072700 4000-POST-TRANSFER.                                                      
072800    PERFORM 4100-EDIT-TRANSFER THRU 4100-EXIT.                            
072900    IF REJECT-REASON NOT = SPACES                                         
073000        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
073100    ELSE                                                                  
073200*        DEBIT LEG FIRST - COMPUTED BUT NOT YET STORED.                   
073300        COMPUTE NEW-BALANCE-WORK =                                        
073400            AT-ACCT-BALANCE (FROM-ACCT-IDX-SAVE) - GW-TR-AMOUNT           
073500            ON SIZE ERROR                                                 
073600                MOVE 'BALANCE OVERFLOW' TO REJECT-REASON                  
073700        END-COMPUTE                                                       
073800        IF REJECT-REASON = SPACES                                         
073900            MOVE NEW-BALANCE-WORK                                         
074000                TO AT-ACCT-BALANCE (FROM-ACCT-IDX-SAVE)                   
074100*            CREDIT LEG - ALSO COMPUTED BEFORE EITHER IS STORED.          
074200            COMPUTE NEW-BALANCE-WORK =                                    
074300             AT-ACCT-BALANCE (TO-ACCT-IDX-SAVE) + GW-TR-AMOUNT            
074400                ON SIZE ERROR                                             
074500                    MOVE 'BALANCE OVERFLOW' TO REJECT-REASON              
074600            END-COMPUTE                                                   
074700        END-IF                                                            
074800        IF REJECT-REASON NOT = SPACES                                     
074900            PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                    
075000        ELSE                                                              
075100            MOVE NEW-BALANCE-WORK                                         
075200                TO AT-ACCT-BALANCE (TO-ACCT-IDX-SAVE)                     
075300*            BOTH LEGS CLEARED - NOW SAFE TO STORE BOTH BALANCES          
075400*            AND WRITE BOTH LEDGER ROWS UNDER ONE TRANSFER KEY.           
075500            PERFORM 4200-NEXT-TRANSFER-KEY THRU 4200-EXIT.                
075600            MOVE 'OUT'      TO GW-TL-KIND                                 
075700            MOVE 'TRANSFER' TO GW-TL-METHOD                               
075800            MOVE GW-TR-FROM-ACCT-ID TO GW-TL-ACCT-ID                      
075900            MOVE ZERO               TO GW-TL-CARD-ID                      
076000            MOVE TRANSFER-KEY-WORK TO GW-TL-TRANSFER-KEY                  
076100            PERFORM 7000-WRITE-LEDGER-ROW THRU 7000-EXIT                  
076200            MOVE 'IN'       TO GW-TL-KIND                                 
076300            MOVE 'TRANSFER' TO GW-TL-METHOD                               
076400            MOVE GW-TR-TO-ACCT-ID   TO GW-TL-ACCT-ID                      
076500            MOVE ZERO               TO GW-TL-CARD-ID                      
076600            MOVE TRANSFER-KEY-WORK TO GW-TL-TRANSFER-KEY                  
076700            PERFORM 7000-WRITE-LEDGER-ROW THRU 7000-EXIT                  
076800            ADD GW-TR-AMOUNT TO TOTAL-OUT-POSTED                          
076900            ADD GW-TR-AMOUNT TO TOTAL-IN-POSTED                           
077000            ADD 1 TO REQUESTS-POSTED                                      
077100        END-IF                                                            
077200    END-IF.                                                               
077300 4000-EXIT.                                                               
077400    EXIT.                                                                 
077500*                                                                         
077600* 4100-EDIT-TRANSFER REJECTS A NON-POSITIVE AMOUNT, A TRANSFER TO         
077700* THE SAME ACCOUNT, AN UNKNOWN FROM OR TO ACCOUNT, OR INSUFFICIENT        
077800* FUNDS IN THE FROM ACCOUNT.  THE FROM-ACCOUNT SEARCH REUSES              
077900* GW-TR-FROM-ACCT-ID AS A WORK FIELD FOR THE TO-ACCOUNT SEARCH,           
078000* THEN RESTORES IT BELOW - WATCH THIS IF YOU ADD A THIRD SEARCH.          
078100 4100-EDIT-TRANSFER.                                                      
078200    MOVE SPACES TO REJECT-REASON.                                         
078300    IF GW-TR-AMOUNT NOT > ZERO                                            
078400        MOVE 'AMOUNT NOT POSITIVE' TO REJECT-REASON                       
078500    END-IF.                                                               
078600    IF REJECT-REASON = SPACES                                             
078700        AND GW-TR-FROM-ACCT-ID = GW-TR-TO-ACCT-ID                         
078800            MOVE 'ACCOUNTS NOT DISTINCT' TO REJECT-REASON                 
078900    END-IF.                                                               
079000    IF REJECT-REASON = SPACES                                             
079100        PERFORM 7050-FIND-ACCOUNT THRU 7050-EXIT                          
079200        IF ACCOUNT-RETURN-CODE = REC-NOT-FOUND                            
079300            MOVE 'FROM ACCOUNT NOT FOUND' TO REJECT-REASON                
079400        ELSE                                                              
079500            MOVE ACCT-IDX TO FROM-ACCT-IDX-SAVE                           
079600            MOVE GW-TR-TO-ACCT-ID TO GW-TR-FROM-ACCT-ID                   
079700            PERFORM 7050-FIND-ACCOUNT THRU 7050-EXIT                      
079800            IF ACCOUNT-RETURN-CODE = REC-NOT-FOUND                        
079900                MOVE 'TO ACCOUNT NOT FOUND' TO REJECT-REASON              
080000            ELSE                                                          
080100                MOVE ACCT-IDX TO TO-ACCT-IDX-SAVE                         
080200            END-IF                                                        
080300*            RESTORE GW-TR-FROM-ACCT-ID AFTER BORROWING IT ABOVE.         
080400            MOVE AT-ACCT-ID (FROM-ACCT-IDX-SAVE)                          
080500                TO GW-TR-FROM-ACCT-ID                                     
080600        END-IF                                                            
080700    END-IF.                                                               
080800*    FUNDS CHECK RUNS LAST, ONLY IF BOTH ACCOUNTS WERE FOUND.             
080900    IF REJECT-REASON = SPACES                                             
081000        IF AT-ACCT-BALANCE (FROM-ACCT-IDX-SAVE) < GW-TR-AMOUNT            
081100            MOVE 'INSUFFICIENT FUNDS' TO REJECT-REASON                    
081200        END-IF                                                            
081300    END-IF.                                                               
081400 4100-EXIT.                                                               
081500    EXIT.                                                                 
081600*                                                                         
081700* 4200-NEXT-TRANSFER-KEY BUILDS A 12-BYTE KEY FROM TODAY'S DATE           
081800* AND A COMP SEQUENCE COUNTER - SEE TICKET GWL-0240 IN THE CHANGE         
081900* LOG FOR WHY THIS REPLACED A SIMPLE DAILY COUNTER.                       
082000 4200-NEXT-TRANSFER-KEY.                                                  
082100    ADD 1 TO TRANSFER-SEQ.                                                
082200    MOVE RUN-DATE-X TO TK-RUN-DATE.                                       
082300    MOVE TRANSFER-SEQ TO TK-SEQUENCE.                                     
082400 4200-EXIT.                                                               
082500    EXIT.                                                                 
082600*                                                                         
082700*================================================================         
082800* 5000-POST-INCOME - CREDITS THE NAMED ACCOUNT.  NO UPPER LIMIT           
082900* OTHER THAN THE 13-DIGIT BALANCE FIELD ITSELF.                           
083000*================================================================         
083100*    INCOME HAS NO OFFSETTING DEBIT - ONE LEDGER ROW, ONE ACCOUNT.        
083200 5000-POST-INCOME.                                                        
083300    PERFORM 5100-EDIT-INCOME THRU 5100-EXIT.                              
083400    IF REJECT-REASON NOT = SPACES                                         
083500        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
083600    ELSE                                                                  
083700        COMPUTE NEW-BALANCE-WORK =                                        
083800            AT-ACCT-BALANCE (FROM-ACCT-IDX-SAVE) + GW-TR-AMOUNT           
083900            ON SIZE ERROR                                                 
084000                MOVE 'BALANCE OVERFLOW' TO REJECT-REASON                  
084100        END-COMPUTE                                                       
084200        IF REJECT-REASON NOT = SPACES                                     
084300            PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                    
084400        ELSE                                                              
084500            MOVE NEW-BALANCE-WORK                                         
084600                TO AT-ACCT-BALANCE (FROM-ACCT-IDX-SAVE)                   
084700            MOVE 'IN'    TO GW-TL-KIND                                    
084800            MOVE 'OTHER' TO GW-TL-METHOD                                  
084900            MOVE GW-TR-FROM-ACCT-ID TO GW-TL-ACCT-ID                      
085000            MOVE ZERO               TO GW-TL-CARD-ID                      
085100            MOVE SPACES             TO GW-TL-TRANSFER-KEY                 
085200            PERFORM 7000-WRITE-LEDGER-ROW THRU 7000-EXIT                  
085300            ADD GW-TR-AMOUNT TO TOTAL-IN-POSTED                           
085400            ADD 1 TO REQUESTS-POSTED                                      
085500        END-IF                                                            
085600    END-IF.                                                               
085700 5000-EXIT.                                                               
085800    EXIT.                                                                 
085900*                                                                         
086000* 5100-EDIT-INCOME REJECTS A NON-POSITIVE AMOUNT OR AN UNKNOWN            
086100* ACCOUNT.  NO FUNDS CHECK - INCOME CAN ONLY INCREASE A BALANCE.          
086200 5100-EDIT-INCOME.                                                        
086300    MOVE SPACES TO REJECT-REASON.                                         
086400    IF GW-TR-AMOUNT NOT > ZERO                                            
086500        MOVE 'AMOUNT NOT POSITIVE' TO REJECT-REASON                       
086600    END-IF.                                                               
086700    IF REJECT-REASON = SPACES                                             
086800        PERFORM 7050-FIND-ACCOUNT THRU 7050-EXIT                          
086900        IF ACCOUNT-RETURN-CODE = REC-NOT-FOUND                            
087000            MOVE 'ACCOUNT NOT FOUND' TO REJECT-REASON                     
087100        ELSE                                                              
087200            MOVE ACCT-IDX TO FROM-ACCT-IDX-SAVE                           
087300        END-IF                                                            
087400    END-IF.                                                               
087500 5100-EXIT.                                                               
087600    EXIT.                                                                 
087700*                                                                         
087800*================================================================         
087900* 6000-POST-OTHER-EXPENSE - DEBITS THE NAMED ACCOUNT FOR AN               
088000* EXPENSE NOT TIED TO A CARD.  NO OVERDRAFT CHECK - SEE THE               
088100* CARD-EXPENSE RULE; THE SPEC TREATS THIS THE SAME WAY.                   
088200*================================================================         
088300*    SAME SHAPE AS 3000-POST-CARD-EXPENSE BUT WITH NO CARD LOOKUP -       
088400*    THE REQUEST NAMES THE ACCOUNT DIRECTLY.                              
088500 6000-POST-OTHER-EXPENSE.                                                 
088600    PERFORM 6100-EDIT-OTHER-EXPENSE THRU 6100-EXIT.                       
088700    IF REJECT-REASON NOT = SPACES                                         
088800        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
088900    ELSE                                                                  
089000        COMPUTE NEW-BALANCE-WORK =                                        
089100            AT-ACCT-BALANCE (FROM-ACCT-IDX-SAVE) - GW-TR-AMOUNT           
089200            ON SIZE ERROR                                                 
089300                MOVE 'BALANCE OVERFLOW' TO REJECT-REASON                  
089400        END-COMPUTE                                                       
089500        IF REJECT-REASON NOT = SPACES                                     
089600            PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                    
089700        ELSE                                                              
089800            MOVE NEW-BALANCE-WORK                                         
089900                TO AT-ACCT-BALANCE (FROM-ACCT-IDX-SAVE)                   
090000            MOVE 'OUT'   TO GW-TL-KIND                                    
090100            MOVE 'OTHER' TO GW-TL-METHOD                                  
090200            MOVE GW-TR-FROM-ACCT-ID TO GW-TL-ACCT-ID                      
090300            MOVE ZERO               TO GW-TL-CARD-ID                      
090400            MOVE SPACES             TO GW-TL-TRANSFER-KEY                 
090500            PERFORM 7000-WRITE-LEDGER-ROW THRU 7000-EXIT                  
090600            ADD GW-TR-AMOUNT TO TOTAL-OUT-POSTED                          
090700            ADD 1 TO REQUESTS-POSTED                                      
090800        END-IF                                                            
090900    END-IF.                                                               
091000 6000-EXIT.                                                               
091100    EXIT.                                                                 
091200*                                                                         
091300* 6100-EDIT-OTHER-EXPENSE - NON-POSITIVE AMOUNT OR UNKNOWN ACCOUNT        
091400* ONLY.  NO OVERDRAFT CHECK, MATCHING THE CARD-EXPENSE RULE ABOVE.        
091500 6100-EDIT-OTHER-EXPENSE.                                                 
091600    MOVE SPACES TO REJECT-REASON.                                         
091700    IF GW-TR-AMOUNT NOT > ZERO                                            
091800        MOVE 'AMOUNT NOT POSITIVE' TO REJECT-REASON                       
091900    END-IF.                                                               
092000    IF REJECT-REASON = SPACES                                             
092100        PERFORM 7050-FIND-ACCOUNT THRU 7050-EXIT                          
092200        IF ACCOUNT-RETURN-CODE = REC-NOT-FOUND                            
092300            MOVE 'ACCOUNT NOT FOUND' TO REJECT-REASON                     
092400        ELSE                                                              
092500            MOVE ACCT-IDX TO FROM-ACCT-IDX-SAVE                           
092600        END-IF                                                            
092700    END-IF.                                                               
092800 6100-EXIT.                                                               
092900    EXIT.                                                                 
093000*                                                                         
093100*================================================================         
093200*----------------------------------------------------------------         
093300* REJECT-REASON CROSS-REFERENCE - EVERY LITERAL THIS PROGRAM CAN          
093400* MOVE TO REJECT-REASON, WHERE IT IS SET, AND WHY.  ADDED AFTER           
093500* THE 2002 REVIEW ASKED FOR ONE PLACE TO LOOK THESE UP RATHER             
093600* THAN GREPPING FOUR EDIT PARAGRAPHS.                                     
093700*   AMOUNT NOT POSITIVE    - 3100/4100/5100/6100, GW-TR-AMOUNT            
093800*                            NOT GREATER THAN ZERO.                       
093900*   ACCOUNT NOT FOUND      - 3100/5100/6100, GW-TR-FROM-ACCT-ID           
094000*                            NOT IN ACCOUNT-TABLE.                        
094100*   CARD NOT FOUND         - 3100, GW-TR-CARD-ID NOT IN                   
094200*                            CARD-TABLE.                                  
094300*   CARD BLOCKED           - 3100, CT-CARD-STATUS OF THE FOUND            
094400*                            CARD IS "B".                                 
094500*   ACCOUNTS NOT DISTINCT  - 4100, GW-TR-FROM-ACCT-ID EQUALS              
094600*                            GW-TR-TO-ACCT-ID.                            
094700*   FROM ACCOUNT NOT FOUND - 4100, SAME TEST AS ACCOUNT NOT               
094800*                            FOUND ABOVE BUT WORDED FOR A                 
094900*                            TRANSFER-S DEBIT SIDE.                       
095000*   TO ACCOUNT NOT FOUND   - 4100, SAME TEST FOR THE CREDIT SIDE.         
095100*   INSUFFICIENT FUNDS     - 4100, FROM-ACCOUNT BALANCE IS LESS           
095200*                            THAN GW-TR-AMOUNT.  CARD EXPENSE             
095300*                            AND OTHER EXPENSE HAVE NO SUCH               
095400*                            CHECK - SEE THE BANNERS AT 3000              
095500*                            AND 6000.                                    
095600*   BALANCE OVERFLOW       - 3000/4000/5000/6000, THE COMPUTE             
095700*                            OF NEW-BALANCE-WORK TOOK A SIZE              
095800*                            ERROR - SEE AUDIT FINDING 93-014.            
095900*   INVALID REQUEST TYPE   - 2000, GW-TR-TYPE DID NOT MATCH ANY           
096000*                            OF THE FOUR 88-LEVELS IN GWTRREC.            
096100*----------------------------------------------------------------         
096200* 7000-7099  COMMON LEDGER-WRITE AND TABLE-SEARCH ROUTINES                
096300*================================================================         
096400* GW-TL-ID IS ASSIGNED HERE FROM NEXT-LEDGER-ID AND BUMPED BELOW -        
096500* EVERY CALLER JUST FILLS IN THE KIND/METHOD/ACCOUNT/KEY FIELDS           
096600* AND PERFORMS THIS ONE PARAGRAPH.                                        
096700 7000-WRITE-LEDGER-ROW.                                                   
096800    MOVE NEXT-LEDGER-ID     TO GW-TL-ID.                                  
096900    MOVE GW-TR-AMOUNT          TO GW-TL-AMOUNT.                           
097000    MOVE GW-TR-MEMO            TO GW-TL-MEMO.                             
097100    MOVE GW-TR-OCCURRED-DATE   TO GW-TL-OCCURRED-DATE.                    
097200    MOVE GW-TR-USER-ID         TO GW-TL-CREATED-BY-USER-ID.               
097300    MOVE RUN-DATE-X         TO GW-TL-CREATED-DATE.                        
097400*    SOURCE-SYSTEM-CD IS ALWAYS 'BTCH' FOR THIS PROGRAM - RESERVED        
097500*    FOR A FUTURE ONLINE POSTING FEED THAT DOES NOT EXIST YET.            
097600    MOVE 'BTCH'                TO GW-TL-SOURCE-SYSTEM-CD.                 
097700    MOVE 'N'                   TO GW-TL-REVERSED-SW.                      
097800    WRITE TXN-LEDGER-REC.                                                 
097900    ADD 1 TO NEXT-LEDGER-ID.                                              
098000 7000-EXIT.                                                               
098100    EXIT.                                                                 
098200*                                                                         
098300* 7050-FIND-ACCOUNT - BINARY SEARCH ON ACCOUNT-TABLE BY                   
098400* GW-TR-FROM-ACCT-ID.  SETS ACCT-IDX WHEN FOUND.                          
098500*    ASCENDING-KEY BINARY SEARCH - SEE ACCOUNT-TABLE'S OCCURS CLAUSE.     
098600 7050-FIND-ACCOUNT.                                                       
098700    MOVE REC-NOT-FOUND TO ACCOUNT-RETURN-CODE.                            
098800    SET ACCT-IDX TO 1.                                                    
098900    SEARCH ALL ACCT-TAB-ENTRY                                             
099000        AT END                                                            
099100            MOVE REC-NOT-FOUND TO ACCOUNT-RETURN-CODE                     
099200        WHEN AT-ACCT-ID (ACCT-IDX) = GW-TR-FROM-ACCT-ID                   
099300            MOVE REC-FOUND TO ACCOUNT-RETURN-CODE                         
099400    END-SEARCH.                                                           
099500 7050-EXIT.                                                               
099600    EXIT.                                                                 
099700*                                                                         
099800* 7060-FIND-CARD - BINARY SEARCH ON CARD-TABLE BY GW-TR-CARD-ID.          
099900*    SAME SEARCH SHAPE AS 7050-FIND-ACCOUNT, AGAINST CARD-TABLE.          
100000 7060-FIND-CARD.                                                          
100100    MOVE REC-NOT-FOUND TO CARD-RETURN-CODE.                               
100200    SET CARD-IDX TO 1.                                                    
100300    SEARCH ALL CARD-TAB-ENTRY                                             
100400        AT END                                                            
100500            MOVE REC-NOT-FOUND TO CARD-RETURN-CODE                        
100600        WHEN CT-CARD-ID (CARD-IDX) = GW-TR-CARD-ID                        
100700            MOVE REC-FOUND TO CARD-RETURN-CODE                            
100800    END-SEARCH.                                                           
100900 7060-EXIT.                                                               
101000    EXIT.                                                                 
101100*                                                                         
101200*================================================================         
101300* 8000-WRITE-NEW-MASTER - REWRITES THE ACCOUNT MASTER FROM THE            
101400* UPDATED TABLE.  UNDER THE UPSI-0 TEST-RUN SWITCH THE NEW FILE           
101500* IS STILL PRODUCED BUT OPERATIONS KNOWS NOT TO PROMOTE IT -              
101600* SEE THE RUN SUMMARY LINE WRITTEN BY 8100 BELOW.                         
101700*================================================================         
101800*    WRITE-SUB WALKS THE TABLE IN THE SAME ASCENDING ORDER IT WAS         
101900*    LOADED IN AT STEP 1100 - THE NEW MASTER COMES OUT IN THE SAME        
102000*    KEY SEQUENCE THE OLD ONE ARRIVED IN.                                 
102100 8000-WRITE-NEW-MASTER.                                                   
102200    MOVE 1 TO WRITE-SUB.                                                  
102300    PERFORM 8010-WRITE-ACCT-ENTRY THRU 8010-EXIT                          
102400        VARYING WRITE-SUB FROM 1 BY 1                                     
102500        UNTIL WRITE-SUB > ACCT-TAB-COUNT.                                 
102600    CLOSE ACCOUNT-FILE                                                    
102700          NEW-ACCOUNT-FILE                                                
102800          CARD-FILE                                                       
102900          GROUP-MEMBER-FILE                                               
103000          TXN-REQUEST-FILE                                                
103100          TXN-LEDGER-FILE.                                                
103200 8000-EXIT.                                                               
103300    EXIT.                                                                 
103400*                                                                         
103500* 8010-WRITE-ACCT-ENTRY REBUILDS ONE GWACREC ROW FROM THE TABLE.          
103600* EVERY FIELD GWACREC CARRIES THAT THIS PROGRAM DOES NOT MAINTAIN         
103700* IS STAMPED WITH A SAFE DEFAULT HERE RATHER THAN LEFT TO WHATEVER        
103800* WAS LAST IN THE RECORD AREA - SEE GWACREC'S OWN CHANGE LOG.             
103900 8010-WRITE-ACCT-ENTRY.                                                   
104000    MOVE AT-ACCT-ID (WRITE-SUB)     TO GW-ACCT-ID.                        
104100    MOVE AT-ACCT-NUMBER (WRITE-SUB) TO GW-ACCT-NUMBER.                    
104200    MOVE AT-ACCT-TYPE (WRITE-SUB)   TO GW-ACCT-TYPE.                      
104300    MOVE AT-ACCT-NAME (WRITE-SUB)   TO GW-ACCT-NAME.                      
104400    MOVE AT-ACCT-OWNER-ID (WRITE-SUB)                                     
104500                                TO GW-ACCT-OWNER-USER-ID.                 
104600    MOVE AT-ACCT-BALANCE (WRITE-SUB) TO GW-ACCT-BALANCE.                  
104700*    FOUR FIELDS BELOW ARE NOT MAINTAINED BY THIS PROGRAM AND ARE         
104800*    GIVEN A SAFE DEFAULT RATHER THAN LEFT WITH WHATEVER WAS LAST         
104900*    IN THE RECORD AREA FROM THE PRIOR TABLE ENTRY WRITTEN:               
105000*      GW-ACCT-BRANCH-CODE  - SPACES, NOT YET ASSIGNED BY ANY RUN.        
105100*      GW-ACCT-STATUS       - FORCED TO "A" (ACTIVE) SINCE A              
105200*                             CLOSED ACCOUNT IS REMOVED FROM THE          
105300*                             MASTER BY GWLMAINT, NOT CARRIED             
105400*                             FORWARD HERE.                               
105500*      GW-ACCT-CLOSED-DATE  - ZERO, CONSISTENT WITH STATUS "A".           
105600*      GW-ACCT-NOTES        - SPACES, FREE-TEXT FIELD GWLPOST             
105700*                             HAS NO BUSINESS WRITING TO.                 
105800    MOVE SPACES              TO GW-ACCT-BRANCH-CODE.                      
105900    MOVE 'A'                 TO GW-ACCT-STATUS.                           
106000    MOVE ZERO                TO GW-ACCT-CLOSED-DATE.                      
106100    MOVE AT-ACCT-CREATED-DATE (WRITE-SUB)                                 
106200                                TO GW-ACCT-CREATED-DATE.                  
106300    MOVE RUN-DATE-X       TO GW-ACCT-LAST-BATCH-DATE.                     
106400    MOVE SPACES              TO GW-ACCT-NOTES.                            
106500*    GW-ACCT-LAST-BATCH-DATE RECORDS THE LAST DATE THIS PROGRAM           
106600*    TOUCHED THE ACCOUNT, REGARDLESS OF WHETHER A REQUEST AGAINST         
106700*    IT WAS ACTUALLY POSTED THIS RUN.                                     
106800    WRITE NEW-ACCOUNT-FILE-REC.                                           
106900 8010-EXIT.                                                               
107000    EXIT.                                                                 
107100*                                                                         
107200*================================================================         
107300* 8100-PRINT-RUN-SUMMARY - ONE-LINE RECONCILIATION TOTALS TO              
107400* SYSOUT FOR THE OPERATOR'S RUN LOG.                                      
107500*================================================================         
107600*    FIVE COUNTS, READ = POSTED + REJECTED, FOR THE OPERATOR TO CHECK.    
107700 8100-PRINT-RUN-SUMMARY.                                                  
107800*    HEADER LINE NAMES THE RUN BY THE DATE ACCEPTED AT 1000-              
107900*    INITIALIZE, NOT TODAY-S CALENDAR DATE IF THIS IS A RERUN.            
108000    DISPLAY 'GWLPOST RUN SUMMARY FOR ' RUN-DATE-X.                        
108100*    READ, POSTED AND REJECTED ARE THE THREE COUNTERS DEFINED IN          
108200*    WORKING-STORAGE UNDER "RUN CONTROL AND TOTALS" ABOVE.                
108300    DISPLAY '  REQUESTS READ     = ' REQUESTS-READ.                       
108400    DISPLAY '  REQUESTS POSTED   = ' REQUESTS-POSTED.                     
108500    DISPLAY '  REQUESTS REJECTED = ' REQUESTS-REJECTED.                   
108600*    IN AND OUT TOTALS ARE ACROSS ALL FOUR REQUEST TYPES - THEY           
108700*    DO NOT BALANCE TO EACH OTHER EXCEPT ON A RUN WITH NO INCOME          
108800*    OR OTHER-EXPENSE REQUESTS, SINCE A TRANSFER IS THE ONLY              
108900*    REQUEST TYPE THAT CONTRIBUTES TO BOTH.                               
109000    DISPLAY '  TOTAL IN POSTED   = ' TOTAL-IN-POSTED.                     
109100    DISPLAY '  TOTAL OUT POSTED  = ' TOTAL-OUT-POSTED.                    
109200    IF GWL-TEST-RUN                                                       
109300        DISPLAY 'GWLPOST - TEST RUN - ACCTOUT NOT FOR PROMOTION'          
109400    END-IF.                                                               
109500 8100-EXIT.                                                               
109600    EXIT.                                                                 
109700*                                                                         
109800* 8900-LOG-REJECTION WRITES ONE SYSOUT LINE PER REJECTED REQUEST -        
109900* OPERATIONS GREPS FOR 'GWLPOST REJ =>' WHEN RECONCILING A RUN.           
110000 8900-LOG-REJECTION.                                                      
110100    DISPLAY LOGMSG-REJECT.                                                
110200 8900-EXIT.                                                               
110300    EXIT.                                                                 
110400*                                                                         
110500*================================================================         
110600* 9999-END-OF-JOB                                                         
110700*================================================================         
110800*    NORMAL END - NO ABEND CODE, NO RETURN-CODE SET.                      
110900 9999-END-OF-JOB.                                                         
111000    STOP RUN.                                                             
111100 9999-EXIT.                                                               
111200    EXIT.                                                                 
111300*----------------------------------------------------------------         
111400* PARAGRAPH CROSS-REFERENCE - ADDED PER THE SAME 2002 REVIEW.             
111500* "-EXIT" PARAGRAPHS ARE THE PERFORM...THRU TARGETS REQUIRED BY           
111600* THIS SHOP-S CODING STANDARD AND ARE NOT LISTED SEPARATELY               
111700* BELOW UNLESS THEY DO MORE THAN A BARE EXIT.                             
111800*   0000-MAIN-LOGIC         MAINLINE - SEE BANNER ABOVE IT.               
111900*   1000-INITIALIZE         OPENS FILES, LOADS ALL THREE TABLES,          
112000*                           PRIMES THE REQUEST READ.                      
112100*   1100-LOAD-ACCOUNT-TABLE DRIVES 1110/1120 UNTIL THE OLD                
112200*                           ACCOUNT MASTER IS EXHAUSTED.                  
112300*   1150-FIND-HIGH-LEDGER-ID DRIVES 1160 TO SET NEXT-LEDGER-ID            
112400*                           BEFORE ANY NEW ROW IS WRITTEN.                
112500*   1200-LOAD-CARD-TABLE    DRIVES 1210/1220 - SAME SHAPE AS 1100.        
112600*   1300-LOAD-MEMBER-TABLE  DRIVES 1310/1320 - SAME SHAPE AGAIN.          
112700*   2000-PROCESS-REQUESTS   EVALUATES GW-TR-TYPE AND ROUTES TO            
112800*                           ONE OF 3000/4000/5000/6000/2900.              
112900*   2900-REJECT-REQUEST     COMMON REJECT COUNTING AND LOGGING,           
113000*                           CALLED BY EVERY POSTING PARAGRAPH.            
113100*   3000-POST-CARD-EXPENSE  CALLS 3100, THEN POSTS ONE OUT LEG.           
113200*   4000-POST-TRANSFER      CALLS 4100, THEN POSTS BOTH LEGS              
113300*                           THROUGH 4200 AND 7000.                        
113400*   5000-POST-INCOME        CALLS 5100, THEN POSTS ONE IN LEG.            
113500*   6000-POST-OTHER-EXPENSE CALLS 6100, THEN POSTS ONE OUT LEG -          
113600*                           SAME SHAPE AS 3000 WITH NO CARD STEP.         
113700*   7000-WRITE-LEDGER-ROW   COMMON GWTLREC BUILD AND WRITE,               
113800*                           CALLED BY EVERY POSTING PARAGRAPH.            
113900*   7050-FIND-ACCOUNT       COMMON SEARCH ALL ON ACCOUNT-TABLE.           
114000*   7060-FIND-CARD          COMMON SEARCH ALL ON CARD-TABLE.              
114100*   8000-WRITE-NEW-MASTER   DRIVES 8010 ACROSS THE WHOLE TABLE,           
114200*                           THEN CLOSES EVERY FILE THIS RUN OPENED.       
114300*   8100-PRINT-RUN-SUMMARY  SYSOUT RECONCILIATION LINE.                   
114400*   8900-LOG-REJECTION      SYSOUT LINE FOR ONE REJECTED REQUEST.         
114500*   9999-END-OF-JOB         STOP RUN - NO OTHER CLEANUP NEEDED,           
114600*                           EVERYTHING WAS ALREADY CLOSED AT 8000.        
114700*----------------------------------------------------------------         
114800*----------------------------------------------------------------         
114900* COPYBOOK AND JCL DD-NAME CROSS-REFERENCE - ADDED PER THE SAME           
115000* 2002 REVIEW SO THE SELECT/FD/COPY TRIPLETS ABOVE DO NOT HAVE TO         
115100* BE CHASED THROUGH THE SOURCE TO ANSWER "WHICH DD IS THIS".              
115200*   ACCTFILE  SELECT ACCOUNT-FILE       COPY GWACREC (INPUT)              
115300*   ACCTOUT   SELECT NEW-ACCOUNT-FILE   COPY GWACREC (OUTPUT)             
115400*   CARDFILE  SELECT CARD-FILE          COPY GWCRREC (INPUT)              
115500*   MEMBFILE  SELECT GROUP-MEMBER-FILE  COPY GWMBREC (INPUT)              
115600*   TXNREQ    SELECT TXN-REQUEST-FILE   COPY GWTRREC (INPUT)              
115700*   TXNLDG    SELECT TXN-LEDGER-FILE    COPY GWTLREC (EXTEND,             
115800*                                       THEN REOPENED INPUT               
115900*                                       AT STEP 1150)                     
116000* GW-TR- AND GW-TL- FIELD NOTES, SINCE THESE TWO COPYBOOKS ARE            
116100* READ AND WRITTEN FIELD BY FIELD THROUGHOUT THE PROGRAM:                 
116200*   GW-TR-TYPE             ONE-BYTE REQUEST TYPE, 88-LEVELS               
116300*                          GW-TR-IS-CARD/TRANSFER/INCOME/                 
116400*                          OTHER-EXPENSE IN GWTRREC.                      
116500*   GW-TR-FROM-ACCT-ID     DEBIT SIDE - THE ONLY ACCOUNT FOR              
116600*                          CARD, INCOME AND OTHER-EXPENSE.                
116700*   GW-TR-TO-ACCT-ID       CREDIT SIDE - TRANSFER ONLY.                   
116800*   GW-TR-CARD-ID          CARD-EXPENSE ONLY, LOOKED UP IN                
116900*                          CARD-TABLE BY 7060-FIND-CARD.                  
117000*   GW-TR-AMOUNT           ALWAYS POSITIVE ON INPUT - SIGN                
117100*                          OF THE POSTING COMES FROM GW-TR-               
117200*                          TYPE, NOT FROM THE AMOUNT FIELD.               
117300*   GW-TL-KIND             "IN" OR "OUT" - WHICH SIDE OF THE              
117400*                          OWNING ACCOUNT-S BALANCE THIS ROW              
117500*                          MOVED.                                         
117600*   GW-TL-METHOD           "CARD", "TRANSFER" OR "OTHER" -                
117700*                          NOTE INCOME ALSO LOGS AS "OTHER",              
117800*                          DISTINGUISHED FROM AN OTHER-                   
117900*                          EXPENSE ROW ONLY BY GW-TL-KIND.                
118000*   GW-TL-TRANSFER-KEY     SPACES EXCEPT ON THE TWO ROWS OF               
118100*                          ONE TRANSFER, WHERE BOTH CARRY                 
118200*                          THE SAME KEY FROM 4200.                        
118300*   GW-TL-SOURCE-SYSTEM-CD ALWAYS "BTCH" - SEE THE COMMENT AT             
118400*                          7000-WRITE-LEDGER-ROW.                         
118500*   GW-TL-REVERSED-SW      ALWAYS "N" - THIS PROGRAM NEVER                
118600*                          REVERSES A POSTING; A REVERSAL,                
118700*                          IF EVER ADDED, BELONGS IN GWLMAINT             
118800*                          NOT HERE.                                      
118900*----------------------------------------------------------------         
119000*----------------------------------------------------------------         
119100* KNOWN LIMITATIONS - CARRIED HERE RATHER THAN IN A SEPARATE              
119200* DOCUMENT SINCE THE LAST THREE SEPARATE DESIGN NOTES FOR THIS            
119300* SYSTEM WERE LOST IN THE 1994 OFFICE MOVE.                               
119400*   - NO PER-MEMBER SPENDING LIMIT IS ENFORCED EVEN THOUGH                
119500*     MEMBER-TABLE IS LOADED AT 1300 - SEE THE BANNER THERE.              
119600*     A REQUEST FROM A USER NOT LISTED IN GROUP-MEMBER-FILE AT            
119700*     ALL IS STILL POSTED TODAY AS LONG AS THE ACCOUNT EXISTS;            
119800*     ONLY GWLMAINT CHECKS MEMBERSHIP ON MAINTENANCE REQUESTS.            
119900*   - A TRANSFER TO AN ACCOUNT THE REQUESTING USER DOES NOT               
120000*     BELONG TO IS NOT BLOCKED BY THIS PROGRAM - THE EDIT AT              
120100*     4100 ONLY CHECKS THAT BOTH ACCOUNTS EXIST AND ARE                   
120200*     DISTINCT, NOT WHO OWNS THEM.                                        
120300*   - THE UPSI-0 TEST-RUN SWITCH IS COSMETIC ONLY - SEE THE               
120400*     PROCESSING NOTE AT THE TOP OF THE PROCEDURE DIVISION.               
120500*----------------------------------------------------------------         
120600*----------------------------------------------------------------         
120700* OPERATOR RERUN PROCEDURE - ADDED AFTER A 1996 RERUN WENT WRONG          
120800* WHEN THE OPERATOR RESUBMITTED WITH THE PRIOR RUN-S ACCTOUT              
120900* STILL SITTING ON ACCTFILE-S DD STATEMENT.                               
121000*   1. CONFIRM ACCTFILE POINTS AT THE MASTER FROM BEFORE THE              
121100*      RUN BEING REPEATED, NOT AT A PRIOR ACCTOUT.                        
121200*   2. TXNLDG IS SAFE TO LEAVE AS IS - 1150-FIND-HIGH-LEDGER-ID           
121300*      READS FORWARD PAST ANY ROWS A PARTIAL PRIOR RUN ALREADY            
121400*      WROTE AND PICKS UP THE NEXT ID FROM THERE, SO A RERUN              
121500*      NEVER DUPLICATES A GW-TL-ID.                                       
121600*   3. TXNREQ SHOULD BE THE SAME REQUEST FILE AS THE RUN BEING            
121700*      REPEATED - THIS PROGRAM HAS NO WAY TO TELL A REQUEST               
121800*      WAS ALREADY POSTED IN A PRIOR PARTIAL RUN, SO REPLAYING            
121900*      A REQUEST FILE THAT WAS ALREADY FULLY POSTED DOUBLE-               
122000*      POSTS EVERY REQUEST IN IT.                                         
122100*----------------------------------------------------------------         
122200*----------------------------------------------------------------         
122300* ACCOUNT BALANCE SIGN CONVENTION - NOTED HERE BECAUSE GWACREC            
122400* ITSELF CARRIES NO COMMENT ON IT AND A NEW PROGRAMMER WILL               
122500* OTHERWISE GUESS WRONG.                                                  
122600*   GW-ACCT-BALANCE AND THE MATCHING AT-ACCT-BALANCE TABLE                
122700*   FIELD ARE SIGNED (PIC S9(13)) AND MAY GO NEGATIVE IN                  
122800*   STORAGE DURING A COMPUTE BEFORE THE REJECT TEST RUNS -                
122900*   SEE 4100-EDIT-TRANSFER-S INSUFFICIENT-FUNDS CHECK, WHICH              
123000*   IS THE ONLY PLACE A NEGATIVE RESULT IS ACTUALLY BLOCKED.              
123100*   CARD EXPENSE AND OTHER EXPENSE CAN DRIVE AN ACCOUNT                   
123200*   NEGATIVE ON PURPOSE - THE SPEC TREATS THIS AS ALLOWED                 
123300*   OVERDRAFT, NOT AS A REJECT CONDITION, SO DO NOT ADD A                 
123400*   FUNDS CHECK TO 3100 OR 6100 WITHOUT CONFIRMING THE RULE               
123500*   HAS CHANGED.                                                          
123600*----------------------------------------------------------------         
123700* KEY SEQUENCE ASSUMPTION - ALL THREE SEARCH ALL VERBS IN THIS            
123800* PROGRAM (7050, 7060) DEPEND ON ACCOUNT-TABLE AND CARD-TABLE             
123900* HAVING BEEN LOADED IN ASCENDING KEY ORDER AT 1100/1200.  IF             
124000* THE UPSTREAM EXTRACT THAT BUILDS ACCTFILE OR CARDFILE EVER              
124100* STOPS GUARANTEEING ASCENDING GW-ACCT-ID / GW-CARD-ID ORDER,             
124200* SEARCH ALL WILL SILENTLY RETURN WRONG OR MISSING HITS                   
124300* RATHER THAN FAILING LOUDLY - THIS HAS NOT HAPPENED IN                   
124400* PRODUCTION BUT WAS FLAGGED AS A RISK DURING THE GWL-0298                
124500* CHANGE ABOVE.                                                           
124600*----------------------------------------------------------------         
124700*----------------------------------------------------------------         
124800* RELATED PROGRAMS - GWLPOST IS ONE OF THREE PROGRAMS THAT SHARE          
124900* THE GROUP WALLET MASTER FILES; NONE OF THE THREE CALLS ANY OF           
125000* THE OTHERS - THEY ARE SEPARATE JCL STEPS RUN IN SEQUENCE.               
125100*   GWLMAINT  MAINTAINS ACCOUNT, CARD AND GROUP-MEMBER MASTERS            
125200*             (OPEN/CLOSE ACCOUNT, ISSUE/BLOCK CARD, ADD/REMOVE           
125300*             MEMBER) - RUNS BEFORE THIS PROGRAM EACH NIGHT SO            
125400*             TODAY-S POSTING SEES TODAY-S MAINTENANCE.                   
125500*   GWLLIST   PRODUCES THE OPERATOR AND AUDIT REPORTS OFF THE             
125600*             MASTERS AND LEDGER THIS PROGRAM PRODUCES - RUNS             
125700*             AFTER THIS PROGRAM EACH NIGHT.                              
125800*   GWLPOST   THIS PROGRAM.                                               
125900*----------------------------------------------------------------         
