000100*-----------------------------------------------------------------        
000200*  GWUSREC  -  USER MASTER RECORD LAYOUT                                  
000300*  ONE ENTRY PER REGISTERED USER OF THE GROUP WALLET SYSTEM.              
000400*  INCLUDED BY 01 GW-USER-REC.  COPY GWUSREC.  IN THE FILE                
000500*  SECTION OF ANY PROGRAM THAT OPENS USER-FILE.                           
000600*                                                                         
000700*  MAINTENANCE HISTORY                                                    
000800*  870304 RAH  GWL-0001  ORIGINAL LAYOUT.                                 
000900*  891117 DKP  GWL-0118  ADDED GW-USER-PHONE (WAS FILLER).                
001000*  990226 LTS  GWL-Y2K1  CONFIRMED GW-USER-CREATED-DATE IS                
001100*                        FULL CCYYMMDD, NO WINDOWING NEEDED.              
001200*  020730 RAH  GWL-0374  WIDENED LAYOUT - ADDED MAILING ADDRESS           
001300*                        BLOCK, GW-USER-STATUS AND A PREFERRED            
001400*                        CONTACT CODE FOR THE PLANNED MEMBER              
001500*                        SELF-SERVICE SCREENS.  GW-USER-ADDRESS           
001600*                        AND GW-USER-PREF-CONTACT-CD ARE NOT YET          
001700*                        FED BY ANY UPSTREAM INTAKE SYSTEM -              
001800*                        8000-SERIES REWRITE BLANKS/DEFAULTS              
001900*                        THEM EVERY RUN UNTIL A FEEDER IS BUILT.          
002000*-----------------------------------------------------------------        
002100 02  GW-USER-ID                    PIC 9(09).                             
002200 02  GW-USER-NAME                  PIC X(20).                             
002300 02  GW-USER-EMAIL                 PIC X(40).                             
002400 02  GW-USER-PHONE                 PIC X(15).                             
002500 02  GW-USER-ADDRESS.                                                     
002600     05  GW-USER-ADDR-LINE-1       PIC X(25).                             
002700     05  GW-USER-ADDR-LINE-2       PIC X(25).                             
002800     05  GW-USER-CITY              PIC X(15).                             
002900     05  GW-USER-STATE             PIC X(02).                             
003000     05  GW-USER-ZIP               PIC X(09).                             
003100 02  GW-USER-STATUS                PIC X(01).                             
003200     88  GW-USER-STATUS-ACTIVE         VALUE 'A'.                         
003300     88  GW-USER-STATUS-CLOSED         VALUE 'C'.                         
003400 02  GW-USER-PREF-CONTACT-CD       PIC X(01).                             
003500     88  GW-USER-PREF-EMAIL            VALUE 'E'.                         
003600     88  GW-USER-PREF-PHONE            VALUE 'P'.                         
003700 02  GW-USER-CREATED-DATE          PIC 9(08).                             
003800 02  GW-USER-LAST-BATCH-DATE       PIC 9(08).                             
003900 02  FILLER                        PIC X(12).                             
