000100*-----------------------------------------------------------------        
000200*  GWMRREC  -  MAINTENANCE REQUEST RECORD LAYOUT                          
000300*  ONE ENTRY PER USER/ACCOUNT/MEMBERSHIP/CARD MAINTENANCE                 
000400*  TRANSACTION FED TO GWLMAINT, IN ARRIVAL ORDER.  FIELDS NOT             
000500*  NEEDED BY A GIVEN GW-MR-TYPE ARE LEFT SPACE OR ZERO BY THE             
000600*  SENDING SYSTEM.  GW-MR-TYPE SELECTS THE MAINTENANCE                    
000700*  PARAGRAPH:                                                             
000800*     'CU' CREATE USER            'DU' DELETE USER                        
000900*     'CP' CREATE PERSONAL ACCT   'CG' CREATE GROUP ACCT                  
001000*     'CN' CHANGE ACCOUNT NAME    'DA' DELETE ACCOUNT                     
001100*     'AM' ADD MEMBER             'CR' CHANGE MEMBER ROLE                 
001200*     'RM' REMOVE MEMBER                                                  
001300*     'RC' REGISTER CARD          'SC' SET CARD STATUS                    
001400*     'DC' DELETE CARD                                                    
001500*                                                                         
001600*  MAINTENANCE HISTORY                                                    
001700*  880612 RAH  GWL-0041  ORIGINAL LAYOUT (USER/ACCOUNT ONLY).             
001800*  881130 RAH  GWL-0056  ADDED CARD ACTION FIELDS.                        
001900*  920815 DKP  GWL-0202  ADDED GROUP MEMBERSHIP ACTION FIELDS.            
002000*  990226 LTS  GWL-Y2K1  CONFIRMED GW-MR-ACTION-DATE IS FULL              
002100*                        CCYYMMDD, NO WINDOWING NEEDED.                   
002200*-----------------------------------------------------------------        
002300 02  GW-MR-TYPE                    PIC X(02).                             
002400 02  GW-MR-REQUESTING-USER-ID      PIC 9(09).                             
002500 02  GW-MR-TARGET-USER-ID          PIC 9(09).                             
002600 02  GW-MR-TARGET-NAME             PIC X(20).                             
002700 02  GW-MR-TARGET-EMAIL            PIC X(40).                             
002800 02  GW-MR-TARGET-PHONE            PIC X(15).                             
002900 02  GW-MR-ACCT-ID                 PIC 9(09).                             
003000 02  GW-MR-ACCT-TYPE               PIC X(01).                             
003100 02  GW-MR-ACCT-NAME               PIC X(30).                             
003200 02  GW-MR-NEW-ROLE                PIC X(01).                             
003300 02  GW-MR-CARD-ID                 PIC 9(09).                             
003400 02  GW-MR-CARD-MASKED-NO          PIC X(19).                             
003500 02  GW-MR-CARD-BRAND              PIC X(10).                             
003600 02  GW-MR-CARD-STATUS             PIC X(01).                             
003700 02  GW-MR-ACTION-DATE             PIC 9(08).                             
003800 02  FILLER                        PIC X(02).                             
