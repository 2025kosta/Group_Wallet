000100*-----------------------------------------------------------------        
000200*  GWACREC  -  ACCOUNT MASTER RECORD LAYOUT                               
000300*  ONE ENTRY PER PERSONAL OR GROUP ACCOUNT.  GW-ACCT-OWNER-ID             
000400*  IS THE OWNING USER ON A PERSONAL ACCOUNT AND IS ZERO ON A              
000500*  GROUP ACCOUNT (OWNERSHIP OF A GROUP ACCOUNT IS CARRIED BY              
000600*  THE GROUP-MEMBER FILE INSTEAD).                                        
000700*                                                                         
000800*  MAINTENANCE HISTORY                                                    
000900*  870304 RAH  GWL-0001  ORIGINAL LAYOUT.                                 
001000*  920815 DKP  GWL-0201  WIDENED GW-ACCT-NAME 20 TO 30.                   
001100*  990226 LTS  GWL-Y2K1  CONFIRMED GW-ACCT-CREATED-DATE IS                
001200*                        FULL CCYYMMDD, NO WINDOWING NEEDED.              
001300*  020730 RAH  GWL-0374  ADDED GW-ACCT-STATUS, GW-ACCT-CLOSED-            
001400*                        DATE, GW-ACCT-BRANCH-CODE AND A FREE-            
001500*                        TEXT NOTES FIELD.  EVERY ACCOUNT WE              
001600*                        REWRITE IS, BY DEFINITION, STILL OPEN            
001700*                        (DELETED ACCOUNTS ARE DROPPED AT 8000            
001800*                        RATHER THAN CARRIED FORWARD), SO THE             
001900*                        8020/GWLPOST 8010 REWRITE STEPS STAMP            
002000*                        GW-ACCT-STATUS TO 'A' AND ZERO THE               
002100*                        CLOSED DATE EVERY RUN.                           
002200*-----------------------------------------------------------------        
002300 02  GW-ACCT-ID                    PIC 9(09).                             
002400 02  GW-ACCT-NUMBER                PIC X(16).                             
002500 02  GW-ACCT-TYPE                  PIC X(01).                             
002600     88  GW-ACCT-IS-PERSONAL           VALUE 'P'.                         
002700     88  GW-ACCT-IS-GROUP              VALUE 'G'.                         
002800 02  GW-ACCT-NAME                  PIC X(30).                             
002900 02  GW-ACCT-OWNER-USER-ID         PIC 9(09).                             
003000 02  GW-ACCT-BALANCE               PIC S9(13).                            
003100 02  GW-ACCT-BRANCH-CODE           PIC X(04).                             
003200 02  GW-ACCT-STATUS                PIC X(01).                             
003300     88  GW-ACCT-STATUS-ACTIVE         VALUE 'A'.                         
003400     88  GW-ACCT-STATUS-CLOSED         VALUE 'C'.                         
003500     88  GW-ACCT-STATUS-FROZEN         VALUE 'F'.                         
003600 02  GW-ACCT-CREATED-DATE          PIC 9(08).                             
003700 02  GW-ACCT-CLOSED-DATE           PIC 9(08).                             
003800 02  GW-ACCT-LAST-BATCH-DATE       PIC 9(08).                             
003900 02  GW-ACCT-NOTES                 PIC X(20).                             
004000 02  FILLER                        PIC X(08).                             
