000100*-----------------------------------------------------------------        
000200*  GWCRREC  -  CARD MASTER RECORD LAYOUT                                  
000300*  ONE ENTRY PER CARD REGISTERED AGAINST AN ACCOUNT.  A                   
000400*  BLOCKED CARD MAY NOT POST A NEW CARD EXPENSE; A CARD WITH              
000500*  LEDGER HISTORY MAY NOT BE DELETED (SEE GWLMAINT 6210).                 
000600*                                                                         
000700*  MAINTENANCE HISTORY                                                    
000800*  881130 RAH  GWL-0055  ORIGINAL LAYOUT.                                 
000900*  950712 DKP  GWL-0310  ADDED GW-CARD-BRAND.                             
001000*  990226 LTS  GWL-Y2K1  CONFIRMED GW-CARD-CREATED-DATE IS                
001100*                        FULL CCYYMMDD, NO WINDOWING NEEDED.              
001200*  020730 RAH  GWL-0374  ADDED GW-CARD-EXP-DATE, GW-CARD-LAST-4           
001300*                        AND GW-CARD-BLOCK-REASON.  NONE OF THE           
001400*                        THREE ARE FED BY THE CURRENT 6000/6300           
001500*                        MAINTENANCE PARAGRAPHS YET - CARRIED ON          
001600*                        THE LAYOUT AHEAD OF THE CARD-ISSUER              
001700*                        INTERFACE PROJECT.                               
001800*-----------------------------------------------------------------        
001900 02  GW-CARD-ID                    PIC 9(09).                             
002000 02  GW-CARD-ACCT-ID               PIC 9(09).                             
002100 02  GW-CARD-MASKED-NO             PIC X(19).                             
002200 02  GW-CARD-BRAND                 PIC X(10).                             
002300 02  GW-CARD-STATUS                PIC X(01).                             
002400     88  GW-CARD-IS-ACTIVE             VALUE 'A'.                         
002500     88  GW-CARD-IS-BLOCKED            VALUE 'B'.                         
002600 02  GW-CARD-EXP-DATE              PIC 9(06).                             
002700 02  GW-CARD-LAST-4                PIC X(04).                             
002800 02  GW-CARD-BLOCK-REASON          PIC X(20).                             
002900 02  GW-CARD-CREATED-DATE          PIC 9(08).                             
003000 02  GW-CARD-LAST-BATCH-DATE       PIC 9(08).                             
003100 02  FILLER                        PIC X(06).                             
