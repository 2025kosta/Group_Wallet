000100*-----------------------------------------------------------------        
000200*  GWTLREC  -  TRANSACTION LEDGER RECORD LAYOUT                           
000300*  ONE ENTRY PER POSTED LEDGER ROW, ASSIGNED GW-TL-ID IN                  
000400*  ASCENDING SEQUENCE AS GWLPOST WRITES IT.  A TRANSFER                   
000500*  POSTS TWO ROWS (ONE 'OUT', ONE 'IN') SHARING ONE                       
000600*  GW-TL-TRANSFER-KEY; ALL OTHER KINDS LEAVE THE KEY BLANK.               
000700*                                                                         
000800*  MAINTENANCE HISTORY                                                    
000900*  910509 DKP  GWL-0403  ORIGINAL LAYOUT.                                 
001000*  930221 RAH  GWL-0275  ADDED GW-TL-TRANSFER-KEY FOR PAIRED              
001100*                        TRANSFER POSTINGS (WAS TWO UNLINKED              
001200*                        ROWS BEFORE THIS RELEASE).                       
001300*  990226 LTS  GWL-Y2K1  CONFIRMED DATE FIELDS ARE FULL                   
001400*                        CCYYMMDD, NO WINDOWING NEEDED.                   
001500*  020730 RAH  GWL-0374  ADDED GW-TL-SOURCE-SYSTEM-CD AND GW-             
001600*                        TL-REVERSED-SW.  7000-POST-ONE-ROW               
001700*                        ALWAYS STAMPS 'BTCH' AS THE SOURCE               
001800*                        SYSTEM - THE CODE EXISTS FOR THE DAY             
001900*                        AN ONLINE FEED POSTS LEDGER ROWS                 
002000*                        DIRECTLY.  GW-TL-REVERSED-SW IS NOT              
002100*                        SET BY ANY PARAGRAPH TODAY; THERE IS             
002200*                        NO REVERSAL FUNCTION IN THIS RELEASE.            
002300*-----------------------------------------------------------------        
002400 02  GW-TL-ID                      PIC 9(09).                             
002500 02  GW-TL-ACCT-ID                 PIC 9(09).                             
002600 02  GW-TL-KIND                    PIC X(03).                             
002700     88  GW-TL-KIND-IN                 VALUE 'IN '.                       
002800     88  GW-TL-KIND-OUT                VALUE 'OUT'.                       
002900 02  GW-TL-METHOD                  PIC X(08).                             
003000     88  GW-TL-METHOD-TRANSFER         VALUE 'TRANSFER'.                  
003100     88  GW-TL-METHOD-CARD             VALUE 'CARD'.                      
003200     88  GW-TL-METHOD-OTHER            VALUE 'OTHER'.                     
003300 02  GW-TL-AMOUNT                  PIC S9(13).                            
003400 02  GW-TL-MEMO                    PIC X(30).                             
003500 02  GW-TL-OCCURRED-DATE           PIC 9(08).                             
003600 02  GW-TL-TRANSFER-KEY            PIC X(12).                             
003700 02  GW-TL-CARD-ID                 PIC 9(09).                             
003800 02  GW-TL-CREATED-BY-USER-ID      PIC 9(09).                             
003900 02  GW-TL-CREATED-DATE            PIC 9(08).                             
004000 02  GW-TL-SOURCE-SYSTEM-CD        PIC X(04).                             
004100 02  GW-TL-REVERSED-SW             PIC X(01).                             
004200     88  GW-TL-IS-REVERSED             VALUE 'Y'.                         
004300 02  FILLER                        PIC X(08).                             
