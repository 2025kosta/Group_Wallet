000100*-----------------------------------------------------------------        
000200*  GWRPREC  -  TRANSACTION LISTING REPORT LINE LAYOUTS                    
000300*  PRINT LINES FOR GWLLIST: TITLE/HEADING, COLUMN HEADING,                
000400*  DETAIL, CONTROL-BREAK SUBTOTAL, GRAND-TOTAL AND PAGE-FOOTING           
000500*  LINES, ALL REDEFINING ONE 132-BYTE PRINT AREA.                         
000600*                                                                         
000700*  MAINTENANCE HISTORY                                                    
000800*  930221 RAH  GWL-0276  ORIGINAL LAYOUT.                                 
000900*  931014 RAH  GWL-0284  WIDTHS CORRECTED SO EVERY REDEFINE OF            
001000*                        GW-RP-TITLE-LINE SUMS TO 132 BYTES -             
001100*                        DETAIL/BREAK/SUMMARY LINES WERE FOUND            
001200*                        TO OVERRUN THE PRINT AREA.                       
001300*  020730 RAH  GWL-0374  ADDED GW-RP-FOOT-LINE (PAGE FOOTING,             
001400*                        PRINTED BY 9000-PRINT-FOOTING AT THE             
001500*                        BOTTOM OF EVERY PAGE) AND BROKE OUT THE          
001600*                        RUN-ID AND PAGE-NUMBER FIELDS THAT WERE          
001700*                        PREVIOUSLY CARRIED AS UNNAMED FILLER.            
001800*-----------------------------------------------------------------        
001900 02  GW-RP-TITLE-LINE.                                                    
002000     05  FILLER                    PIC X(40) VALUE SPACES.                
002100     05  FILLER                    PIC X(32) VALUE                        
002200             'GROUP WALLET TRANSACTION LISTING'.                          
002300     05  GW-RP-TITLE-RUN-ID-ED     PIC ZZZZZZ9.                           
002400     05  FILLER                    PIC X(53) VALUE SPACES.                
002500 02  GW-RP-SUB-LINE REDEFINES GW-RP-TITLE-LINE.                           
002600     05  FILLER                    PIC X(08) VALUE 'RUN DATE'.            
002700     05  GW-RP-RUN-DATE            PIC X(10).                             
002800     05  FILLER                    PIC X(04) VALUE SPACES.                
002900     05  FILLER                    PIC X(09) VALUE 'USER ID  '.           
003000     05  GW-RP-USER-ID-ED          PIC ZZZZZZZZ9.                         
003100     05  FILLER                    PIC X(04) VALUE SPACES.                
003200     05  FILLER                    PIC X(07) VALUE 'FILTER '.             
003300     05  GW-RP-FILTER-TEXT         PIC X(81).                             
003400 02  GW-RP-HEAD-LINE REDEFINES GW-RP-TITLE-LINE.                          
003500     05  FILLER               PIC X(01) VALUE SPACES.                     
003600     05  FILLER               PIC X(30) VALUE 'ACCOUNT NAME'.             
003700     05  FILLER               PIC X(17) VALUE 'ACCOUNT NO'.               
003800     05  FILLER               PIC X(20) VALUE 'CARD NUMBER'.              
003900     05  FILLER               PIC X(04) VALUE 'KIND'.                     
004000     05  FILLER               PIC X(09) VALUE 'METHOD'.                   
004100     05  FILLER               PIC X(14) VALUE 'AMOUNT'.                   
004200     05  FILLER               PIC X(31) VALUE 'MEMO'.                     
004300     05  FILLER               PIC X(06) VALUE 'DATE'.                     
004400 02  GW-RP-DETAIL-LINE REDEFINES GW-RP-TITLE-LINE.                        
004500     05  FILLER                    PIC X(01) VALUE SPACES.                
004600     05  GW-RP-ACCT-NAME           PIC X(30).                             
004700     05  FILLER                    PIC X(01) VALUE SPACES.                
004800     05  GW-RP-ACCT-NUMBER         PIC X(16).                             
004900     05  GW-RP-CARD-MASKED-NO      PIC X(19).                             
005000     05  FILLER                    PIC X(01) VALUE SPACES.                
005100     05  GW-RP-KIND                PIC X(03).                             
005200     05  FILLER                    PIC X(01) VALUE SPACES.                
005300     05  GW-RP-METHOD              PIC X(08).                             
005400     05  GW-RP-AMOUNT-ED           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.                
005500     05  FILLER                    PIC X(01) VALUE SPACES.                
005600     05  GW-RP-MEMO                PIC X(22).                             
005700     05  FILLER                    PIC X(01) VALUE SPACES.                
005800     05  GW-RP-OCCURRED-DATE-ED    PIC X(10).                             
005900 02  GW-RP-BREAK-LINE REDEFINES GW-RP-TITLE-LINE.                         
006000     05  FILLER                    PIC X(10) VALUE SPACES.                
006100     05  GW-RP-BREAK-LABEL         PIC X(10).                             
006200     05  FILLER                    PIC X(05) VALUE SPACES.                
006300     05  GW-RP-BREAK-AMOUNT-ED     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.                
006400     05  FILLER                    PIC X(89) VALUE SPACES.                
006500 02  GW-RP-SUMMARY-LINE REDEFINES GW-RP-TITLE-LINE.                       
006600     05  FILLER                    PIC X(10) VALUE SPACES.                
006700     05  GW-RP-SUMMARY-LABEL       PIC X(24).                             
006800     05  GW-RP-SUMMARY-VALUE-ED    PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.                
006900     05  FILLER                    PIC X(80) VALUE SPACES.                
007000 02  GW-RP-FOOT-LINE REDEFINES GW-RP-TITLE-LINE.                          
007100     05  FILLER                    PIC X(40) VALUE                        
007200             'GROUP WALLET SYSTEM - INTERNAL USE ONLY'.                   
007300     05  FILLER                    PIC X(06) VALUE 'PAGE  '.              
007400     05  GW-RP-FOOT-PAGE-NO-ED     PIC ZZZ9.                              
007500     05  FILLER                    PIC X(82) VALUE SPACES.                
