000100*-----------------------------------------------------------------        
000200*  GWTRREC  -  TRANSACTION-REQUEST RECORD LAYOUT                          
000300*  ONE ENTRY PER POSTING REQUEST FED TO GWLPOST, IN ARRIVAL               
000400*  ORDER.  GW-TR-TYPE SELECTS THE POSTING PARAGRAPH:                      
000500*     'C'  CARD EXPENSE     'T'  INTERNAL TRANSFER                        
000600*     'I'  INCOME           'O'  OTHER EXPENSE                            
000700*                                                                         
000800*  MAINTENANCE HISTORY                                                    
000900*  910509 DKP  GWL-0402  ORIGINAL LAYOUT.                                 
001000*  990226 LTS  GWL-Y2K1  CONFIRMED GW-TR-OCCURRED-DATE IS FULL            
001100*                        CCYYMMDD, NO WINDOWING NEEDED.                   
001200*  020730 RAH  GWL-0374  ADDED GW-TR-CHANNEL-CD, GW-TR-EXTERNAL-          
001300*                        REF AND GW-TR-SUBMITTED-DATE TO CARRY            
001400*                        THE ORIGINATING FEED'S OWN REFERENCE             
001500*                        NUMBER AND SUBMIT TIMESTAMP THROUGH TO           
001600*                        THE LEDGER.  0100-READ-ONE-REQUEST DOES          
001700*                        NOT YET MOVE THESE THREE ANYWHERE - THE          
001800*                        UPSTREAM FEEDS DO NOT PUNCH THEM YET.            
001900*-----------------------------------------------------------------        
002000 02  GW-TR-TYPE                    PIC X(01).                             
002100     88  GW-TR-IS-CARD                 VALUE 'C'.                         
002200     88  GW-TR-IS-TRANSFER             VALUE 'T'.                         
002300     88  GW-TR-IS-INCOME               VALUE 'I'.                         
002400     88  GW-TR-IS-OTHER-EXPENSE        VALUE 'O'.                         
002500 02  GW-TR-CARD-ID                 PIC 9(09).                             
002600 02  GW-TR-FROM-ACCT-ID            PIC 9(09).                             
002700 02  GW-TR-TO-ACCT-ID              PIC 9(09).                             
002800 02  GW-TR-AMOUNT                  PIC S9(13).                            
002900 02  GW-TR-MEMO                    PIC X(30).                             
003000 02  GW-TR-OCCURRED-DATE           PIC 9(08).                             
003100 02  GW-TR-USER-ID                 PIC 9(09).                             
003200 02  GW-TR-CHANNEL-CD              PIC X(04).                             
003300 02  GW-TR-EXTERNAL-REF            PIC X(15).                             
003400 02  GW-TR-SUBMITTED-DATE          PIC 9(08).                             
003500 02  FILLER                        PIC X(04).                             
