000100*-----------------------------------------------------------------        
000200*  GWMBREC  -  GROUP-MEMBER MASTER RECORD LAYOUT                          
000300*  ONE ENTRY PER USER'S MEMBERSHIP IN A GROUP ACCOUNT.  A USER            
000400*  HOLDING ROLE 'O' ON A GROUP ACCOUNT IS AN OWNER OF THAT                
000500*  ACCOUNT; EVERY GROUP ACCOUNT MUST KEEP AT LEAST ONE.                   
000600*                                                                         
000700*  MAINTENANCE HISTORY                                                    
000800*  880612 RAH  GWL-0040  ORIGINAL LAYOUT.                                 
000900*  990226 LTS  GWL-Y2K1  CONFIRMED GW-GM-JOINED-DATE IS FULL              
001000*                        CCYYMMDD, NO WINDOWING NEEDED.                   
001100*  020730 RAH  GWL-0374  ADDED GW-GM-STATUS, GW-GM-INVITED-BY-            
001200*                        USER-ID AND GW-GM-REMOVED-DATE.  A               
001300*                        REMOVED MEMBERSHIP ROW IS NOT CARRIED            
001400*                        FORWARD BY 8030 (SEE GWLMAINT 5200) SO           
001500*                        GW-GM-STATUS IS ALWAYS 'A' AND THE               
001600*                        REMOVED DATE IS ALWAYS ZERO ON ANY ROW           
001700*                        THIS LAYOUT ACTUALLY WRITES TODAY.               
001800*-----------------------------------------------------------------        
001900 02  GW-GM-ID                      PIC 9(09).                             
002000 02  GW-GM-ACCT-ID                 PIC 9(09).                             
002100 02  GW-GM-USER-ID                 PIC 9(09).                             
002200 02  GW-GM-ROLE                    PIC X(01).                             
002300     88  GW-GM-IS-OWNER                VALUE 'O'.                         
002400     88  GW-GM-IS-MEMBER               VALUE 'M'.                         
002500 02  GW-GM-STATUS                  PIC X(01).                             
002600     88  GW-GM-STATUS-ACTIVE           VALUE 'A'.                         
002700     88  GW-GM-STATUS-REMOVED          VALUE 'R'.                         
002800 02  GW-GM-INVITED-BY-USER-ID      PIC 9(09).                             
002900 02  GW-GM-JOINED-DATE             PIC 9(08).                             
003000 02  GW-GM-REMOVED-DATE            PIC 9(08).                             
003100 02  GW-GM-LAST-BATCH-DATE         PIC 9(08).                             
003200 02  FILLER                        PIC X(08).                             
