000100*-----------------------------------------------------------------        
000200*  GWLPREC  -  LISTING RUN PARAMETER RECORD LAYOUT                        
000300*  ONE-RECORD CONTROL CARD READ BY GWLLIST AT START-UP TO                 
000400*  CARRY THE REQUESTING USER AND THE OPTIONAL SEARCH FILTERS.             
000500*  A FILTER LEFT AT ZERO (ITS PUNCHED DEFAULT) IS TREATED AS              
000600*  'NOT SUPPLIED' BY 2200-PASSES-FILTERS.                                 
000700*                                                                         
000800*  MAINTENANCE HISTORY                                                    
000900*  930221 RAH  GWL-0277  ORIGINAL LAYOUT.                                 
001000*  020730 RAH  GWL-0374  ADDED GW-LP-RUN-ID, GW-LP-SORT-OPTION            
001100*                        AND GW-LP-REPORT-TITLE-OVR.  GW-LP-              
001200*                        SORT-OPTION IS RESERVED FOR A PLANNED            
001300*                        SORT-BY-DATE ENHANCEMENT NOT YET BUILT           
001400*                        INTO THE 2000-SERIES PARAGRAPHS - EVERY          
001500*                        RUN TODAY SORTS BY ACCOUNT/CARD ORDER            
001600*                        REGARDLESS OF WHAT IS PUNCHED HERE.              
001700*-----------------------------------------------------------------        
001800 02  GW-LP-USER-ID                 PIC 9(09).                             
001900 02  GW-LP-RUN-ID                  PIC 9(07).                             
002000 02  GW-LP-ACCT-ID-FILTER          PIC 9(09).                             
002100 02  GW-LP-FROM-DATE               PIC 9(08).                             
002200 02  GW-LP-TO-DATE                 PIC 9(08).                             
002300 02  GW-LP-MIN-AMOUNT              PIC S9(13).                            
002400 02  GW-LP-MAX-AMOUNT              PIC S9(13).                            
002500 02  GW-LP-SORT-OPTION             PIC X(01).                             
002600     88  GW-LP-SORT-BY-DATE            VALUE 'D'.                         
002700     88  GW-LP-SORT-BY-ACCT            VALUE 'A'.                         
002800 02  GW-LP-REPORT-TITLE-OVR        PIC X(20).                             
002900 02  FILLER                        PIC X(06).                             
