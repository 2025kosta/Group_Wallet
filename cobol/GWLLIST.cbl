000100*================================================================         
000200* GWLLIST  -  GROUP WALLET TRANSACTION LISTING / SEARCH REPORT            
000300* PURPOSE.  GIVEN A REQUESTING USER AND OPTIONAL FILTERS (READ            
000400*   FROM LIST-PARM-FILE), SELECTS EVERY LEDGER ROW ON AN                  
000500*   ACCOUNT THE USER OWNS OR BELONGS TO, SORTS IT BY ACCOUNT              
000600*   AND BY OCCURRENCE DATE DESCENDING WITHIN THE ACCOUNT, AND             
000700*   PRINTS A COLUMNAR REPORT WITH PER-ACCOUNT SUBTOTALS AND A             
000800*   GRAND TOTAL.  THE POSTING RUN SUMMARY IS GWLPOST'S OWN                
000900*   SYSOUT BLOCK, NOT PART OF THIS REPORT.                                
001000*================================================================         
001100* CHANGE LOG                                                              
001200*  930221 RAH GWL-0277  ORIGINAL PROGRAM.                                 
001300*  930909 RAH GWL-0281  CARD NUMBER COLUMN ADDED TO DETAIL LINE.          
001400*  940615 RAH GWL-0292  OUTPUT PROCEDURE CHANGED TO RELEASE/RETURN        
001500*             AGAINST THE SORT DIRECTLY.  THE ORIGINAL VERSION WROTE      
001600*             SELECTED ROWS TO AN INTERMEDIATE SEQUENTIAL FILE AND        
001700*             RE-SORTED IT WITH A SEPARATE UTILITY STEP - THAT STEP       
001800*             IS GONE AND THE SORT VERB NOW DOES BOTH JOBS IN ONE PASS.   
001900*  950118 DKP GWL-0306  GROUP-MEMBER SCOPE CHECK ADDED SO GROUP           
002000*             ACCOUNT MEMBERS CAN SEE A GROUP ACCOUNT'S ACTIVITY,         
002100*             NOT JUST THE ACCOUNT OWNER.                                 
002200*  961004 DKP GWL-0325  MIN/MAX AMOUNT FILTERS ADDED ON REQUEST           
002300*             FROM RECONCILIATION DESK.                                   
002400*  970812 DKP GWL-0331  ACCOUNT TABLE LOOKUP IN 2100-CHECK-SCOPE AND      
002500*             4200-PRINT-DETAIL CHANGED FROM A SEQUENTIAL SCAN TO         
002600*             SEARCH ALL NOW THAT THE TABLE IS KEPT IN ACCOUNT-ID         
002700*             ORDER.  SEE GWLPOST CHANGE LOG 941103 FOR THE SAME FIX      
002800*             MADE THERE FIRST - THIS PROGRAM LAGGED IT BY THREE          
002900*             YEARS BECAUSE THE SCAN WAS NOT SHOWING UP AS A              
003000*             BOTTLENECK UNTIL THE USER BASE GREW PAST 20,000.            
003100*  990226 LTS GWL-Y2K1  YEAR 2000 REVIEW - ALL DATE FIELDS ARE            
003200*             ALREADY FULL CCYYMMDD.  NO CODE CHANGE REQUIRED.            
003300*  991130 LTS GWL-0352  GRAND TOTAL NOW PRINTS TRANSACTION COUNT          
003400*             AS WELL AS IN/OUT/NET PER AUDITOR REQUEST.                  
003500*  010305 LTS GWL-0365  CARD-MASKED-NO LOOKUP IN 4200-PRINT-DETAIL        
003600*             NOW DEFAULTS TO SPACES WHEN THE CARD ID IS NOT FOUND        
003700*             IN THE CARD TABLE INSTEAD OF ABENDING ON A FAILED           
003800*             SEARCH - CAN HAPPEN WHEN A CARD WAS CLOSED AND PURGED       
003900*             BETWEEN THE TRANSACTION DATE AND THE LISTING RUN.           
004000*  030714 RAH GWL-0395  ADDED THE FIELD-PREFIX GLOSSARY, THE              
004100*             PARAGRAPH CROSS-REFERENCE AND THE REPORT-LAYOUT NOTES       
004200*             AT THE END OF THIS PROGRAM PER THE SYSTEMS-AUDIT            
004300*             REQUEST FOR BETTER SELF-DOCUMENTATION ON THE GROUP          
004400*             WALLET SUITE.  ALSO DROPPED THE WS- PREFIX THAT HAD         
004500*             CREPT INTO THE SCALAR WORKING-STORAGE NAMES IN AN           
004600*             EARLIER DRAFT OF THIS PROGRAM - NOT A CONVENTION THIS       
004700*             SHOP USES ANYWHERE ELSE.  THE PER-TABLE AT-/CT-/MT-         
004800*             ENTRY PREFIXES STAY SINCE THE TABLE LOOKUP DESIGN           
004900*             FORCES THEM.                                                
005000*================================================================         
005100 IDENTIFICATION DIVISION.                                                 
005200 PROGRAM-ID.    GWLLIST.                                                  
005300 AUTHOR.        R A HOLLISTER.                                            
005400 INSTALLATION.  GROUP WALLET DATA CENTER.                                 
005500 DATE-WRITTEN.  02/21/93.                                                 
005600 DATE-COMPILED.                                                           
005700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
005800*                                                                         
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100* SOURCE-COMPUTER AND OBJECT-COMPUTER HAVE NAMED THE SAME BOX             
006200* SINCE THIS PROGRAM WAS WRITTEN - COMPILE AND RUN HAVE ALWAYS            
006300* HAPPENED ON THE SAME 4381 SHOP MACHINE.                                 
006400 SOURCE-COMPUTER.  IBM-4381.                                              
006500 OBJECT-COMPUTER.  IBM-4381.                                              
006600* UPSI-0 MATCHES THE SWITCH GWLPOST AND GWLMAINT USE FOR TEST             
006700* VS PRODUCTION RUNS.  THIS PROGRAM DOES NOT CHANGE BEHAVIOR ON           
006800* THE SWITCH - IT IS CARRIED HERE SO A TEST-RUN JCL OVERRIDE              
006900* APPLIED TO ALL THREE PROGRAMS IN THE SUITE DOES NOT ABEND THIS          
007000* ONE ON AN UNDEFINED UPSI CONDITION.                                     
007100 SPECIAL-NAMES.                                                           
007200    C01 IS TOP-OF-FORM                                                    
007300    UPSI-0 ON  STATUS IS GWL-TEST-RUN                                     
007400          OFF STATUS IS GWL-PRODUCTION-RUN.                               
007500*                                                                         
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800* LIST-PARM-FILE CARRIES THE ONE GWLPREC CONTROL RECORD BUILT             
007900* BY THE REQUESTING JOB - WHICH USER IS ASKING, AND ANY ACCOUNT,          
008000* DATE-RANGE OR AMOUNT-RANGE FILTER THEY SUPPLIED.                        
008100    SELECT LIST-PARM-FILE ASSIGN TO LISTPARM                              
008200        ORGANIZATION IS SEQUENTIAL                                        
008300        FILE STATUS IS PARM-FILE-STATUS.                                  
008400*                                                                         
008500* ACCOUNT-FILE, CARD-FILE AND GROUP-MEMBER-FILE ARE THE SAME              
008600* MASTER EXTRACTS GWLPOST PRODUCES - READ HERE ONLY TO BUILD              
008700* THE IN-MEMORY LOOKUP TABLES, NEVER UPDATED BY THIS PROGRAM.             
008800    SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                                
008900        ORGANIZATION IS SEQUENTIAL                                        
009000        FILE STATUS IS ACCT-FILE-STATUS.                                  
009100*                                                                         
009200* SEE GWLPOST FOR HOW CARD-FILE IS MAINTAINED.                            
009300    SELECT CARD-FILE ASSIGN TO CARDFILE                                   
009400        ORGANIZATION IS SEQUENTIAL                                        
009500        FILE STATUS IS CARD-FILE-STATUS.                                  
009600*                                                                         
009700* SEE GWLPOST FOR HOW GROUP-MEMBER-FILE IS MAINTAINED.                    
009800    SELECT GROUP-MEMBER-FILE ASSIGN TO MEMBFILE                           
009900        ORGANIZATION IS SEQUENTIAL                                        
010000        FILE STATUS IS MEMB-FILE-STATUS.                                  
010100*                                                                         
010200* TXN-LEDGER-FILE IS THE POSTED-TRANSACTION HISTORY GWLPOST               
010300* APPENDS TO.  THIS PROGRAM OPENS IT INPUT ONLY - A LISTING RUN           
010400* NEVER WRITES A LEDGER ROW.                                              
010500    SELECT TXN-LEDGER-FILE ASSIGN TO TXNLDG                               
010600        ORGANIZATION IS SEQUENTIAL                                        
010700        FILE STATUS IS LDGR-FILE-STATUS.                                  
010800*                                                                         
010900* SORTWK1 IS A SCRATCH DATA SET ASSIGNED BY THE SORT/MERGE                
011000* UTILITY AT RUN TIME - NO DD STATEMENT OF OUR OWN IS NEEDED              
011100* BEYOND WHATEVER SPACE THE JCL GIVES SORTWK1.                            
011200    SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.                              
011300*                                                                         
011400* RPTFILE IS THE PRINTED LISTING - ONE SYSOUT-CLASS DATA SET,             
011500* ONE GWRPREC LINE PER WRITE, CARRYING TITLE, SUBTOTAL AND                
011600* GRAND-TOTAL LINES AS WELL AS DETAIL LINES.                              
011700    SELECT TXN-REPORT-FILE ASSIGN TO RPTFILE                              
011800        ORGANIZATION IS SEQUENTIAL                                        
011900        FILE STATUS IS RPT-FILE-STATUS.                                   
012000*                                                                         
012100 DATA DIVISION.                                                           
012200 FILE SECTION.                                                            
012300*                                                                         
012400* LIST-PARM-REC IS 94 BYTES - SEE GWLPREC FOR THE FULL LAYOUT             
012500* OF THE REQUEST AND ITS OPTIONAL FILTERS.                                
012600* THE FD DOES NOT REPEAT THE FIELD-LEVEL COMMENTARY ALREADY IN            
012700* GWLPREC ITSELF - SEE THE COPYBOOK FOR THE FULL FIELD-BY-FIELD           
012800* NARRATIVE ON EACH PARAMETER.                                            
012900 FD  LIST-PARM-FILE                                                       
013000    RECORDING MODE IS F                                                   
013100    LABEL RECORDS ARE STANDARD                                            
013200    RECORD CONTAINS 94 CHARACTERS.                                        
013300 01  LIST-PARM-REC.                                                       
013400    COPY GWLPREC.                                                         
013500*                                                                         
013600* ACCOUNT-FILE-REC IS THE SAME 135-BYTE GWACREC LAYOUT GWLPOST            
013700* WRITES.  ONLY THE FIELDS THIS PROGRAM NEEDS FOR SCOPE-CHECKING          
013800* AND FOR THE DETAIL-LINE ACCOUNT NAME/NUMBER ARE MOVED OUT OF            
013900* IT INTO ACCOUNT-TABLE AT LOAD TIME.                                     
014000 FD  ACCOUNT-FILE                                                         
014100    RECORDING MODE IS F                                                   
014200    LABEL RECORDS ARE STANDARD                                            
014300    RECORD CONTAINS 135 CHARACTERS.                                       
014400 01  ACCOUNT-FILE-REC.                                                    
014500    COPY GWACREC.                                                         
014600*                                                                         
014700* CARD-FILE-REC IS THE SAME 100-BYTE GWCRREC LAYOUT GWLPOST               
014800* WRITES.  LOADED SOLELY SO 4200-PRINT-DETAIL CAN SHOW THE                
014900* MASKED CARD NUMBER ON A CARD TRANSACTION LINE.                          
015000 FD  CARD-FILE                                                            
015100    RECORDING MODE IS F                                                   
015200    LABEL RECORDS ARE STANDARD                                            
015300    RECORD CONTAINS 100 CHARACTERS.                                       
015400 01  CARD-FILE-REC.                                                       
015500    COPY GWCRREC.                                                         
015600*                                                                         
015700* GROUP-MEMBER-FILE-REC IS THE SAME 70-BYTE GWMBREC LAYOUT                
015800* GWLMAINT MAINTAINS.  LOADED SO 2120-SCAN-MEMBERS CAN DECIDE             
015900* WHETHER THE REQUESTING USER BELONGS TO A GROUP ACCOUNT.                 
016000 FD  GROUP-MEMBER-FILE                                                    
016100    RECORDING MODE IS F                                                   
016200    LABEL RECORDS ARE STANDARD                                            
016300    RECORD CONTAINS 70 CHARACTERS.                                        
016400 01  GROUP-MEMBER-FILE-REC.                                               
016500    COPY GWMBREC.                                                         
016600*                                                                         
016700* TXN-LEDGER-REC IS THE SAME 131-BYTE GWTLREC LAYOUT GWLPOST              
016800* APPENDS TO - THE ONLY FILE THIS PROGRAM ACTUALLY DRIVES A               
016900* CONTROL LOOP OVER, ONE ROW AT A TIME, IN 2000 BELOW.                    
017000 FD  TXN-LEDGER-FILE                                                      
017100    RECORDING MODE IS F                                                   
017200    LABEL RECORDS ARE STANDARD                                            
017300    RECORD CONTAINS 131 CHARACTERS.                                       
017400 01  TXN-LEDGER-REC.                                                      
017500    COPY GWTLREC.                                                         
017600*                                                                         
017700* SORT WORK FILE - ONE ROW PER LEDGER ROW THAT PASSED SCOPE               
017800* AND FILTER TESTING IN THE INPUT PROCEDURE BELOW.                        
017900 SD  SORT-WORK-FILE.                                                      
018000 01  SORT-WORK-REC.                                                       
018100    05  SRT-ACCT-ID                  PIC 9(09).                           
018200    05  SRT-OCCURRED-DATE            PIC 9(08).                           
018300    05  SRT-KIND                     PIC X(03).                           
018400    05  SRT-METHOD                   PIC X(08).                           
018500    05  SRT-AMOUNT                   PIC S9(13).                          
018600    05  SRT-MEMO                     PIC X(30).                           
018700    05  SRT-CARD-ID                  PIC 9(09).                           
018800    05  FILLER                       PIC X(10).                           
018900*                                                                         
019000* TXN-REPORT-FILE IS LINE SEQUENTIAL PRINT OUTPUT, ONE                    
019100* 132-BYTE GWRPREC LINE PER RECORD.                                       
019200 FD  TXN-REPORT-FILE                                                      
019300    RECORDING MODE IS F                                                   
019400    LABEL RECORDS ARE STANDARD                                            
019500    RECORD CONTAINS 132 CHARACTERS.                                       
019600 01  TXN-REPORT-REC.                                                      
019700    COPY GWRPREC.                                                         
019800*                                                                         
019900 WORKING-STORAGE SECTION.                                                 
020000* ----------------------------------------------------------------        
020100* FIELD PREFIX GLOSSARY                                                   
020200* ----------------------------------------------------------------        
020300* PARM-    THE LISTING REQUEST PARAMETERS, COPIED OUT OF                  
020400*          LIST-PARM-REC AT 1000-INITIALIZE.                              
020500* AT-      ONE ENTRY IN THE IN-MEMORY ACCOUNT-TABLE.                      
020600* CT-      ONE ENTRY IN THE IN-MEMORY CARD-TABLE.                         
020700* MT-      ONE ENTRY IN THE IN-MEMORY MEMBER-TABLE, ONE ROW               
020800*          PER GROUP-ACCOUNT MEMBERSHIP.                                  
020900* SRT-     ONE FIELD OF THE SORT-WORK-REC RELEASED BY 2300 AND            
021000*          RETURNED BY 4300 - THE SHAPE THE SORT ACTUALLY SEES.           
021100* RUN-     TODAY'S DATE, ACCEPTED ONCE AT 1000-INITIALIZE AND             
021200*          EDITED FOR THE REPORT TITLE BLOCK.                             
021300* OCC-     THE OCCURRED DATE OF THE DETAIL LINE CURRENTLY BEING           
021400*          PRINTED, BROKEN OUT FOR EDITING.                               
021500* GW-LP-   FIELDS OF THE GWLPREC PARAMETER RECORD (COPYBOOK).             
021600* GW-ACCT- FIELDS OF THE GWACREC ACCOUNT RECORD (COPYBOOK).               
021700* GW-CARD- FIELDS OF THE GWCRREC CARD RECORD (COPYBOOK).                  
021800* GW-GM-   FIELDS OF THE GWMBREC GROUP-MEMBER RECORD (COPYBOOK).          
021900* GW-TL-   FIELDS OF THE GWTLREC LEDGER RECORD (COPYBOOK).                
022000* GW-RP-   FIELDS OF THE GWRPREC PRINT-LINE RECORD (COPYBOOK) -           
022100*          TITLE, SUB-TITLE, HEADING, DETAIL, BREAK AND SUMMARY           
022200*          LINES ARE ALL REDEFINITIONS OF THE SAME 132-BYTE AREA.         
022300* ----------------------------------------------------------------        
022400*                                                                         
022500*-------------------------------------------------------------            
022600* FILE STATUS FIELDS                                                      
022700*-------------------------------------------------------------            
022800 01  PARM-FILE-STATUS.                                                    
022900    05  PARM-STATUS-1             PIC X.                                  
023000    05  PARM-STATUS-2             PIC X.                                  
023100 01  ACCT-FILE-STATUS.                                                    
023200    05  ACCT-STATUS-1             PIC X.                                  
023300    05  ACCT-STATUS-2             PIC X.                                  
023400 01  CARD-FILE-STATUS.                                                    
023500    05  CARD-STATUS-1             PIC X.                                  
023600    05  CARD-STATUS-2             PIC X.                                  
023700 01  MEMB-FILE-STATUS.                                                    
023800    05  MEMB-STATUS-1             PIC X.                                  
023900    05  MEMB-STATUS-2             PIC X.                                  
024000 01  LDGR-FILE-STATUS.                                                    
024100    05  LDGR-STATUS-1             PIC X.                                  
024200    05  LDGR-STATUS-2             PIC X.                                  
024300 01  RPT-FILE-STATUS.                                                     
024400    05  RPT-STATUS-1              PIC X.                                  
024500    05  RPT-STATUS-2              PIC X.                                  
024600*                                                                         
024700*-------------------------------------------------------------            
024800* THE LISTING PARAMETERS, COPIED OUT OF LIST-PARM-REC AT 1000             
024900* SO THE RECORD AREA IS FREE FOR OTHER USE THEREAFTER                     
025000*-------------------------------------------------------------            
025100 01  PARM-USER-ID               PIC 9(09).                                
025200 01  PARM-ACCT-FILTER           PIC 9(09).                                
025300 01  PARM-FROM-DATE             PIC 9(08).                                
025400 01  PARM-TO-DATE               PIC 9(08).                                
025500 01  PARM-MIN-AMOUNT            PIC S9(13).                               
025600 01  PARM-MAX-AMOUNT            PIC S9(13).                               
025700*                                                                         
025800*-------------------------------------------------------------            
025900* SWITCHES                                                                
026000*-------------------------------------------------------------            
026100* EOF-SORT-SW IS TESTED FOR BOTH HALVES OF THE SORT - THE INPUT           
026200* PROCEDURE SETS IT WHEN THE LEDGER RUNS OUT, THE OUTPUT                  
026300* PROCEDURE RESETS IT AND SETS IT AGAIN WHEN THE SORT RUNS OUT            
026400* OF RETURNED ROWS.  ONE SWITCH SERVES BOTH BECAUSE THEY NEVER            
026500* OVERLAP IN TIME.                                                        
026600 01  EOF-SORT-SW                PIC X(01).                                
026700    88  EOF-SORT                    VALUE 'Y'.                            
026800 01  FIRST-DETAIL-SW            PIC X(01) VALUE 'N'.                      
026900    88  FIRST-DETAIL-SEEN            VALUE 'Y'.                           
027000* FIRST-DETAIL-SEEN GUARDS AGAINST PRINTING AN ACCOUNT-BREAK              
027100* LINE BEFORE ANY DETAIL LINE HAS BEEN WRITTEN, WHICH WOULD               
027200* HAPPEN ON A RUN WHERE NOTHING QUALIFIES FOR THE REPORT.                 
027300 01  SCOPE-SW                    PIC X(01).                               
027400    88  IN-SCOPE                     VALUE 'Y'.                           
027500    88  NOT-IN-SCOPE                 VALUE 'N'.                           
027600* SCOPE-SW AND FILTER-SW ARE SEPARATE SWITCHES EVEN THOUGH ONLY           
027700* ONE IS EVER CHECKED AT A TIME IN 2020 - KEEPING SCOPE AND               
027800* FILTER AS DISTINCT CONCEPTS MAKES THE AUDIT TRAIL CLEARER IF            
027900* A FUTURE CHANGE NEEDS TO REPORT WHY A ROW WAS DROPPED.                  
028000 01  FILTER-SW                   PIC X(01).                               
028100    88  PASSES-FILTERS               VALUE 'Y'.                           
028200    88  FAILS-FILTERS                VALUE 'N'.                           
028300*                                                                         
028400*-------------------------------------------------------------            
028500* IN-MEMORY MASTER TABLES (SAME SHAPE AS GWLPOST'S)                       
028600*-------------------------------------------------------------            
028700 01  ACCOUNT-TABLE.                                                       
028800    05  ACCT-TAB-COUNT            PIC 9(05) COMP                          
028900                                  VALUE ZERO.                             
029000* ACCOUNT-TABLE, CARD-TABLE AND MEMBER-TABLE ARE SIZED THE SAME           
029100* AS GWLPOST'S COPIES - 5,000 ACCOUNTS, 5,000 CARDS, 20,000               
029200* GROUP MEMBERSHIPS.  A LISTING RUN LOADS A FULL COPY OF EACH             
029300* MASTER REGARDLESS OF HOW NARROW THE PARM FILTER IS, SINCE THE           
029400* SCOPE CHECK IN 2100 NEEDS THE WHOLE ACCOUNT TABLE TO DECIDE             
029500* OWNERSHIP BEFORE IT KNOWS WHICH ROWS WILL QUALIFY.                      
029600    05  ACCT-TAB-ENTRY                                                    
029700            OCCURS 1 TO 5000 TIMES                                        
029800            DEPENDING ON ACCT-TAB-COUNT                                   
029900            ASCENDING KEY IS AT-ACCT-ID                                   
030000            INDEXED BY ACCT-IDX.                                          
030100        10  AT-ACCT-ID            PIC 9(09).                              
030200        10  AT-ACCT-NUMBER        PIC X(16).                              
030300        10  AT-ACCT-TYPE          PIC X(01).                              
030400        10  AT-ACCT-NAME          PIC X(30).                              
030500        10  AT-ACCT-OWNER-ID      PIC 9(09).                              
030600        10  AT-ACCT-BALANCE       PIC S9(13).                             
030700        10  AT-ACCT-CREATED-DATE  PIC 9(08).                              
030800*                                                                         
030900 01  CARD-TABLE.                                                          
031000    05  CARD-TAB-COUNT            PIC 9(05) COMP                          
031100                                  VALUE ZERO.                             
031200    05  CARD-TAB-ENTRY                                                    
031300            OCCURS 1 TO 5000 TIMES                                        
031400            DEPENDING ON CARD-TAB-COUNT                                   
031500            ASCENDING KEY IS CT-CARD-ID                                   
031600            INDEXED BY CARD-IDX.                                          
031700        10  CT-CARD-ID            PIC 9(09).                              
031800        10  CT-CARD-ACCT-ID       PIC 9(09).                              
031900        10  CT-CARD-MASKED-NO     PIC X(19).                              
032000        10  CT-CARD-BRAND         PIC X(10).                              
032100        10  CT-CARD-STATUS        PIC X(01).                              
032200        10  CT-CARD-CREATED-DATE  PIC 9(08).                              
032300*                                                                         
032400 01  MEMBER-TABLE.                                                        
032500    05  MEMB-TAB-COUNT            PIC 9(05) COMP                          
032600                                  VALUE ZERO.                             
032700    05  MEMB-TAB-ENTRY                                                    
032800            OCCURS 1 TO 20000 TIMES                                       
032900            DEPENDING ON MEMB-TAB-COUNT                                   
033000            INDEXED BY MEMB-IDX.                                          
033100        10  MT-GM-ID              PIC 9(09).                              
033200        10  MT-GM-ACCT-ID         PIC 9(09).                              
033300        10  MT-GM-USER-ID         PIC 9(09).                              
033400        10  MT-GM-ROLE            PIC X(01).                              
033500        10  MT-GM-JOINED-DATE     PIC 9(08).                              
033600*                                                                         
033700*-------------------------------------------------------------            
033800* RUN DATE AND BREAKDOWN (REDEFINES 1 OF 3)                               
033900*-------------------------------------------------------------            
034000 01  RUN-DATE-X                 PIC 9(08).                                
034100 01  RUN-DATE-BRK REDEFINES RUN-DATE-X.                                   
034200    05  RUN-CCYY                   PIC 9(04).                             
034300    05  RUN-MM                     PIC 9(02).                             
034400    05  RUN-DD                     PIC 9(02).                             
034500 01  RUN-DATE-ED                PIC X(10).                                
034600*                                                                         
034700*-------------------------------------------------------------            
034800* DETAIL-LINE OCCURRED DATE AND BREAKDOWN (REDEFINES 2 OF 3)              
034900*-------------------------------------------------------------            
035000 01  OCCURRED-DATE-X            PIC 9(08).                                
035100 01  OCCURRED-DATE-BRK REDEFINES OCCURRED-DATE-X.                         
035200    05  OCC-CCYY                   PIC 9(04).                             
035300    05  OCC-MM                     PIC 9(02).                             
035400    05  OCC-DD                     PIC 9(02).                             
035500*                                                                         
035600*-------------------------------------------------------------            
035700* FILTER SUMMARY LINE WORK AREA AND EDITED-ACCOUNT VIEW                   
035800* (REDEFINES 3 OF 3)                                                      
035900*-------------------------------------------------------------            
036000 01  FILTER-ACCT-WORK           PIC 9(09).                                
036100 01  FILTER-ACCT-ED REDEFINES FILTER-ACCT-WORK                            
036200            PIC ZZZZZZZZ9.                                                
036300*                                                                         
036400*-------------------------------------------------------------            
036500* REPORT ACCUMULATORS - ALL COMP PER SHOP STANDARD                        
036600*-------------------------------------------------------------            
036700 01  BREAK-ACCT-ID             PIC 9(09) COMP.                            
036800 01  ACCT-IN-TOTAL             PIC S9(13) COMP                            
036900                                     VALUE ZERO.                          
037000 01  ACCT-OUT-TOTAL            PIC S9(13) COMP                            
037100                                     VALUE ZERO.                          
037200 01  ACCT-NET                  PIC S9(13) COMP.                           
037300 01  GRAND-IN-TOTAL            PIC S9(13) COMP                            
037400                                     VALUE ZERO.                          
037500 01  GRAND-OUT-TOTAL           PIC S9(13) COMP                            
037600                                     VALUE ZERO.                          
037700 01  GRAND-NET                 PIC S9(13) COMP.                           
037800 01  DETAIL-COUNT              PIC 9(07) COMP                             
037900                                     VALUE ZERO.                          
038000 01  ACCT-RETURN-CODE          PIC S9(9) COMP-5.                          
038100*                                                                         
038200 77  REC-FOUND                    PIC S9(9) COMP-5 VALUE 1.               
038300 77  REC-NOT-FOUND                PIC S9(9) COMP-5 VALUE 2.               
038400*                                                                         
038500* REC-FOUND AND REC-NOT-FOUND ARE THE SAME SEARCH-ALL RETURN-             
038600* CODE PAIR GWLPOST USES - SEARCH ALL HAS NO BUILT-IN WAY TO              
038700* ASK "DID THE WHEN CONDITION FIRE", SO A FLAG SET INSIDE THE             
038800* WHEN CLAUSE AND TESTED AFTER END-SEARCH STANDS IN FOR ONE.              
038900 PROCEDURE DIVISION.                                                      
039000* ----------------------------------------------------------------        
039100* PROCESSING NOTES                                                        
039200* ----------------------------------------------------------------        
039300* 1. A PARM-ACCT-FILTER OF ZERO MEANS "NO ACCOUNT FILTER" - EVERY         
039400*    ACCOUNT THE USER IS IN SCOPE FOR IS LISTED.  THE SAME ZERO-          
039500*    MEANS-NOT-SUPPLIED RULE APPLIES TO THE DATE AND AMOUNT               
039600*    FILTERS - SEE GWLPREC.                                               
039700* 2. THE SORT DOES THE HEAVY LIFTING: ASCENDING BY ACCOUNT,               
039800*    DESCENDING BY OCCURRED DATE WITHIN THE ACCOUNT, SO THE MOST          
039900*    RECENT ACTIVITY ON AN ACCOUNT PRINTS FIRST.  4000-PRINT-             
040000*    REPORT ONLY HAS TO WATCH FOR THE ACCOUNT KEY CHANGING TO             
040100*    KNOW WHEN TO BREAK.                                                  
040200* 3. AN EMPTY LEDGER FILE, OR A RUN WHERE NO ROW PASSES SCOPE OR          
040300*    THE FILTERS, IS NOT TREATED AS AN ERROR - THE REPORT SIMPLY          
040400*    PRINTS A TITLE BLOCK AND A ZERO-FILLED GRAND TOTAL.                  
040500* 4. THIS PROGRAM NEVER UPDATES ACCOUNT-FILE, CARD-FILE, GROUP-           
040600*    MEMBER-FILE OR TXN-LEDGER-FILE - ALL FOUR ARE OPENED INPUT           
040700*    ONLY.  TXN-REPORT-FILE IS THE SOLE OUTPUT.                           
040800* 5. ACCOUNT SCOPE FOLLOWS TWO RULES: ON A PERSONAL ("P") ACCOUNT         
040900*    ONLY THE OWNER MAY SEE THE ACTIVITY; ON A GROUP ACCOUNT ANY          
041000*    ROW IN GROUP-MEMBER-FILE FOR THAT ACCOUNT AND THE PARM USER          
041100*    GRANTS ACCESS REGARDLESS OF ROLE (OWNER, ADMIN, OR PLAIN             
041200*    MEMBER) - THE ROLE BYTE ITSELF IS NOT EXAMINED BY THIS               
041300*    PROGRAM, ONLY BY GWLMAINT WHEN A MEMBERSHIP IS ADDED.                
041400*                                                                         
041500*================================================================         
041600* 0000-MAIN-LOGIC DRIVES THE WHOLE RUN.  THE SORT ITSELF DOES             
041700* THE CONTROL-BREAK GROUPING FOR US - ASCENDING BY ACCOUNT,               
041800* DESCENDING BY OCCURRED DATE WITHIN THE ACCOUNT - SO 4000 JUST           
041900* WATCHES FOR THE ACCOUNT KEY CHANGING AS IT RECEIVES ROWS.               
042000*================================================================         
042100 0000-MAIN-LOGIC.                                                         
042200    PERFORM 1000-INITIALIZE THRU 1000-EXIT.                               
042300    SORT SORT-WORK-FILE                                                   
042400        ON ASCENDING KEY SRT-ACCT-ID                                      
042500        ON DESCENDING KEY SRT-OCCURRED-DATE                               
042600        INPUT PROCEDURE IS 2000-SELECT-LEDGER-ROWS THRU 2000-EXIT         
042700        OUTPUT PROCEDURE IS 4000-PRINT-REPORT THRU 4000-EXIT.             
042800    PERFORM 9999-END-OF-JOB THRU 9999-EXIT.                               
042900    STOP RUN.                                                             
043000*                                                                         
043100*----------------------------------------------------------------         
043200* 1000  OPEN THE MASTER FILES, READ THE ONE LIST-PARM-REC, AND            
043300* LOAD THE ACCOUNT, CARD AND GROUP-MEMBER TABLES INTO MEMORY.             
043400*----------------------------------------------------------------         
043500* THE PARM RECORD IS READ ONCE AND ITS FIELDS COPIED OUT TO               
043600* DEDICATED WORKING-STORAGE ITEMS BELOW SO LIST-PARM-REC ITSELF           
043700* IS FREE FOR OTHER USE FOR THE REST OF THE RUN - THIS FILE IS            
043800* CLOSED IMMEDIATELY AFTER AND NEVER REOPENED.                            
043900 1000-INITIALIZE.                                                         
044000    OPEN INPUT LIST-PARM-FILE.                                            
044100    READ LIST-PARM-FILE INTO LIST-PARM-REC.                               
044200* EACH FIELD OF THE PARM RECORD IS MOVED TO ITS OWN WORKING-              
044300* STORAGE ITEM RATHER THAN REFERENCED THROUGH GW-LP- NAMES FOR            
044400* THE REST OF THE RUN, SINCE LIST-PARM-FILE IS CLOSED A FEW               
044500* LINES BELOW AND ITS RECORD AREA IS NOT GUARANTEED TO HOLD ITS           
044600* VALUE AFTER CLOSE ON EVERY COMPILER.                                    
044700    MOVE GW-LP-USER-ID         TO PARM-USER-ID.                           
044800    MOVE GW-LP-ACCT-ID-FILTER  TO PARM-ACCT-FILTER.                       
044900    MOVE GW-LP-FROM-DATE       TO PARM-FROM-DATE.                         
045000    MOVE GW-LP-TO-DATE         TO PARM-TO-DATE.                           
045100    MOVE GW-LP-MIN-AMOUNT      TO PARM-MIN-AMOUNT.                        
045200    MOVE GW-LP-MAX-AMOUNT      TO PARM-MAX-AMOUNT.                        
045300    CLOSE LIST-PARM-FILE.                                                 
045400*                                                                         
045500    OPEN INPUT ACCOUNT-FILE.                                              
045600    PERFORM 1100-LOAD-ACCOUNTS THRU 1100-EXIT                             
045700        UNTIL ACCT-STATUS-1 = '1'.                                        
045800    CLOSE ACCOUNT-FILE.                                                   
045900*                                                                         
046000    OPEN INPUT CARD-FILE.                                                 
046100    PERFORM 1200-LOAD-CARDS THRU 1200-EXIT                                
046200        UNTIL CARD-STATUS-1 = '1'.                                        
046300    CLOSE CARD-FILE.                                                      
046400*                                                                         
046500    OPEN INPUT GROUP-MEMBER-FILE.                                         
046600    PERFORM 1300-LOAD-MEMBERS THRU 1300-EXIT                              
046700        UNTIL MEMB-STATUS-1 = '1'.                                        
046800    CLOSE GROUP-MEMBER-FILE.                                              
046900*                                                                         
047000    ACCEPT RUN-DATE-X FROM DATE YYYYMMDD.                                 
047100    MOVE RUN-MM    TO RUN-DATE-ED (1:2).                                  
047200    MOVE '/'          TO RUN-DATE-ED (3:1).                               
047300    MOVE RUN-DD    TO RUN-DATE-ED (4:2).                                  
047400    MOVE '/'          TO RUN-DATE-ED (6:1).                               
047500    MOVE RUN-CCYY  TO RUN-DATE-ED (7:4).                                  
047600*                                                                         
047700    OPEN INPUT TXN-LEDGER-FILE.                                           
047800    OPEN OUTPUT TXN-REPORT-FILE.                                          
047900 1000-EXIT.                                                               
048000    EXIT.                                                                 
048100*                                                                         
048200* 1100 LOADS EVERY ACCOUNT ROW INTO ACCOUNT-TABLE IN THE ORDER            
048300* THE FILE ARRIVES, WHICH THE SHOP EXTRACT JOB GUARANTEES IS              
048400* ASCENDING BY ACCOUNT ID - THIS IS WHAT LETS SEARCH ALL WORK             
048500* IN 2100 AND 4200 WITHOUT A SEPARATE SORT STEP HERE.                     
048600 1100-LOAD-ACCOUNTS.                                                      
048700    READ ACCOUNT-FILE INTO ACCOUNT-FILE-REC                               
048800        AT END                                                            
048900            MOVE '1' TO ACCT-STATUS-1                                     
049000        NOT AT END                                                        
049100        ADD 1 TO ACCT-TAB-COUNT                                           
049200        MOVE GW-ACCT-ID     TO AT-ACCT-ID (ACCT-TAB-COUNT)                
049300        MOVE GW-ACCT-NUMBER TO AT-ACCT-NUMBER (ACCT-TAB-COUNT)            
049400        MOVE GW-ACCT-TYPE   TO AT-ACCT-TYPE (ACCT-TAB-COUNT)              
049500        MOVE GW-ACCT-NAME   TO AT-ACCT-NAME (ACCT-TAB-COUNT)              
049600        MOVE GW-ACCT-OWNER-USER-ID TO                                     
049700            AT-ACCT-OWNER-ID (ACCT-TAB-COUNT)                             
049800        MOVE GW-ACCT-BALANCE TO                                           
049900            AT-ACCT-BALANCE (ACCT-TAB-COUNT)                              
050000        MOVE GW-ACCT-CREATED-DATE TO                                      
050100            AT-ACCT-CREATED-DATE (ACCT-TAB-COUNT)                         
050200    END-READ.                                                             
050300 1100-EXIT.                                                               
050400    EXIT.                                                                 
050500*                                                                         
050600* 1200 LOADS EVERY CARD ROW THE SAME WAY, KEYED ASCENDING BY              
050700* CARD ID FOR THE SAME REASON.                                            
050800 1200-LOAD-CARDS.                                                         
050900    READ CARD-FILE INTO CARD-FILE-REC                                     
051000        AT END                                                            
051100            MOVE '1' TO CARD-STATUS-1                                     
051200        NOT AT END                                                        
051300        ADD 1 TO CARD-TAB-COUNT                                           
051400        MOVE GW-CARD-ID      TO CT-CARD-ID (CARD-TAB-COUNT)               
051500        MOVE GW-CARD-ACCT-ID TO                                           
051600            CT-CARD-ACCT-ID (CARD-TAB-COUNT)                              
051700        MOVE GW-CARD-MASKED-NO TO                                         
051800            CT-CARD-MASKED-NO (CARD-TAB-COUNT)                            
051900        MOVE GW-CARD-BRAND   TO CT-CARD-BRAND (CARD-TAB-COUNT)            
052000        MOVE GW-CARD-STATUS  TO CT-CARD-STATUS (CARD-TAB-COUNT)           
052100        MOVE GW-CARD-CREATED-DATE TO                                      
052200            CT-CARD-CREATED-DATE (CARD-TAB-COUNT)                         
052300    END-READ.                                                             
052400 1200-EXIT.                                                               
052500    EXIT.                                                                 
052600*                                                                         
052700* 1300 LOADS EVERY GROUP-MEMBER ROW.  THIS TABLE HAS NO SEARCH            
052800* KEY BECAUSE THE LOOKUP IN 2120 IS ON A COMPOUND ACCOUNT-ID/             
052900* USER-ID MATCH THAT COBOL SEARCH ALL CANNOT EXPRESS ON A                 
053000* SINGLE ASCENDING KEY - IT IS SCANNED LINEARLY INSTEAD.                  
053100 1300-LOAD-MEMBERS.                                                       
053200    READ GROUP-MEMBER-FILE INTO GROUP-MEMBER-FILE-REC                     
053300        AT END                                                            
053400            MOVE '1' TO MEMB-STATUS-1                                     
053500        NOT AT END                                                        
053600        ADD 1 TO MEMB-TAB-COUNT                                           
053700        MOVE GW-GM-ID      TO MT-GM-ID (MEMB-TAB-COUNT)                   
053800        MOVE GW-GM-ACCT-ID TO MT-GM-ACCT-ID (MEMB-TAB-COUNT)              
053900        MOVE GW-GM-USER-ID TO MT-GM-USER-ID (MEMB-TAB-COUNT)              
054000        MOVE GW-GM-ROLE    TO MT-GM-ROLE (MEMB-TAB-COUNT)                 
054100        MOVE GW-GM-JOINED-DATE TO                                         
054200            MT-GM-JOINED-DATE (MEMB-TAB-COUNT)                            
054300    END-READ.                                                             
054400 1300-EXIT.                                                               
054500    EXIT.                                                                 
054600*                                                                         
054700*----------------------------------------------------------------         
054800* THE SAME READ-THEN-PROCESS SHAPE IS USED HERE AS IN GWLPOST -           
054900* THE FIRST RECORD IS READ BEFORE THE LOOP BEGINS (AT THE BOTTOM          
055000* OF 2000) AND EACH PASS THROUGH 2020 READS THE NEXT ONE, SO THE          
055100* LOOP CONDITION IS ALWAYS TESTED AGAINST A RECORD ALREADY IN             
055200* HAND.                                                                   
055300* 2000  INPUT PROCEDURE FOR THE SORT.  READS EVERY LEDGER ROW,            
055400* KEEPS ONLY THE ONES ON AN ACCOUNT THE PARM USER IS IN SCOPE             
055500* FOR (2100) AND THAT PASS THE OPTIONAL FILTERS (2200), AND               
055600* RELEASES THOSE ROWS TO THE SORT.                                        
055700*----------------------------------------------------------------         
055800 2000-SELECT-LEDGER-ROWS.                                                 
055900    MOVE 'N' TO EOF-SORT-SW.                                              
056000    PERFORM 2010-READ-LEDGER THRU 2010-EXIT.                              
056100    PERFORM 2020-SELECT-ONE-ROW THRU 2020-EXIT                            
056200        UNTIL EOF-SORT.                                                   
056300 2000-EXIT.                                                               
056400    EXIT.                                                                 
056500*                                                                         
056600* 2010 IS PERFORMED ONCE BEFORE THE SELECTION LOOP BEGINS AND             
056700* AGAIN AT THE BOTTOM OF EVERY PASS THROUGH 2020 - THE USUAL              
056800* PRIMED-READ LOOP SHAPE USED THROUGHOUT THE GROUP WALLET                 
056900* SUITE.                                                                  
057000 2010-READ-LEDGER.                                                        
057100    READ TXN-LEDGER-FILE INTO TXN-LEDGER-REC                              
057200        AT END                                                            
057300            MOVE 'Y' TO EOF-SORT-SW                                       
057400    END-READ.                                                             
057500 2010-EXIT.                                                               
057600    EXIT.                                                                 
057700*                                                                         
057800 2020-SELECT-ONE-ROW.                                                     
057900    PERFORM 2100-CHECK-SCOPE THRU 2100-EXIT.                              
058000    IF IN-SCOPE                                                           
058100        PERFORM 2200-CHECK-FILTERS THRU 2200-EXIT                         
058200        IF PASSES-FILTERS                                                 
058300            PERFORM 2300-RELEASE-ROW THRU 2300-EXIT                       
058400        END-IF                                                            
058500    END-IF.                                                               
058600    PERFORM 2010-READ-LEDGER THRU 2010-EXIT.                              
058700 2020-EXIT.                                                               
058800    EXIT.                                                                 
058900*                                                                         
059000* 2100  A ROW IS IN SCOPE WHEN THE PARM ACCOUNT FILTER, IF ANY,           
059100* MATCHES, AND THE PARM USER EITHER OWNS A PERSONAL ACCOUNT OR            
059200* APPEARS AS A GROUP-MEMBER OF A GROUP ACCOUNT.  THE ACCOUNT              
059300* TABLE'S SINGLE ASCENDING KEY SUPPORTS SEARCH ALL FOR THE                
059400* ACCOUNT LOOKUP; THE MEMBER TABLE HAS NO SUCH KEY FOR A                  
059500* A ROW WHOSE ACCOUNT DOES NOT EXIST IN ACCOUNT-TABLE AT ALL IS           
059600* SILENTLY OUT OF SCOPE RATHER THAN AN ERROR - CAN HAPPEN IF A            
059700* LEDGER ROW WAS POSTED BEFORE AN ACCOUNT CLOSED, IN WHICH CASE           
059800* THE LISTING JUST WON'T SHOW IT.                                         
059900* COMPOUND ACCT-ID/USER-ID MATCH SO 2120 SCANS IT LINEARLY.               
060000 2100-CHECK-SCOPE.                                                        
060100    MOVE 'N' TO SCOPE-SW.                                                 
060200    IF PARM-ACCT-FILTER NOT = ZERO                                        
060300        AND GW-TL-ACCT-ID NOT = PARM-ACCT-FILTER                          
060400            GO TO 2100-EXIT                                               
060500    END-IF.                                                               
060600    SET ACCT-IDX TO 1.                                                    
060700    MOVE REC-NOT-FOUND TO ACCT-RETURN-CODE.                               
060800    SEARCH ALL ACCT-TAB-ENTRY                                             
060900        AT END                                                            
061000            CONTINUE                                                      
061100        WHEN AT-ACCT-ID (ACCT-IDX) = GW-TL-ACCT-ID                        
061200            MOVE REC-FOUND TO ACCT-RETURN-CODE                            
061300    END-SEARCH.                                                           
061400    IF ACCT-RETURN-CODE = REC-NOT-FOUND                                   
061500        GO TO 2100-EXIT                                                   
061600    END-IF.                                                               
061700    IF AT-ACCT-TYPE (ACCT-IDX) = 'P'                                      
061800        IF AT-ACCT-OWNER-ID (ACCT-IDX) = PARM-USER-ID                     
061900            MOVE 'Y' TO SCOPE-SW                                          
062000        END-IF                                                            
062100    ELSE                                                                  
062200        PERFORM 2120-SCAN-MEMBERS THRU 2120-EXIT                          
062300    END-IF.                                                               
062400 2100-EXIT.                                                               
062500    EXIT.                                                                 
062600*                                                                         
062700* 2120 IS ONLY REACHED FOR A GROUP ("G") ACCOUNT - A PERSONAL             
062800* ACCOUNT NEVER CALLS IT SINCE 2100 DECIDES OWNERSHIP DIRECTLY            
062900* FROM AT-ACCT-OWNER-ID WITHOUT CONSULTING THE MEMBER TABLE AT            
063000* ALL.                                                                    
063100 2120-SCAN-MEMBERS.                                                       
063200    SET MEMB-IDX TO 1.                                                    
063300    SEARCH MEMB-TAB-ENTRY VARYING MEMB-IDX                                
063400        AT END                                                            
063500            CONTINUE                                                      
063600        WHEN MT-GM-ACCT-ID (MEMB-IDX) = GW-TL-ACCT-ID                     
063700            AND MT-GM-USER-ID (MEMB-IDX) = PARM-USER-ID                   
063800            MOVE 'Y' TO SCOPE-SW                                          
063900    END-SEARCH.                                                           
064000 2120-EXIT.                                                               
064100    EXIT.                                                                 
064200*                                                                         
064300* 2200  OPTIONAL FILTERS - DATE RANGE AND MIN/MAX AMOUNT.  A              
064400* FILTER ORDER IS FROM-DATE, TO-DATE, MIN-AMOUNT, MAX-AMOUNT -            
064500* THE FIRST ONE THAT FAILS SHORT-CIRCUITS THE REST VIA GO TO              
064600* 2200-EXIT, THE SAME STYLE GWLPOST USES FOR ITS EDIT CHECKS.             
064700* FILTER LEFT AT ZERO IS TREATED AS NOT SUPPLIED, PER GWLPREC.            
064800 2200-CHECK-FILTERS.                                                      
064900    MOVE 'Y' TO FILTER-SW.                                                
065000    IF PARM-FROM-DATE NOT = ZERO                                          
065100        AND GW-TL-OCCURRED-DATE < PARM-FROM-DATE                          
065200            MOVE 'N' TO FILTER-SW                                         
065300            GO TO 2200-EXIT                                               
065400    END-IF.                                                               
065500    IF PARM-TO-DATE NOT = ZERO                                            
065600        AND GW-TL-OCCURRED-DATE > PARM-TO-DATE                            
065700            MOVE 'N' TO FILTER-SW                                         
065800            GO TO 2200-EXIT                                               
065900    END-IF.                                                               
066000    IF PARM-MIN-AMOUNT NOT = ZERO                                         
066100        AND GW-TL-AMOUNT < PARM-MIN-AMOUNT                                
066200            MOVE 'N' TO FILTER-SW                                         
066300            GO TO 2200-EXIT                                               
066400    END-IF.                                                               
066500    IF PARM-MAX-AMOUNT NOT = ZERO                                         
066600        AND GW-TL-AMOUNT > PARM-MAX-AMOUNT                                
066700            MOVE 'N' TO FILTER-SW                                         
066800    END-IF.                                                               
066900 2200-EXIT.                                                               
067000    EXIT.                                                                 
067100*                                                                         
067200* RELEASE-ROW COPIES EVERY FIELD THE DOWNSTREAM SORT OR THE               
067300* EVENTUAL DETAIL LINE WILL NEED - NOTHING IS RE-READ FROM THE            
067400* LEDGER FILE ONCE A ROW HAS BEEN RELEASED.                               
067500 2300-RELEASE-ROW.                                                        
067600    MOVE GW-TL-ACCT-ID       TO SRT-ACCT-ID.                              
067700    MOVE GW-TL-OCCURRED-DATE TO SRT-OCCURRED-DATE.                        
067800    MOVE GW-TL-KIND          TO SRT-KIND.                                 
067900    MOVE GW-TL-METHOD        TO SRT-METHOD.                               
068000    MOVE GW-TL-AMOUNT        TO SRT-AMOUNT.                               
068100    MOVE GW-TL-MEMO          TO SRT-MEMO.                                 
068200    MOVE GW-TL-CARD-ID       TO SRT-CARD-ID.                              
068300    RELEASE SORT-WORK-REC.                                                
068400 2300-EXIT.                                                               
068500    EXIT.                                                                 
068600*                                                                         
068700*----------------------------------------------------------------         
068800* 4000  OUTPUT PROCEDURE FOR THE SORT.  PRINTS THE TITLE/HEADING          
068900* BLOCK ONCE, THEN ONE DETAIL LINE PER SORTED ROW, WATCHING FOR           
069000* THE ACCOUNT KEY CHANGE TO DRIVE THE PER-ACCOUNT SUBTOTAL, AND           
069100* FINISHES WITH THE LAST SUBTOTAL AND THE GRAND TOTAL.                    
069200* NOTHING IS WRITTEN TO TXN-REPORT-FILE BETWEEN RELEASE AND               
069300* RETURN - THE SORT OWNS THE ROWS FOR THE DURATION OF THE SORT            
069400* VERB, AND THIS PROGRAM HAS NO VISIBILITY INTO THE SORT'S OWN            
069500* SCRATCH WORK ON SORTWK1.                                                
069600*----------------------------------------------------------------         
069700* 4000 IS THE SORT OUTPUT PROCEDURE - IT RECEIVES EVERY ROW               
069800* RELEASED BY 2300 IN FINAL SORTED ORDER AND IS RESPONSIBLE FOR           
069900* ALL PRINTING, INCLUDING THE PER-ACCOUNT SUBTOTAL AND GRAND              
070000* TOTAL.  NOTHING IS WRITTEN TO TXN-REPORT-FILE OUTSIDE THIS              
070100* PARAGRAPH RANGE.                                                        
070200 4000-PRINT-REPORT.                                                       
070300    PERFORM 4100-PRINT-TITLE THRU 4100-EXIT.                              
070400    MOVE 'N' TO EOF-SORT-SW.                                              
070500    PERFORM 4300-RETURN-ONE-ROW THRU 4300-EXIT.                           
070600    PERFORM 4400-PRINT-ONE-ROW THRU 4400-EXIT                             
070700        UNTIL EOF-SORT.                                                   
070800    IF FIRST-DETAIL-SEEN                                                  
070900        PERFORM 4500-PRINT-ACCT-BREAK THRU 4500-EXIT                      
071000    END-IF.                                                               
071100    PERFORM 4900-PRINT-GRAND-TOTAL THRU 4900-EXIT.                        
071200 4000-EXIT.                                                               
071300    EXIT.                                                                 
071400*                                                                         
071500* RETURN PULLS ONE ROW BACK FROM THE SORT IN FINAL ASCENDING-             
071600* ACCOUNT / DESCENDING-DATE ORDER - THE MIRROR IMAGE OF RELEASE           
071700* IN THE INPUT PROCEDURE ABOVE.                                           
071800 4300-RETURN-ONE-ROW.                                                     
071900    RETURN SORT-WORK-FILE INTO SORT-WORK-REC                              
072000        AT END                                                            
072100            MOVE 'Y' TO EOF-SORT-SW                                       
072200    END-RETURN.                                                           
072300 4300-EXIT.                                                               
072400    EXIT.                                                                 
072500*                                                                         
072600* THE CONTROL BREAK TEST HERE COMPARES THE INCOMING ROW'S                 
072700* ACCOUNT ID AGAINST BREAK-ACCT-ID, WHICH HOLDS THE ACCOUNT ID            
072800* OF THE LAST ROW PRINTED - A CHANGE MEANS THE PREVIOUS ACCOUNT           
072900* IS DONE AND ITS SUBTOTAL MUST PRINT BEFORE THIS ROW DOES.               
073000 4400-PRINT-ONE-ROW.                                                      
073100    IF NOT FIRST-DETAIL-SEEN                                              
073200        MOVE SRT-ACCT-ID TO BREAK-ACCT-ID                                 
073300        MOVE 'Y' TO FIRST-DETAIL-SW                                       
073400    END-IF.                                                               
073500    IF SRT-ACCT-ID NOT = BREAK-ACCT-ID                                    
073600        PERFORM 4500-PRINT-ACCT-BREAK THRU 4500-EXIT                      
073700        MOVE SRT-ACCT-ID TO BREAK-ACCT-ID                                 
073800    END-IF.                                                               
073900    PERFORM 4200-PRINT-DETAIL THRU 4200-EXIT.                             
074000    PERFORM 4300-RETURN-ONE-ROW THRU 4300-EXIT.                           
074100 4400-EXIT.                                                               
074200    EXIT.                                                                 
074300*                                                                         
074400* 4100 PRINTS THE THREE-LINE TITLE BLOCK ONCE PER RUN: THE                
074500* REPORT TITLE, A SUB-TITLE CARRYING RUN DATE/USER/FILTER, AND            
074600* THE COLUMN HEADING LINE FROM GWRPREC.                                   
074700 4100-PRINT-TITLE.                                                        
074800    MOVE SPACES TO TXN-REPORT-REC.                                        
074900    MOVE SPACES TO GW-RP-TITLE-LINE.                                      
075000    MOVE 'GROUP WALLET TRANSACTION LISTING' TO                            
075100        GW-RP-TITLE-LINE (41:32).                                         
075200    WRITE TXN-REPORT-REC AFTER ADVANCING C01.                             
075300*                                                                         
075400* THE SUB-TITLE LINE CARRIES THREE PIECES LAID OUT AT FIXED               
075500* COLUMN OFFSETS ON GWRPREC - RUN DATE AT COLUMN 1, USER ID AT            
075600* COLUMN 23, AND THE FILTER DESCRIPTION AT COLUMN 44.                     
075700    MOVE SPACES TO GW-RP-SUB-LINE.                                        
075800    MOVE 'RUN DATE' TO GW-RP-SUB-LINE (1:8).                              
075900    MOVE RUN-DATE-ED TO GW-RP-RUN-DATE.                                   
076000    MOVE 'USER ID  ' TO GW-RP-SUB-LINE (23:9).                            
076100    MOVE PARM-USER-ID TO GW-RP-USER-ID-ED.                                
076200    MOVE 'FILTER ' TO GW-RP-SUB-LINE (44:7).                              
076300    IF PARM-ACCT-FILTER = ZERO                                            
076400        MOVE 'ALL ACCOUNTS IN SCOPE' TO GW-RP-FILTER-TEXT                 
076500    ELSE                                                                  
076600        MOVE PARM-ACCT-FILTER TO FILTER-ACCT-WORK                         
076700        STRING 'ACCOUNT ' FILTER-ACCT-ED                                  
076800            DELIMITED BY SIZE INTO GW-RP-FILTER-TEXT                      
076900    END-IF.                                                               
077000    MOVE GW-RP-SUB-LINE TO TXN-REPORT-REC.                                
077100    WRITE TXN-REPORT-REC AFTER ADVANCING 1.                               
077200*                                                                         
077300    MOVE GW-RP-HEAD-LINE TO TXN-REPORT-REC.                               
077400    WRITE TXN-REPORT-REC AFTER ADVANCING 2.                               
077500 4100-EXIT.                                                               
077600    EXIT.                                                                 
077700*                                                                         
077800* 4200 PRINTS ONE DETAIL LINE.  THE ACCOUNT NAME/NUMBER AND,              
077900* WHEN THE TRANSACTION CARRIES A CARD ID, THE MASKED CARD                 
078000* NUMBER ARE LOOKED UP FRESH FOR EVERY LINE RATHER THAN CARRIED           
078100* FORWARD FROM THE CONTROL BREAK, SINCE A GIVEN ACCOUNT CAN SPAN          
078200* MULTIPLE CARDS.                                                         
078300 4200-PRINT-DETAIL.                                                       
078400    SET ACCT-IDX TO 1.                                                    
078500    SEARCH ALL ACCT-TAB-ENTRY                                             
078600        AT END                                                            
078700            CONTINUE                                                      
078800        WHEN AT-ACCT-ID (ACCT-IDX) = SRT-ACCT-ID                          
078900            CONTINUE                                                      
079000    END-SEARCH.                                                           
079100* THE DETAIL LINE IS BUILT FIELD BY FIELD FROM THE SORT-WORK              
079200* RECORD (WHICH CAME FROM THE LEDGER ROW) PLUS THE ACCOUNT NAME/          
079300* NUMBER AND MASKED CARD NUMBER LOOKED UP ABOVE - NOTHING IS              
079400* READ DIRECTLY FROM THE LEDGER FILE HERE SINCE THE SORT ALREADY          
079500* RETURNED EVERYTHING THE DETAIL LINE NEEDS.                              
079600    MOVE SPACES TO GW-RP-DETAIL-LINE.                                     
079700    MOVE AT-ACCT-NAME (ACCT-IDX)   TO GW-RP-ACCT-NAME.                    
079800    MOVE AT-ACCT-NUMBER (ACCT-IDX) TO GW-RP-ACCT-NUMBER.                  
079900    IF SRT-CARD-ID = ZERO                                                 
080000        MOVE SPACES TO GW-RP-CARD-MASKED-NO                               
080100    ELSE                                                                  
080200        SET CARD-IDX TO 1                                                 
080300        SEARCH ALL CARD-TAB-ENTRY                                         
080400            AT END                                                        
080500                MOVE SPACES TO GW-RP-CARD-MASKED-NO                       
080600            WHEN CT-CARD-ID (CARD-IDX) = SRT-CARD-ID                      
080700                MOVE CT-CARD-MASKED-NO (CARD-IDX)                         
080800                    TO GW-RP-CARD-MASKED-NO                               
080900        END-SEARCH                                                        
081000    END-IF.                                                               
081100    MOVE SRT-KIND              TO GW-RP-KIND.                             
081200    MOVE SRT-METHOD            TO GW-RP-METHOD.                           
081300    MOVE SRT-AMOUNT            TO GW-RP-AMOUNT-ED.                        
081400    MOVE SRT-MEMO              TO GW-RP-MEMO.                             
081500    MOVE SRT-OCCURRED-DATE     TO OCCURRED-DATE-X.                        
081600    MOVE OCC-MM             TO GW-RP-OCCURRED-DATE-ED (1:2).              
081700    MOVE '/'                   TO GW-RP-OCCURRED-DATE-ED (3:1).           
081800    MOVE OCC-DD             TO GW-RP-OCCURRED-DATE-ED (4:2).              
081900    MOVE '/'                   TO GW-RP-OCCURRED-DATE-ED (6:1).           
082000    MOVE OCC-CCYY           TO GW-RP-OCCURRED-DATE-ED (7:4).              
082100    MOVE GW-RP-DETAIL-LINE TO TXN-REPORT-REC.                             
082200    WRITE TXN-REPORT-REC AFTER ADVANCING 1.                               
082300    ADD 1 TO DETAIL-COUNT.                                                
082400    IF SRT-KIND = 'IN '                                                   
082500        ADD SRT-AMOUNT TO ACCT-IN-TOTAL                                   
082600        ADD SRT-AMOUNT TO GRAND-IN-TOTAL                                  
082700    ELSE                                                                  
082800        ADD SRT-AMOUNT TO ACCT-OUT-TOTAL                                  
082900        ADD SRT-AMOUNT TO GRAND-OUT-TOTAL                                 
083000    END-IF.                                                               
083100 4200-EXIT.                                                               
083200    EXIT.                                                                 
083300*                                                                         
083400* 4500 FIRES ON THE ACCOUNT-ID CHANGE DETECTED IN 4400, AND               
083500* AGAIN AT END OF SORT FOR THE LAST ACCOUNT SEEN - IT PRINTS              
083600* IN/OUT/NET FOR THAT ACCOUNT THEN ZEROES THE PER-ACCOUNT                 
083700* ACCUMULATORS FOR THE NEXT ONE.  THE GRAND ACCUMULATORS ARE              
083800* NEVER RESET - THEY RUN FOR THE WHOLE REPORT.                            
083900 4500-PRINT-ACCT-BREAK.                                                   
084000    COMPUTE ACCT-NET = ACCT-IN-TOTAL - ACCT-OUT-TOTAL.                    
084100* THREE LINES PRINT FOR EVERY ACCOUNT BREAK - IN TOTAL, OUT               
084200* TOTAL, AND NET (IN MINUS OUT) - FOLLOWED BY A BLANK LINE                
084300* BEFORE THE NEXT ACCOUNT'S DETAIL ROWS BEGIN.                            
084400    MOVE SPACES TO GW-RP-BREAK-LINE.                                      
084500    MOVE 'IN TOTAL' TO GW-RP-BREAK-LABEL.                                 
084600    MOVE ACCT-IN-TOTAL TO GW-RP-BREAK-AMOUNT-ED.                          
084700    MOVE GW-RP-BREAK-LINE TO TXN-REPORT-REC.                              
084800    WRITE TXN-REPORT-REC AFTER ADVANCING 1.                               
084900*                                                                         
085000    MOVE 'OUT TOTAL' TO GW-RP-BREAK-LABEL.                                
085100    MOVE ACCT-OUT-TOTAL TO GW-RP-BREAK-AMOUNT-ED.                         
085200    MOVE GW-RP-BREAK-LINE TO TXN-REPORT-REC.                              
085300    WRITE TXN-REPORT-REC AFTER ADVANCING 1.                               
085400*                                                                         
085500    MOVE 'NET'  TO GW-RP-BREAK-LABEL.                                     
085600    MOVE ACCT-NET TO GW-RP-BREAK-AMOUNT-ED.                               
085700    MOVE GW-RP-BREAK-LINE TO TXN-REPORT-REC.                              
085800    WRITE TXN-REPORT-REC AFTER ADVANCING 1.                               
085900    WRITE TXN-REPORT-REC FROM SPACES AFTER ADVANCING 1.                   
086000*                                                                         
086100    MOVE ZERO TO ACCT-IN-TOTAL.                                           
086200    MOVE ZERO TO ACCT-OUT-TOTAL.                                          
086300 4500-EXIT.                                                               
086400    EXIT.                                                                 
086500*                                                                         
086600* 4900 PRINTS THE REPORT-WIDE GRAND TOTAL AFTER THE LAST                  
086700* ACCOUNT BREAK, INCLUDING THE TOTAL TRANSACTION COUNT ADDED              
086800* PER THE 991130 CHANGE BELOW.                                            
086900 4900-PRINT-GRAND-TOTAL.                                                  
087000    COMPUTE GRAND-NET = GRAND-IN-TOTAL - GRAND-OUT-TOTAL.                 
087100* THE GRAND TOTAL BLOCK MIRRORS THE PER-ACCOUNT BREAK BUT ADDS            
087200* A TRANSACTION COUNT LINE - SEE CHANGE LOG 991130 FOR WHY THE            
087300* COUNT WAS ADDED.                                                        
087400    MOVE SPACES TO GW-RP-SUMMARY-LINE.                                    
087500    MOVE 'GRAND IN TOTAL' TO GW-RP-SUMMARY-LABEL.                         
087600    MOVE GRAND-IN-TOTAL TO GW-RP-SUMMARY-VALUE-ED.                        
087700    MOVE GW-RP-SUMMARY-LINE TO TXN-REPORT-REC.                            
087800    WRITE TXN-REPORT-REC AFTER ADVANCING 2.                               
087900*                                                                         
088000    MOVE 'GRAND OUT TOTAL' TO GW-RP-SUMMARY-LABEL.                        
088100    MOVE GRAND-OUT-TOTAL TO GW-RP-SUMMARY-VALUE-ED.                       
088200    MOVE GW-RP-SUMMARY-LINE TO TXN-REPORT-REC.                            
088300    WRITE TXN-REPORT-REC AFTER ADVANCING 1.                               
088400*                                                                         
088500    MOVE 'GRAND NET' TO GW-RP-SUMMARY-LABEL.                              
088600    MOVE GRAND-NET TO GW-RP-SUMMARY-VALUE-ED.                             
088700    MOVE GW-RP-SUMMARY-LINE TO TXN-REPORT-REC.                            
088800    WRITE TXN-REPORT-REC AFTER ADVANCING 1.                               
088900*                                                                         
089000    MOVE SPACES TO GW-RP-SUMMARY-LINE.                                    
089100    MOVE 'TRANSACTIONS LISTED' TO GW-RP-SUMMARY-LABEL.                    
089200    MOVE DETAIL-COUNT TO GW-RP-SUMMARY-VALUE-ED.                          
089300    MOVE GW-RP-SUMMARY-LINE TO TXN-REPORT-REC.                            
089400    WRITE TXN-REPORT-REC AFTER ADVANCING 1.                               
089500 4900-EXIT.                                                               
089600    EXIT.                                                                 
089700*                                                                         
089800*----------------------------------------------------------------         
089900* 9999 IS REACHED ONCE THE SORT HAS COMPLETED BOTH THE INPUT              
090000* AND OUTPUT PROCEDURES AND CONTROL RETURNS TO 0000-MAIN-LOGIC -          
090100* ONLY THE LEDGER AND REPORT FILES ARE STILL OPEN AT THIS POINT,          
090200* SINCE EVERY OTHER FILE WAS CLOSED RIGHT AFTER ITS TABLE LOAD.           
090300* 9999  CLOSE THE REMAINING OPEN FILES AND END THE RUN.                   
090400*----------------------------------------------------------------         
090500 9999-END-OF-JOB.                                                         
090600    CLOSE TXN-LEDGER-FILE.                                                
090700    CLOSE TXN-REPORT-FILE.                                                
090800 9999-EXIT.                                                               
090900    EXIT.                                                                 
091000* ----------------------------------------------------------------        
091100* PARAGRAPH CROSS-REFERENCE                                               
091200* ----------------------------------------------------------------        
091300* 0000-MAIN-LOGIC       DRIVES THE RUN - INITIALIZE, SORT, CLOSE.         
091400* 1000-INITIALIZE       READS THE PARM RECORD, LOADS THE THREE            
091500*                       MASTER TABLES, ACCEPTS THE RUN DATE.              
091600* 1100-LOAD-ACCOUNTS    LOADS ACCOUNT-TABLE FROM ACCOUNT-FILE.            
091700* 1200-LOAD-CARDS       LOADS CARD-TABLE FROM CARD-FILE.                  
091800* 1300-LOAD-MEMBERS     LOADS MEMBER-TABLE FROM GROUP-MEMBER-FILE.        
091900* 2000-SELECT-LEDGER-ROWS  SORT INPUT PROCEDURE - DRIVES THE READ/        
092000*                       SCOPE/FILTER/RELEASE LOOP OVER THE LEDGER.        
092100* 2010-READ-LEDGER      READS ONE TXN-LEDGER-FILE ROW.                    
092200* 2020-SELECT-ONE-ROW   APPLIES SCOPE THEN FILTERS TO ONE ROW.            
092300* 2100-CHECK-SCOPE      DECIDES WHETHER THE PARM USER MAY SEE THIS        
092400*                       ROW'S ACCOUNT.                                    
092500* 2120-SCAN-MEMBERS     LINEAR SCAN OF MEMBER-TABLE FOR A GROUP-          
092600*                       ACCOUNT MEMBERSHIP MATCH.                         
092700* 2200-CHECK-FILTERS    APPLIES THE OPTIONAL DATE/AMOUNT FILTERS.         
092800* 2300-RELEASE-ROW      RELEASES A QUALIFYING ROW TO THE SORT.            
092900* 4000-PRINT-REPORT     SORT OUTPUT PROCEDURE - DRIVES THE TITLE/         
093000*                       DETAIL/BREAK/GRAND-TOTAL PRINTING.                
093100* 4100-PRINT-TITLE      PRINTS THE THREE-LINE TITLE BLOCK.                
093200* 4200-PRINT-DETAIL     PRINTS ONE TRANSACTION DETAIL LINE.               
093300* 4300-RETURN-ONE-ROW   RETURNS ONE SORTED ROW FROM THE SORT.             
093400* 4400-PRINT-ONE-ROW    WATCHES FOR THE ACCOUNT-ID CONTROL BREAK          
093500*                       AND DRIVES 4200 FOR EACH ROW.                     
093600* 4500-PRINT-ACCT-BREAK PRINTS IN/OUT/NET FOR ONE ACCOUNT AND             
093700*                       RESETS THE PER-ACCOUNT ACCUMULATORS.              
093800* 4900-PRINT-GRAND-TOTAL  PRINTS THE REPORT-WIDE TOTALS.                  
093900* 9999-END-OF-JOB       CLOSES THE LEDGER AND REPORT FILES.               
094000* ----------------------------------------------------------------        
094100*                                                                         
094200* ----------------------------------------------------------------        
094300* REPORT LAYOUT NOTES (GWRPREC)                                           
094400* ----------------------------------------------------------------        
094500* THE PRINT LINE RECORD IS ONE 132-BYTE AREA REDEFINED SIX WAYS -         
094600* TITLE, SUB-TITLE, COLUMN HEADING, DETAIL, ACCOUNT-BREAK AND             
094700* REPORT-SUMMARY - RATHER THAN SIX SEPARATE 01 RECORDS, SO A              
094800* SINGLE WRITE STATEMENT SERVES EVERY LINE OF THE REPORT.  THE            
094900* DETAIL LINE CARRIES ACCOUNT NAME, ACCOUNT NUMBER, MASKED CARD           
095000* NUMBER (WHEN PRESENT), TRANSACTION KIND AND METHOD, AMOUNT,             
095100* MEMO AND OCCURRED DATE - EVERYTHING A RECONCILIATION CLERK              
095200* NEEDS WITHOUT GOING BACK TO THE LEDGER FILE ITSELF.                     
095300* ----------------------------------------------------------------        
095400*                                                                         
095500* ----------------------------------------------------------------        
095600* KNOWN LIMITATIONS                                                       
095700* ----------------------------------------------------------------        
095800* 1. NO PAGE-BREAK OR LINE-COUNT LOGIC - A LONG-ACTIVITY ACCOUNT          
095900*    OR A WIDE DATE RANGE CAN RUN THE REPORT TO MANY PAGES ON THE         
096000*    PRINTER WITHOUT A NEW TITLE BLOCK.  HAS NOT BEEN A PROBLEM           
096100*    SINCE MOST REQUESTS ARE FOR ONE ACCOUNT OVER A SHORT RANGE.          
096200* 2. A MEMBER TABLE OVERFLOW (MORE THAN 20,000 GROUP-MEMBER ROWS)         
096300*    OR AN ACCOUNT/CARD TABLE OVERFLOW (MORE THAN 5,000 ROWS) IS          
096400*    NOT TRAPPED HERE - THE OCCURS DEPENDING ON CLAUSE LETS THE           
096500*    COMPILER-GENERATED BOUNDS CHECK ABEND THE RUN, THE SAME AS           
096600*    IN GWLPOST.                                                          
096700* 3. THE REPORT HAS NO PROVISION FOR SORTING BY TRANSACTION KIND          
096800*    OR METHOD - ONLY BY ACCOUNT AND OCCURRED DATE.  NOT REQUESTED        
096900*    BY THE RECONCILIATION DESK TO DATE.                                  
097000* ----------------------------------------------------------------        
097100*                                                                         
097200* ----------------------------------------------------------------        
097300* RELATED PROGRAMS                                                        
097400* ----------------------------------------------------------------        
097500* GWLMAINT MAINTAINS THE ACCOUNT, CARD AND GROUP-MEMBER MASTERS           
097600* THIS PROGRAM READS.  GWLPOST POSTS TRANSACTION REQUESTS TO              
097700* TXN-LEDGER-FILE, WHICH THIS PROGRAM THEN LISTS.  ALL THREE ARE          
097800* SEPARATE JCL STEPS - THIS PROGRAM NEVER CALLS, AND IS NEVER             
097900* CALLED BY, EITHER OF THE OTHER TWO.                                     
098000* ----------------------------------------------------------------        
098100*                                                                         
098200* ----------------------------------------------------------------        
098300* COPYBOOK AND JCL DD-NAME CROSS-REFERENCE                                
098400* ----------------------------------------------------------------        
098500* LISTPARM  GWLPREC  LIST-PARM-FILE      THE ONE-RECORD REQUEST.          
098600* ACCTFILE  GWACREC  ACCOUNT-FILE        ACCOUNT MASTER EXTRACT.          
098700* CARDFILE  GWCRREC  CARD-FILE           CARD MASTER EXTRACT.             
098800* MEMBFILE  GWMBREC  GROUP-MEMBER-FILE   GROUP-MEMBERSHIP EXTRACT.        
098900* TXNLDG    GWTLREC  TXN-LEDGER-FILE     POSTED LEDGER HISTORY.           
099000* SORTWK1   (NONE)   SORT-WORK-FILE      SORT UTILITY SCRATCH SPACE.      
099100* RPTFILE   GWRPREC  TXN-REPORT-FILE     THE PRINTED LISTING.             
099200* ----------------------------------------------------------------        
099300*                                                                         
099400* ----------------------------------------------------------------        
099500* OPERATOR RERUN PROCEDURE                                                
099600* ----------------------------------------------------------------        
099700* THIS PROGRAM OPENS EVERY FILE EXCEPT TXN-REPORT-FILE INPUT AND          
099800* WRITES NOTHING BACK TO ANY MASTER OR LEDGER FILE, SO A RERUN IS         
099900* SAFE AT ANY POINT - SIMPLY RESUBMIT THE STEP.  THE ONLY SIDE            
100000* EFFECT OF A PARTIAL RUN IS A PARTIAL RPTFILE, WHICH THE NEXT            
100100* RUN OVERWRITES FROM THE TOP SINCE TXN-REPORT-FILE IS OPENED             
100200* OUTPUT, NOT EXTEND, AT 1000-INITIALIZE.                                 
100300* ----------------------------------------------------------------        
100400*                                                                         
100500* ----------------------------------------------------------------        
100600* KEY SEQUENCE ASSUMPTION                                                 
100700* ----------------------------------------------------------------        
100800* SEARCH ALL AGAINST ACCT-TAB-ENTRY AND CT-CARD-ENTRY IN 2100 AND         
100900* 4200 DEPENDS ON THE TABLE HAVING BEEN LOADED IN ASCENDING KEY           
101000* ORDER BY 1100 AND 1200.  THAT ORDER COMES FROM THE SHOP EXTRACT         
101100* JOB THAT BUILDS ACCTFILE AND CARDFILE, NOT FROM ANY SORTING             
101200* DONE IN THIS PROGRAM - IF THAT EXTRACT JOB EVER CHANGED TO              
101300* PRODUCE UNSORTED OUTPUT, SEARCH ALL WOULD SILENTLY MISS ROWS            
101400* INSTEAD OF FAILING LOUDLY.  SEE GWLPOST FOR THE SAME                    
101500* ASSUMPTION ON THE POSTING SIDE.                                         
101600* ----------------------------------------------------------------        
101700*                                                                         
101800* ----------------------------------------------------------------        
101900* ACCOUNT BALANCE SIGN CONVENTION                                         
102000* ----------------------------------------------------------------        
102100* AT-ACCT-BALANCE IS CARRIED HERE ONLY BECAUSE IT IS PART OF THE          
102200* GWACREC LAYOUT LOADED INTO ACCOUNT-TABLE - THIS PROGRAM DOES            
102300* NOT PRINT OR RECOMPUTE IT.  POSITIVE IS FUNDS AVAILABLE,                
102400* NEGATIVE WOULD BE AN OVERDRAWN BALANCE; SEE GWLPOST FOR THE             
102500* PROGRAM THAT ACTUALLY MAINTAINS IT.                                     
102600* ----------------------------------------------------------------        
102700*                                                                         
102800* ----------------------------------------------------------------        
102900* SAMPLE REQUEST SCENARIOS                                                
103000* ----------------------------------------------------------------        
103100* 1. PARM-ACCT-FILTER = ZERO, ALL OTHER FILTERS ZERO - LISTS              
103200*    EVERY ACCOUNT THE PARM USER OWNS OR BELONGS TO, ALL DATES,           
103300*    ALL AMOUNTS.  THE MOST COMMON REQUEST SHAPE.                         
103400* 2. PARM-ACCT-FILTER SET TO ONE ACCOUNT ID - LISTS ONLY THAT             
103500*    ACCOUNT, PROVIDED THE PARM USER IS IN SCOPE FOR IT; A ROW            
103600*    FOR AN ACCOUNT THE USER IS NOT IN SCOPE FOR SIMPLY NEVER             
103700*    PASSES 2100, REGARDLESS OF THE ACCOUNT FILTER.                       
103800* 3. PARM-FROM-DATE AND PARM-TO-DATE SET TO THE SAME MONTH - THE          
103900*    MOST COMMON RECONCILIATION-DESK REQUEST, USUALLY PAIRED              
104000*    WITH AN ACCOUNT FILTER FOR A SINGLE STATEMENT CYCLE.                 
104100* 4. PARM-MIN-AMOUNT SET WITH EVERYTHING ELSE ZERO - USED BY THE          
104200*    FRAUD DESK TO FIND LARGE-VALUE ACTIVITY ACROSS AN ACCOUNT            
104300*    WITHOUT REGARD TO DATE.                                              
104400* ----------------------------------------------------------------        
