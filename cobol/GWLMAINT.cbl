000100*================================================================         
000200* GWLMAINT  -  GROUP WALLET MEMBERSHIP / MASTER MAINTENANCE               
000300* PURPOSE.  APPLIES ONE MAINT-REQUEST-FILE TRANSACTION AT A TIME          
000400*   AGAINST THE USER, ACCOUNT, GROUP-MEMBER AND CARD MASTERS HELD         
000500*   IN MEMORY, EDITING EACH REQUEST AGAINST ITS OWN RULES BEFORE          
000600*   CHANGING ANY TABLE, THEN REWRITES ALL FOUR MASTERS AT END OF          
000700*   RUN.  COVERS USERSERVICE, ACCOUNTSERVICE, GROUPSERVICE AND            
000800*   CARDSERVICE MAINTENANCE - GWLPOST HANDLES LEDGER POSTING AND          
000900*   GWLLIST THE LISTING REPORT.                                           
001000*================================================================         
001100* CHANGE LOG                                                              
001200* 880612 RAH GWL-0041  ORIGINAL PROGRAM - USER AND ACCOUNT                
001300*            MAINTENANCE ONLY.                                            
001400* 881130 RAH GWL-0056  CARD MAINTENANCE ACTIONS ADDED.                    
001500* 920815 DKP GWL-0202  GROUP MEMBERSHIP ACTIONS ADDED (ADD/CHANGE         
001600*            ROLE/REMOVE MEMBER) AND THE OWNER-COUNT PROTECTION.          
001700* 950712 DKP GWL-0310  CARD BRAND ADDED TO 8200 LISTING SORT KEY.         
001800* 961117 DKP GWL-0330  6210-CARD-HAS-LEDGER-ROWS ADDED SO A CARD          
001900*            WITH POSTED HISTORY CANNOT BE DELETED.                       
002000* 990226 LTS GWL-Y2K1  YEAR 2000 REVIEW - ALL DATE FIELDS ARE             
002100*            ALREADY FULL CCYYMMDD.  NO CODE CHANGE REQUIRED.             
002200* 991130 LTS GWL-0353  RUN SUMMARY NOW BREAKS OUT ACCEPT/REJECT           
002300*            COUNTS BY REQUEST TYPE PER AUDITOR REQUEST.                  
002400* 020411 LTS GWL-0368  3220 WAS REJECTING VALID 2-LETTER TOP              
002500*            LEVEL DOMAINS (.IO, .DE) ON NEW-USER REQUESTS -              
002600*            MINIMUM TRAILING LENGTH CORRECTED 3 TO 2.  8215              
002700*            NOW UPPERCASES BRAND BEFORE THE COMPARE SO MIXED-            
002800*            CASE BRAND VALUES SORT TOGETHER ON THE CARD LIST.            
002900* 020714 LTS GWL-0372  GWSERVICE AUDIT ASKED WHY 4510 REJECTS A           
003000*            CLOSED ACCOUNT THE SAME WAY AS AN UNKNOWN ONE - NOTE         
003100*            ADDED TO 4510 EXPLAINING THE DELIBERATE CHOICE NOT TO        
003200*            DISTINGUISH THE TWO TO A REQUESTER.                          
003300* 021103 LTS GWL-0379  8200 CARD LISTING WAS COMPARING CT-CARD-           
003400*            BRAND WITHOUT FOLDING CASE FIRST, SO A CARD REGISTERED       
003500*            WITH A LOWERCASE BRAND SORTED OUT OF SEQUENCE AGAINST        
003600*            UPPERCASE BRANDS OF THE SAME NAME.  8215 NOW FOLDS A         
003700*            WORK COPY OF EACH BRAND TO UPPERCASE BEFORE COMPARING -      
003800*            THE STORED CT-CARD-BRAND VALUE ITSELF IS UNTOUCHED.          
003900* 030714 RAH GWL-0396  YEAR-END CONVENTION SWEEP.  DROPPED THE WS-        
004000*            PREFIX FROM SCALAR WORKING-STORAGE (THE SHOP HAS NEVER       
004100*            USED WS- ANYWHERE ELSE IN THE WALLET SUITE - THE AT-/        
004200*            CT-/MT-/UT- TABLE-ENTRY PREFIXES STAY, SINCE THOSE ARE       
004300*            FORCED BY THE OCCURS DEPENDING ON TABLE DESIGN ITSELF        
004400*            AND ARE NOT THE WS- HABIT BEING REMOVED).  PARAGRAPH         
004500*            BANNERS AND END-OF-PROGRAM NOTES EXPANDED THROUGHOUT         
004600*            SO THE NEXT PROGRAMMER CAN FOLLOW THE EDIT AND TABLE-        
004700*            MAINTENANCE RULES WITHOUT RE-READING ALL FOUR SERVICE        
004800*            SPECS.  NO LOGIC CHANGED BY THIS ENTRY.                      
004900*================================================================         
005000*                                                                         
005100 IDENTIFICATION DIVISION.                                                 
005200 PROGRAM-ID.    GWLMAINT.                                                 
005300 AUTHOR.        R A HOLLISTER.                                            
005400 INSTALLATION.  GROUP WALLET DATA CENTER.                                 
005500 DATE-WRITTEN.  06/12/88.                                                 
005600 DATE-COMPILED.                                                           
005700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
005800*                                                                         
005900* UPSI-0 IS SET ON BY OPERATIONS FOR A TEST-LIBRARY RUN (SEE THE          
006000* RERUN PROCEDURE AT THE END OF THIS PROGRAM).  NEITHER GWL-TEST-         
006100* RUN NOR GWL-PRODUCTION-RUN IS TESTED ANYWHERE IN THIS VERSION OF        
006200* GWLMAINT - THE SWITCH IS CARRIED FORWARD FROM THE GWLPOST/GWLLIST       
006300* JCL TEMPLATE SOLELY SO THE THREE PROGRAMS SHARE ONE PROC.               
006400*                                                                         
006500 ENVIRONMENT DIVISION.                                                    
006600 CONFIGURATION SECTION.                                                   
006700 SOURCE-COMPUTER.  IBM-4381.                                              
006800 OBJECT-COMPUTER.  IBM-4381.                                              
006900 SPECIAL-NAMES.                                                           
007000    C01 IS TOP-OF-FORM                                                    
007100    UPSI-0 ON  STATUS IS GWL-TEST-RUN                                     
007200          OFF STATUS IS GWL-PRODUCTION-RUN.                               
007300*                                                                         
007400*                                                                         
007500* NINE SEQUENTIAL FILES IN ALL - ONE TRANSACTION-IN FILE, FOUR            
007600* MASTER-IN FILES, FOUR MASTER-OUT FILES.  THE FOUR MASTERS ARE           
007700* READ COMPLETE AT 1000-INITIALIZE, HELD IN THE FOUR OCCURS               
007800* DEPENDING ON TABLES BELOW, MAINTAINED ENTIRELY IN STORAGE AS            
007900* MAINT-REQUEST-FILE IS APPLIED, THEN REWRITTEN COMPLETE AT 8000.         
008000* THIS PROGRAM NEVER REWRITES A MASTER IN PLACE - SEE THE END-OF-         
008100* PROGRAM NOTE ON RECOVERY FOR WHY.                                       
008200 INPUT-OUTPUT SECTION.                                                    
008300 FILE-CONTROL.                                                            
008400    SELECT MAINT-REQUEST-FILE ASSIGN TO MREQFILE                          
008500        ORGANIZATION IS SEQUENTIAL                                        
008600        FILE STATUS IS MREQ-FILE-STATUS.                                  
008700*                                                                         
008800    SELECT USER-FILE ASSIGN TO USERFILE                                   
008900        ORGANIZATION IS SEQUENTIAL                                        
009000        FILE STATUS IS USER-FILE-STATUS.                                  
009100*                                                                         
009200    SELECT NEW-USER-FILE ASSIGN TO USEROUT                                
009300        ORGANIZATION IS SEQUENTIAL                                        
009400        FILE STATUS IS NUSR-FILE-STATUS.                                  
009500*                                                                         
009600    SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                                
009700        ORGANIZATION IS SEQUENTIAL                                        
009800        FILE STATUS IS ACCT-FILE-STATUS.                                  
009900*                                                                         
010000    SELECT NEW-ACCOUNT-FILE ASSIGN TO ACCTOUT                             
010100        ORGANIZATION IS SEQUENTIAL                                        
010200        FILE STATUS IS NACT-FILE-STATUS.                                  
010300*                                                                         
010400    SELECT GROUP-MEMBER-FILE ASSIGN TO MEMBFILE                           
010500        ORGANIZATION IS SEQUENTIAL                                        
010600        FILE STATUS IS MEMB-FILE-STATUS.                                  
010700*                                                                         
010800    SELECT NEW-GROUP-MEMBER-FILE ASSIGN TO MEMBOUT                        
010900        ORGANIZATION IS SEQUENTIAL                                        
011000        FILE STATUS IS NMEM-FILE-STATUS.                                  
011100*                                                                         
011200    SELECT CARD-FILE ASSIGN TO CARDFILE                                   
011300        ORGANIZATION IS SEQUENTIAL                                        
011400        FILE STATUS IS CARD-FILE-STATUS.                                  
011500*                                                                         
011600    SELECT NEW-CARD-FILE ASSIGN TO CARDOUT                                
011700        ORGANIZATION IS SEQUENTIAL                                        
011800        FILE STATUS IS NCRD-FILE-STATUS.                                  
011900*                                                                         
012000    SELECT TXN-LEDGER-FILE ASSIGN TO TXNLDG                               
012100        ORGANIZATION IS SEQUENTIAL                                        
012200        FILE STATUS IS LDGR-FILE-STATUS.                                  
012300*                                                                         
012400 DATA DIVISION.                                                           
012500*                                                                         
012600 FILE SECTION.                                                            
012700*                                                                         
012800 FD  MAINT-REQUEST-FILE                                                   
012900    RECORDING MODE IS F                                                   
013000    LABEL RECORDS ARE STANDARD                                            
013100    RECORD CONTAINS 185 CHARACTERS.                                       
013200 01  MAINT-REQUEST-REC.                                                   
013300    COPY GWMRREC.                                                         
013400*                                                                         
013500 FD  USER-FILE                                                            
013600    RECORDING MODE IS F                                                   
013700    LABEL RECORDS ARE STANDARD                                            
013800    RECORD CONTAINS 190 CHARACTERS.                                       
013900 01  USER-FILE-REC.                                                       
014000    COPY GWUSREC.                                                         
014100*                                                                         
014200* NEW-USER-FILE CARRIES THE SAME LAYOUT AS USER-FILE BUT IS               
014300* LEFT UNNAMED-FIELD HERE (WRITE ... FROM USER-FILE-REC MOVES             
014400* THE WHOLE GROUP) SO GW-USER-ID AND ITS SIBLINGS STAY UNIQUE             
014500* TO THE ONE COPY OF GWUSREC CARRIED BY USER-FILE.                        
014600 FD  NEW-USER-FILE                                                        
014700    RECORDING MODE IS F                                                   
014800    LABEL RECORDS ARE STANDARD                                            
014900    RECORD CONTAINS 190 CHARACTERS.                                       
015000 01  NEW-USER-FILE-REC           PIC X(190).                              
015100*                                                                         
015200 FD  ACCOUNT-FILE                                                         
015300    RECORDING MODE IS F                                                   
015400    LABEL RECORDS ARE STANDARD                                            
015500    RECORD CONTAINS 135 CHARACTERS.                                       
015600 01  ACCOUNT-FILE-REC.                                                    
015700    COPY GWACREC.                                                         
015800*                                                                         
015900*                                                                         
016000* NEW-ACCOUNT-FILE, LIKE NEW-USER-FILE ABOVE, RIDES ON THE SAME           
016100* GROUP LAYOUT AS ITS MASTER-IN COUNTERPART BUT IS DECLARED HERE AS       
016200* A FLAT PIC X SO THE ONE COPY OF GWACREC STAYS UNIQUELY OWNED BY         
016300* ACCOUNT-FILE.  8020 ALWAYS WRITES "FROM ACCOUNT-FILE-REC", NEVER        
016400* FROM THIS RECORD AREA DIRECTLY.                                         
016500 FD  NEW-ACCOUNT-FILE                                                     
016600    RECORDING MODE IS F                                                   
016700    LABEL RECORDS ARE STANDARD                                            
016800    RECORD CONTAINS 135 CHARACTERS.                                       
016900 01  NEW-ACCOUNT-FILE-REC        PIC X(135).                              
017000*                                                                         
017100 FD  GROUP-MEMBER-FILE                                                    
017200    RECORDING MODE IS F                                                   
017300    LABEL RECORDS ARE STANDARD                                            
017400    RECORD CONTAINS 70 CHARACTERS.                                        
017500 01  GROUP-MEMBER-FILE-REC.                                               
017600    COPY GWMBREC.                                                         
017700*                                                                         
017800*                                                                         
017900* SAME IDIOM AS NEW-USER-FILE AND NEW-ACCOUNT-FILE ABOVE - SEE            
018000* 8030-WRITE-ONE-MEMBER.                                                  
018100 FD  NEW-GROUP-MEMBER-FILE                                                
018200    RECORDING MODE IS F                                                   
018300    LABEL RECORDS ARE STANDARD                                            
018400    RECORD CONTAINS 70 CHARACTERS.                                        
018500 01  NEW-GROUP-MEMBER-FILE-REC   PIC X(70).                               
018600*                                                                         
018700 FD  CARD-FILE                                                            
018800    RECORDING MODE IS F                                                   
018900    LABEL RECORDS ARE STANDARD                                            
019000    RECORD CONTAINS 100 CHARACTERS.                                       
019100 01  CARD-FILE-REC.                                                       
019200    COPY GWCRREC.                                                         
019300*                                                                         
019400*                                                                         
019500* SAME IDIOM AGAIN - SEE 8040-WRITE-ONE-CARD.  CARD-FILE IS THE           
019600* SMALLEST OF THE FOUR MASTERS BUT CARRIES THE MOST OUTPUT FIELDS         
019700* PER ROW (SEE GWCRREC) SO ITS MAINTENANCE PARAGRAPHS (6000-6210)         
019800* TOUCH MORE OF THE RECORD THAN THE OTHER THREE SERVICES.                 
019900 FD  NEW-CARD-FILE                                                        
020000    RECORDING MODE IS F                                                   
020100    LABEL RECORDS ARE STANDARD                                            
020200    RECORD CONTAINS 100 CHARACTERS.                                       
020300 01  NEW-CARD-FILE-REC           PIC X(100).                              
020400*                                                                         
020500 FD  TXN-LEDGER-FILE                                                      
020600    RECORDING MODE IS F                                                   
020700    LABEL RECORDS ARE STANDARD                                            
020800    RECORD CONTAINS 131 CHARACTERS.                                       
020900 01  TXN-LEDGER-REC.                                                      
021000    COPY GWTLREC.                                                         
021100*                                                                         
021200 WORKING-STORAGE SECTION.                                                 
021300*                                                                         
021400*                                                                         
021500* EACH OF THE NINE FILES ABOVE GETS ITS OWN TWO-BYTE STATUS GROUP,        
021600* NAMED AFTER THE SELECT IT REPORTS FOR (MREQ/USER/NUSR/ACCT/NACT/        
021700* MEMB/NMEM/CARD/NCRD/LDGR).  THIS PROGRAM TESTS ONLY THE FIRST           
021800* BYTE OF EACH (=1 MEANS END OF FILE ON A SEQUENTIAL READ) - THE          
021900* SECOND BYTE IS CARRIED FOR CONSISTENCY WITH GWLPOST/GWLLIST AND         
022000* FOR AN OPERATOR WHO WANTS TO DISPLAY IT AFTER AN ABEND.                 
022100*-------------------------------------------------------------            
022200* FILE STATUS FIELDS                                                      
022300*-------------------------------------------------------------            
022400 01  MREQ-FILE-STATUS.                                                    
022500    05  MREQ-STATUS-1             PIC X.                                  
022600    05  MREQ-STATUS-2             PIC X.                                  
022700 01  USER-FILE-STATUS.                                                    
022800    05  USER-STATUS-1             PIC X.                                  
022900    05  USER-STATUS-2             PIC X.                                  
023000 01  NUSR-FILE-STATUS.                                                    
023100    05  NUSR-STATUS-1             PIC X.                                  
023200    05  NUSR-STATUS-2             PIC X.                                  
023300 01  ACCT-FILE-STATUS.                                                    
023400    05  ACCT-STATUS-1             PIC X.                                  
023500    05  ACCT-STATUS-2             PIC X.                                  
023600 01  NACT-FILE-STATUS.                                                    
023700    05  NACT-STATUS-1             PIC X.                                  
023800    05  NACT-STATUS-2             PIC X.                                  
023900 01  MEMB-FILE-STATUS.                                                    
024000    05  MEMB-STATUS-1             PIC X.                                  
024100    05  MEMB-STATUS-2             PIC X.                                  
024200 01  NMEM-FILE-STATUS.                                                    
024300    05  NMEM-STATUS-1             PIC X.                                  
024400    05  NMEM-STATUS-2             PIC X.                                  
024500 01  CARD-FILE-STATUS.                                                    
024600    05  CARD-STATUS-1             PIC X.                                  
024700    05  CARD-STATUS-2             PIC X.                                  
024800 01  NCRD-FILE-STATUS.                                                    
024900    05  NCRD-STATUS-1             PIC X.                                  
025000    05  NCRD-STATUS-2             PIC X.                                  
025100 01  LDGR-FILE-STATUS.                                                    
025200    05  LDGR-STATUS-1             PIC X.                                  
025300    05  LDGR-STATUS-2             PIC X.                                  
025400*                                                                         
025500* EOF-MREQ-SW DRIVES THE MAIN PROCESSING LOOP AT 0000-MAIN-LOGIC.         
025600* ACCEPT-REJECT-SW IS SET FRESH FOR EVERY TRANSACTION AT 2000 AND         
025700* TESTED AFTER THE EVALUATE TO DECIDE WHETHER TO BUMP REQUESTS-           
025800* ACCEPTED - A REQUEST PASSES THROUGH 2900-REJECT-REQUEST ONLY IF         
025900* IT FAILED ONE OF ITS EDIT/PERMISSION CHECKS, SO ACCEPT-REJECT-SW        
026000* NEVER NEEDS TO BE SET TO "Y" EXCEPT AT 2000 ITSELF.                     
026100*-------------------------------------------------------------            
026200* SWITCHES                                                                
026300*-------------------------------------------------------------            
026400 01  EOF-MREQ-SW                PIC X(01).                                
026500    88  EOF-MREQ                     VALUE 'Y'.                           
026600 01  ACCEPT-REJECT-SW           PIC X(01).                                
026700    88  REQUEST-ACCEPTED             VALUE 'Y'.                           
026800    88  REQUEST-REJECTED             VALUE 'N'.                           
026900 01  FOUND-SW                    PIC S9(9) COMP-5.                        
027000*                                                                         
027100* CARD-SWAP-AREA HOLDS ONE CARD-TAB-ENTRY ROW (57 BYTES - SEE THE         
027200* CT- GROUP BELOW) WHILE 8216-SWAP-CARDS EXCHANGES TWO ADJACENT           
027300* ENTRIES DURING THE END-OF-JOB CARD LISTING SORT.  BRAND-UC-1 AND        
027400* BRAND-UC-2 ARE THE UPPERCASED WORK COPIES USED BY 8215 SO THE           
027500* SORT COMPARE IS CASE-INSENSITIVE WITHOUT ALTERING THE STORED            
027600* BRAND VALUE (GWL-0379).                                                 
027700 01  SORT-SWAP-SW                PIC X(01).                               
027800 01  CARD-SWAP-AREA              PIC X(57).                               
027900 01  BRAND-UC-1                  PIC X(10).                               
028000 01  BRAND-UC-2                  PIC X(10).                               
028100*                                                                         
028200*-------------------------------------------------------------            
028300* IN-MEMORY MASTER TABLES                                                 
028400*-------------------------------------------------------------            
028500*                                                                         
028600* ----------------------------------------------------------------        
028700* FOUR MASTER TABLES BELOW MIRROR THE FOUR SEQUENTIAL MASTER FILES        
028800* ONE FOR ONE.  EACH IS AN OCCURS nnnn TIMES DEPENDING ON TABLE,          
028900* LOADED ASCENDING ON ITS NATURAL ID AT 1000-INITIALIZE (USER-ID,         
029000* ACCT-ID, CARD-ID - THE MASTER FILES ARE CUT IN THAT ORDER BY THE        
029100* UPSTREAM EXTRACT JOB) SO SEARCH ALL MAY BE USED AGAINST THEM;           
029200* MEMBER-TABLE HAS NO SUCH ORDER AND IS ALWAYS SCANNED SEARCH             
029300* VARYING.  "DELETED" ROWS ARE NEVER REMOVED FROM A TABLE DURING          
029400* THE RUN - THEY ARE FLAGGED VIA THE TRAILING 88-LEVEL AND SKIPPED        
029500* BY THE 8000-SERIES WRITE PARAGRAPHS SO THE COUNT AND SUBSCRIPTS         
029600* STAY STABLE FOR ANY LATER REQUEST IN THE SAME RUN THAT STILL            
029700* REFERS TO THE ROW BY SUBSCRIPT.                                         
029800* ----------------------------------------------------------------        
029900*                                                                         
030000* USER-TABLE - ONE ROW PER USERSERVICE USER.  KEYED ASCENDING ON          
030100* UT-USER-ID FOR SEARCH ALL (SEE 3230, 3510, 5010).  UT-USER-EMAIL        
030200* HAS NO INDEX OF ITS OWN - 3230 AND 5010 SCAN IT LINEARLY.               
030300 01  USER-TABLE.                                                          
030400    05  USER-TAB-COUNT           PIC 9(05) COMP                           
030500                                 VALUE ZERO.                              
030600    05  USER-TAB-ENTRY                                                    
030700            OCCURS 1 TO 5000 TIMES                                        
030800            DEPENDING ON USER-TAB-COUNT                                   
030900            ASCENDING KEY IS UT-USER-ID                                   
031000            INDEXED BY USER-IDX.                                          
031100        10  UT-USER-ID            PIC 9(09).                              
031200        10  UT-USER-NAME          PIC X(20).                              
031300        10  UT-USER-EMAIL         PIC X(40).                              
031400        10  UT-USER-PHONE         PIC X(15).                              
031500        10  UT-USER-CREATED-DATE  PIC 9(08).                              
031600        10  UT-USER-DELETED-SW    PIC X(01) VALUE 'N'.                    
031700            88  UT-USER-IS-DELETED    VALUE 'Y'.                          
031800*                                                                         
031900*                                                                         
032000* ACCOUNT-TABLE - ONE ROW PER PERSONAL OR GROUP ACCOUNT.  AT-ACCT-        
032100* TYPE IS "P" (PERSONAL, SINGLE OWNER, NO MEMBER-TABLE ROWS NEEDED)       
032200* OR "G" (GROUP, OWNERSHIP AND MEMBERSHIP CARRIED IN MEMBER-TABLE).       
032300* AT-ACCT-OWNER-ID IS MEANINGFUL ONLY FOR TYPE "P" - A GROUP              
032400* ACCOUNTS OWNER(S) ARE THE MEMBER-TABLE ROWS WITH MT-GM-ROLE             
032500* = "O".  KEYED ASCENDING ON AT-ACCT-ID FOR SEARCH ALL (SEE 4510,         
032600* 6100, 6200).                                                            
032700 01  ACCOUNT-TABLE.                                                       
032800    05  ACCT-TAB-COUNT            PIC 9(05) COMP                          
032900                                  VALUE ZERO.                             
033000    05  ACCT-TAB-ENTRY                                                    
033100            OCCURS 1 TO 5000 TIMES                                        
033200            DEPENDING ON ACCT-TAB-COUNT                                   
033300            ASCENDING KEY IS AT-ACCT-ID                                   
033400            INDEXED BY ACCT-IDX.                                          
033500        10  AT-ACCT-ID            PIC 9(09).                              
033600        10  AT-ACCT-NUMBER        PIC X(16).                              
033700        10  AT-ACCT-TYPE          PIC X(01).                              
033800        10  AT-ACCT-NAME          PIC X(30).                              
033900        10  AT-ACCT-OWNER-ID      PIC 9(09).                              
034000        10  AT-ACCT-BALANCE       PIC S9(13).                             
034100        10  AT-ACCT-CREATED-DATE  PIC 9(08).                              
034200        10  AT-ACCT-DELETED-SW    PIC X(01) VALUE 'N'.                    
034300            88  AT-ACCT-IS-DELETED    VALUE 'Y'.                          
034400*                                                                         
034500*                                                                         
034600* MEMBER-TABLE - ONE ROW PER GROUP-ACCOUNT MEMBERSHIP.  NOT KEYED -       
034700* LOADED IN GW-GM-ID ARRIVAL ORDER FROM GROUP-MEMBER-FILE AND             
034800* ALWAYS SCANNED SEARCH VARYING (5020, 4900, 5900/5910).  MT-GM-          
034900* ROLE IS "O" (OWNER) OR "M" (ORDINARY MEMBER) - 5100/5200 BOTH           
035000* GUARD AGAINST A CHANGE-ROLE OR REMOVE-MEMBER REQUEST THAT WOULD         
035100* LEAVE A GROUP ACCOUNT WITH ZERO OWNER-ROLE ROWS (GWL-0202).             
035200 01  MEMBER-TABLE.                                                        
035300    05  MEMB-TAB-COUNT            PIC 9(05) COMP                          
035400                                  VALUE ZERO.                             
035500    05  MEMB-TAB-ENTRY                                                    
035600            OCCURS 1 TO 20000 TIMES                                       
035700            DEPENDING ON MEMB-TAB-COUNT                                   
035800            INDEXED BY MEMB-IDX.                                          
035900        10  MT-GM-ID              PIC 9(09).                              
036000        10  MT-GM-ACCT-ID         PIC 9(09).                              
036100        10  MT-GM-USER-ID         PIC 9(09).                              
036200        10  MT-GM-ROLE            PIC X(01).                              
036300        10  MT-GM-JOINED-DATE     PIC 9(08).                              
036400        10  MT-GM-DELETED-SW      PIC X(01) VALUE 'N'.                    
036500            88  MT-GM-IS-DELETED      VALUE 'Y'.                          
036600*                                                                         
036700*                                                                         
036800* CARD-TABLE - ONE ROW PER REGISTERED CARD.  CT-CARD-STATUS IS "A"        
036900* (ACTIVE) OR "B" (BLOCKED) - SEE 6100-CHANGE-CARD-STATUS.  KEYED         
037000* ASCENDING ON CT-CARD-ID FOR SEARCH ALL (6100, 6200).  CT-CARD-          
037100* MASKED-NO UNIQUENESS (6010) AND CT-CARD-BRAND SORTING (8215) ARE        
037200* BOTH LINEAR/BUBBLE OPERATIONS - NEITHER FIELD IS A TABLE KEY.           
037300 01  CARD-TABLE.                                                          
037400    05  CARD-TAB-COUNT            PIC 9(05) COMP                          
037500                                  VALUE ZERO.                             
037600    05  CARD-TAB-ENTRY                                                    
037700            OCCURS 1 TO 5000 TIMES                                        
037800            DEPENDING ON CARD-TAB-COUNT                                   
037900            ASCENDING KEY IS CT-CARD-ID                                   
038000            INDEXED BY CARD-IDX.                                          
038100        10  CT-CARD-ID            PIC 9(09).                              
038200        10  CT-CARD-ACCT-ID       PIC 9(09).                              
038300        10  CT-CARD-MASKED-NO     PIC X(19).                              
038400        10  CT-CARD-BRAND         PIC X(10).                              
038500        10  CT-CARD-STATUS        PIC X(01).                              
038600        10  CT-CARD-CREATED-DATE  PIC 9(08).                              
038700        10  CT-CARD-DELETED-SW    PIC X(01) VALUE 'N'.                    
038800            88  CT-CARD-IS-DELETED    VALUE 'Y'.                          
038900*                                                                         
039000*-------------------------------------------------------------            
039100* LEDGER-REFERENCE TABLE - ID OF EVERY CARD WITH AT LEAST ONE             
039200* POSTED LEDGER ROW, BUILT AT START-UP FROM TXN-LEDGER-FILE FOR           
039300* 6210-CARD-HAS-LEDGER-ROWS.  LOADED IN LEDGER ARRIVAL ORDER,             
039400* NOT CARD-ID ORDER, SO IT IS SCANNED WITH SEARCH VARYING, NOT            
039500* SEARCH ALL.                                                             
039600*-------------------------------------------------------------            
039700 01  LEDGER-CARD-TABLE.                                                   
039800    05  LCRD-TAB-COUNT            PIC 9(05) COMP                          
039900                                  VALUE ZERO.                             
040000    05  LCRD-TAB-ENTRY                                                    
040100            OCCURS 1 TO 5000 TIMES                                        
040200            DEPENDING ON LCRD-TAB-COUNT                                   
040300            INDEXED BY LCRD-IDX.                                          
040400        10  LCRD-CARD-ID          PIC 9(09).                              
040500*                                                                         
040600*                                                                         
040700* MR- FIELDS HOLD ONE STAGED MAINT-REQUEST-REC, MOVED OUT OF THE          
040800* RECORD AREA BY 2100-STAGE-REQUEST AS SOON AS THE RECORD IS READ.        
040900* NOT EVERY FIELD IS MEANINGFUL FOR EVERY MR-TYPE - FOR EXAMPLE           
041000* MR-NEW-ROLE ONLY MATTERS ON A "CR" (CHANGE ROLE) REQUEST - BUT          
041100* ALL FOURTEEN ARE STAGED UNCONDITIONALLY SINCE THE COST OF A MOVE        
041200* OF AN UNUSED FIELD IS TRIVIAL AGAINST THE COST OF FORGETTING TO         
041300* STAGE ONE THAT TURNS OUT TO MATTER.                                     
041400*-------------------------------------------------------------            
041500* MAINTENANCE REQUEST WORK FIELDS (COPIED OUT OF MAINT-REQUEST-           
041600* REC AT 2100 SO THE RECORD AREA IS FREE FOR THE NEXT READ)               
041700*-------------------------------------------------------------            
041800 01  MR-TYPE                    PIC X(02).                                
041900 01  MR-REQ-USER-ID             PIC 9(09).                                
042000 01  MR-TARGET-USER-ID          PIC 9(09).                                
042100 01  MR-TARGET-NAME             PIC X(20).                                
042200 01  MR-TARGET-EMAIL            PIC X(40).                                
042300 01  MR-TARGET-PHONE            PIC X(15).                                
042400 01  MR-ACCT-ID                 PIC 9(09).                                
042500 01  MR-ACCT-TYPE               PIC X(01).                                
042600 01  MR-ACCT-NAME               PIC X(30).                                
042700 01  MR-NEW-ROLE                PIC X(01).                                
042800 01  MR-CARD-ID                 PIC 9(09).                                
042900 01  MR-CARD-MASKED-NO          PIC X(19).                                
043000 01  MR-CARD-BRAND              PIC X(10).                                
043100 01  MR-CARD-STATUS             PIC X(01).                                
043200*                                                                         
043300*-------------------------------------------------------------            
043400*                                                                         
043500* FOUR GENERATORS, ONE PER MASTER, EACH SET TO THE HIGHEST ID ON          
043600* FILE DURING LOAD (1100/1200/1300/1400) AND INCREMENTED BY ONE           
043700* BEFORE EACH NEW ROW IS ADDED (3000, 4000, 4100, 5000, 6000).            
043800* THIS MATCHES THE NEXT-LEDGER-ID TECHNIQUE IN GWLPOST SO AN              
043900* OPERATOR FAMILIAR WITH ONE PROGRAM RECOGNISES THE OTHER.                
044000* NEXT-ID GENERATORS - ESTABLISHED AT START-UP BY SCANNING THE            
044100* LOADED TABLES FOR THE HIGHEST ID IN USE, SAME TECHNIQUE AS              
044200* GWLPOST USES FOR ITS LEDGER ID.                                         
044300*-------------------------------------------------------------            
044400 01  NEXT-USER-ID               PIC 9(09) COMP.                           
044500 01  NEXT-ACCT-ID               PIC 9(09) COMP.                           
044600 01  NEXT-GM-ID                 PIC 9(09) COMP.                           
044700 01  NEXT-CARD-ID               PIC 9(09) COMP.                           
044800 01  ACCT-NUM-EDIT              PIC Z(08)9.                               
044900*                                                                         
045000*-------------------------------------------------------------            
045100*                                                                         
045200* RUN-DATE-X IS ACCEPTED ONCE AT 1000-INITIALIZE AND STAMPED INTO         
045300* EVERY NEWLY CREATED ROWS xxx-CREATED-DATE / xxx-LAST-BATCH-DATE         
045400* FIELD BY THE 3000/4000/4100/5000/6000 PARAGRAPHS AND BY THE             
045500* 8000-SERIES WRITE PARAGRAPHS.  THE BREAKDOWN BELOW IS NOT USED          
045600* ANYWHERE IN THIS VERSION OF THE PROGRAM - IT IS CARRIED FORWARD         
045700* FROM THE GWLPOST/GWLLIST COPY-BOOK HABIT IN CASE A FUTURE EDIT          
045800* NEEDS TO TEST RUN-MM OR RUN-CCYY SEPARATELY (FOR EXAMPLE A              
045900* FISCAL-YEAR ROLLOVER RULE ON ACCOUNT CREATION).                         
046000* RUN DATE AND BREAKDOWN (REDEFINES 1 OF 3)                               
046100*-------------------------------------------------------------            
046200 01  RUN-DATE-X                 PIC 9(08).                                
046300 01  RUN-DATE-BRK REDEFINES RUN-DATE-X.                                   
046400    05  RUN-CCYY                   PIC 9(04).                             
046500    05  RUN-MM                     PIC 9(02).                             
046600    05  RUN-DD                     PIC 9(02).                             
046700*                                                                         
046800*-------------------------------------------------------------            
046900* TRIMMED-NAME WORK AREA FOR USERSERVICE EDITING (REDEFINES 2             
047000* OF 3) - GW-MR-TARGET-NAME VIEWED AS 20 INDIVIDUAL BYTES SO              
047100* 3100-EDIT-USER-NAME CAN WALK IT ONE CHARACTER AT A TIME.                
047200*-------------------------------------------------------------            
047300 01  NAME-WORK                  PIC X(20).                                
047400 01  NAME-BYTES REDEFINES NAME-WORK.                                      
047500    05  NAME-BYTE                  PIC X(01) OCCURS 20 TIMES.             
047600*                                                                         
047700*-------------------------------------------------------------            
047800* EMAIL WORK AREA AND LOCAL/DOMAIN SPLIT (REDEFINES 3 OF 3) -             
047900* USED BY 3200-EDIT-USER-EMAIL TO ISOLATE THE '@' AND LOCATE              
048000* THE LAST '.' IN THE DOMAIN PORTION.                                     
048100*-------------------------------------------------------------            
048200 01  EMAIL-WORK                 PIC X(40).                                
048300 01  EMAIL-BYTES REDEFINES EMAIL-WORK.                                    
048400    05  EMAIL-BYTE                 PIC X(01) OCCURS 40 TIMES.             
048500*                                                                         
048600*-------------------------------------------------------------            
048700* SCAN SUBSCRIPTS AND COUNTERS - ALL COMP PER SHOP STANDARD               
048800*-------------------------------------------------------------            
048900*                                                                         
049000* SCAN-SUB IS SHARED BY BOTH 3100-EDIT-USER-NAME AND 3200-EDIT-           
049100* USER-EMAIL - THE TWO EDITS NEVER RUN CONCURRENTLY SO ONE                
049200* SUBSCRIPT SERVES BOTH.  AT-POSN AND LAST-DOT-POSN ARE EMAIL-ONLY        
049300* AND STAY ZERO DURING A NAME EDIT.  VALID-SW IS THE COMMON PASS/         
049400* FAIL FLAG FOR ALL 31XX/32XX EDIT PARAGRAPHS.                            
049500 01  SCAN-SUB                   PIC 9(02) COMP.                           
049600 01  AT-POSN                    PIC 9(02) COMP VALUE ZERO.                
049700 01  LAST-DOT-POSN               PIC 9(02) COMP VALUE ZERO.               
049800 01  NAME-LEN                   PIC 9(02) COMP VALUE ZERO.                
049900 01  EMAIL-LEN                  PIC 9(02) COMP VALUE ZERO.                
050000 01  OWNER-COUNT                 PIC 9(05) COMP.                          
050100 01  VALID-SW                    PIC X(01).                               
050200    88  FIELD-IS-VALID               VALUE 'Y'.                           
050300    88  FIELD-IS-INVALID             VALUE 'N'.                           
050400*                                                                         
050500*                                                                         
050600* THREE COUNTERS, ALL COMP, BUMPED AS EACH REQUEST IS READ/               
050700* ACCEPTED/REJECTED AT 2000-PROCESS-REQUESTS AND 2900-REJECT-             
050800* REQUEST.  PRINTED BY 8100-PRINT-RUN-SUMMARY.  NOTE THAT READ =          
050900* ACCEPTED + REJECTED ALWAYS - THERE IS NO THIRD OUTCOME.                 
051000*-------------------------------------------------------------            
051100* RUN TOTALS - ALL COMP PER SHOP STANDARD                                 
051200*-------------------------------------------------------------            
051300 01  REQUESTS-READ              PIC 9(07) COMP VALUE ZERO.                
051400 01  REQUESTS-ACCEPTED          PIC 9(07) COMP VALUE ZERO.                
051500 01  REQUESTS-REJECTED          PIC 9(07) COMP VALUE ZERO.                
051600*                                                                         
051700*                                                                         
051800* ONE REJECT MESSAGE LINE, DISPLAYED (NOT WRITTEN TO A REPORT FILE)       
051900* FOR EVERY REQUEST THAT FAILS AN EDIT OR PERMISSION CHECK - SAME         
052000* SHOP IDIOM GWLPOST USES FOR ITS OWN LEDGER-REJECTION TRAIL.  LOG-       
052100* TYPE CARRIES THE TWO-CHARACTER MR-TYPE CODE SO THE OPERATOR CAN         
052200* TELL AT A GLANCE WHICH SERVICE (USER/ACCOUNT/GROUP/CARD) REJECTED       
052300* THE REQUEST WITHOUT HAVING TO CROSS-REFERENCE THE RUN SUMMARY.          
052400*-------------------------------------------------------------            
052500* AUDIT/REJECTION LOG MESSAGE LINE - SAME IDIOM AS GWLPOST                
052600*-------------------------------------------------------------            
052700 01  LOGMSG-REJECT.                                                       
052800    05  FILLER                 PIC X(14) VALUE 'MAINT REJECT -'.          
052900    05  LOG-TYPE             PIC X(03).                                   
053000    05  FILLER                 PIC X(08) VALUE ' REASON:'.                
053100    05  LOG-REASON           PIC X(40).                                   
053200*                                                                         
053300 77  REC-FOUND                     PIC S9(9) COMP-5 VALUE 1.              
053400 77  REC-NOT-FOUND                 PIC S9(9) COMP-5 VALUE 2.              
053500*                                                                         
053600*                                                                         
053700 PROCEDURE DIVISION.                                                      
053800*                                                                         
053900*================================================================         
054000* 0000-MAIN-LOGIC DRIVES THE RUN: LOAD THE MASTERS, APPLY EVERY           
054100* REQUEST, REWRITE THE MASTERS, PRINT THE RUN SUMMARY.                    
054200*================================================================         
054300* FIVE STEPS, STRICTLY SEQUENTIAL - LOAD, APPLY ALL REQUESTS, THEN        
054400* REWRITE.  NOTHING IS WRITTEN BACK TO A MASTER FILE UNTIL EVERY          
054500* REQUEST HAS BEEN APPLIED, SO A MID-RUN ABEND LEAVES ALL FOUR            
054600* ORIGINAL MASTERS UNTOUCHED AND THE RUN MAY SIMPLY BE RESTARTED          
054700* FROM THE BEGINNING (SEE THE RERUN PROCEDURE AT THE END OF THIS          
054800* PROGRAM).                                                               
054900 0000-MAIN-LOGIC.                                                         
055000    PERFORM 1000-INITIALIZE THRU 1000-EXIT.                               
055100    PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT                          
055200        UNTIL EOF-MREQ.                                                   
055300    PERFORM 8000-WRITE-MASTERS THRU 8000-EXIT.                            
055400    PERFORM 8100-PRINT-RUN-SUMMARY THRU 8100-EXIT.                        
055500    PERFORM 9999-END-OF-JOB THRU 9999-EXIT.                               
055600    STOP RUN.                                                             
055700*                                                                         
055800*----------------------------------------------------------------         
055900* 1000  OPEN THE MASTERS AND LOAD ALL FOUR TABLES, THEN SCAN              
056000* THE LEDGER ONCE FOR THE CARD-DELETE REFERENCE CHECK AND SCAN            
056100* EACH LOADED TABLE ONCE FOR ITS NEXT-ID HIGH-WATER MARK.                 
056200*----------------------------------------------------------------         
056300*                                                                         
056400 1000-INITIALIZE.                                                         
056500*                                                                         
056600    OPEN INPUT MAINT-REQUEST-FILE.                                        
056700    MOVE 'N' TO EOF-MREQ-SW.                                              
056800*                                                                         
056900    OPEN INPUT USER-FILE.                                                 
057000    PERFORM 1100-LOAD-USERS THRU 1100-EXIT                                
057100        UNTIL USER-STATUS-1 = '1'.                                        
057200    CLOSE USER-FILE.                                                      
057300*                                                                         
057400*                                                                         
057500    OPEN INPUT ACCOUNT-FILE.                                              
057600    PERFORM 1200-LOAD-ACCOUNTS THRU 1200-EXIT                             
057700        UNTIL ACCT-STATUS-1 = '1'.                                        
057800    CLOSE ACCOUNT-FILE.                                                   
057900*                                                                         
058000*                                                                         
058100    OPEN INPUT GROUP-MEMBER-FILE.                                         
058200    PERFORM 1300-LOAD-MEMBERS THRU 1300-EXIT                              
058300        UNTIL MEMB-STATUS-1 = '1'.                                        
058400    CLOSE GROUP-MEMBER-FILE.                                              
058500*                                                                         
058600    OPEN INPUT CARD-FILE.                                                 
058700    PERFORM 1400-LOAD-CARDS THRU 1400-EXIT                                
058800        UNTIL CARD-STATUS-1 = '1'.                                        
058900    CLOSE CARD-FILE.                                                      
059000*                                                                         
059100    OPEN INPUT TXN-LEDGER-FILE.                                           
059200    PERFORM 1500-LOAD-LEDGER-CARDS THRU 1500-EXIT                         
059300        UNTIL LDGR-STATUS-1 = '1'.                                        
059400    CLOSE TXN-LEDGER-FILE.                                                
059500*                                                                         
059600    ACCEPT RUN-DATE-X FROM DATE YYYYMMDD.                                 
059700 1000-EXIT.                                                               
059800    EXIT.                                                                 
059900*                                                                         
060000 1100-LOAD-USERS.                                                         
060100    READ USER-FILE INTO USER-FILE-REC                                     
060200        AT END                                                            
060300            MOVE '1' TO USER-STATUS-1                                     
060400        NOT AT END                                                        
060500        ADD 1 TO USER-TAB-COUNT                                           
060600        MOVE GW-USER-ID     TO UT-USER-ID (USER-TAB-COUNT)                
060700        MOVE GW-USER-NAME   TO UT-USER-NAME (USER-TAB-COUNT)              
060800        MOVE GW-USER-EMAIL  TO UT-USER-EMAIL (USER-TAB-COUNT)             
060900        MOVE GW-USER-PHONE  TO UT-USER-PHONE (USER-TAB-COUNT)             
061000        MOVE GW-USER-CREATED-DATE TO                                      
061100            UT-USER-CREATED-DATE (USER-TAB-COUNT)                         
061200        IF GW-USER-ID > NEXT-USER-ID                                      
061300            MOVE GW-USER-ID TO NEXT-USER-ID                               
061400        END-IF                                                            
061500    END-READ.                                                             
061600 1100-EXIT.                                                               
061700    EXIT.                                                                 
061800*                                                                         
061900*                                                                         
062000 1200-LOAD-ACCOUNTS.                                                      
062100    READ ACCOUNT-FILE INTO ACCOUNT-FILE-REC                               
062200        AT END                                                            
062300            MOVE '1' TO ACCT-STATUS-1                                     
062400        NOT AT END                                                        
062500        ADD 1 TO ACCT-TAB-COUNT                                           
062600        MOVE GW-ACCT-ID     TO AT-ACCT-ID (ACCT-TAB-COUNT)                
062700        MOVE GW-ACCT-NUMBER TO AT-ACCT-NUMBER (ACCT-TAB-COUNT)            
062800        MOVE GW-ACCT-TYPE   TO AT-ACCT-TYPE (ACCT-TAB-COUNT)              
062900        MOVE GW-ACCT-NAME   TO AT-ACCT-NAME (ACCT-TAB-COUNT)              
063000        MOVE GW-ACCT-OWNER-USER-ID TO                                     
063100            AT-ACCT-OWNER-ID (ACCT-TAB-COUNT)                             
063200        MOVE GW-ACCT-BALANCE TO                                           
063300            AT-ACCT-BALANCE (ACCT-TAB-COUNT)                              
063400        MOVE GW-ACCT-CREATED-DATE TO                                      
063500            AT-ACCT-CREATED-DATE (ACCT-TAB-COUNT)                         
063600        IF GW-ACCT-ID > NEXT-ACCT-ID                                      
063700            MOVE GW-ACCT-ID TO NEXT-ACCT-ID                               
063800        END-IF                                                            
063900    END-READ.                                                             
064000 1200-EXIT.                                                               
064100    EXIT.                                                                 
064200*                                                                         
064300*                                                                         
064400 1300-LOAD-MEMBERS.                                                       
064500    READ GROUP-MEMBER-FILE INTO GROUP-MEMBER-FILE-REC                     
064600        AT END                                                            
064700            MOVE '1' TO MEMB-STATUS-1                                     
064800        NOT AT END                                                        
064900        ADD 1 TO MEMB-TAB-COUNT                                           
065000        MOVE GW-GM-ID      TO MT-GM-ID (MEMB-TAB-COUNT)                   
065100        MOVE GW-GM-ACCT-ID TO MT-GM-ACCT-ID (MEMB-TAB-COUNT)              
065200        MOVE GW-GM-USER-ID TO MT-GM-USER-ID (MEMB-TAB-COUNT)              
065300        MOVE GW-GM-ROLE    TO MT-GM-ROLE (MEMB-TAB-COUNT)                 
065400        MOVE GW-GM-JOINED-DATE TO                                         
065500            MT-GM-JOINED-DATE (MEMB-TAB-COUNT)                            
065600        IF GW-GM-ID > NEXT-GM-ID                                          
065700            MOVE GW-GM-ID TO NEXT-GM-ID                                   
065800        END-IF                                                            
065900    END-READ.                                                             
066000 1300-EXIT.                                                               
066100    EXIT.                                                                 
066200*                                                                         
066300*                                                                         
066400 1400-LOAD-CARDS.                                                         
066500    READ CARD-FILE INTO CARD-FILE-REC                                     
066600        AT END                                                            
066700            MOVE '1' TO CARD-STATUS-1                                     
066800        NOT AT END                                                        
066900        ADD 1 TO CARD-TAB-COUNT                                           
067000        MOVE GW-CARD-ID      TO CT-CARD-ID (CARD-TAB-COUNT)               
067100        MOVE GW-CARD-ACCT-ID TO                                           
067200            CT-CARD-ACCT-ID (CARD-TAB-COUNT)                              
067300        MOVE GW-CARD-MASKED-NO TO                                         
067400            CT-CARD-MASKED-NO (CARD-TAB-COUNT)                            
067500        MOVE GW-CARD-BRAND   TO CT-CARD-BRAND (CARD-TAB-COUNT)            
067600        MOVE GW-CARD-STATUS  TO CT-CARD-STATUS (CARD-TAB-COUNT)           
067700        MOVE GW-CARD-CREATED-DATE TO                                      
067800            CT-CARD-CREATED-DATE (CARD-TAB-COUNT)                         
067900        IF GW-CARD-ID > NEXT-CARD-ID                                      
068000            MOVE GW-CARD-ID TO NEXT-CARD-ID                               
068100        END-IF                                                            
068200    END-READ.                                                             
068300 1400-EXIT.                                                               
068400    EXIT.                                                                 
068500*                                                                         
068600*                                                                         
068700* 1500  EACH DISTINCT GW-TL-CARD-ID SEEN ON THE LEDGER IS KEPT            
068800* ONCE IN LEDGER-CARD-TABLE SO 6210 CAN TEST REFERENCE WITH A             
068900* SEARCH ALL RATHER THAN RESCANNING THE WHOLE LEDGER PER CARD.            
069000 1500-LOAD-LEDGER-CARDS.                                                  
069100    READ TXN-LEDGER-FILE INTO TXN-LEDGER-REC                              
069200        AT END                                                            
069300            MOVE '1' TO LDGR-STATUS-1                                     
069400        NOT AT END                                                        
069500        IF GW-TL-CARD-ID NOT = ZERO                                       
069600            PERFORM 1510-ADD-LEDGER-CARD THRU 1510-EXIT                   
069700        END-IF                                                            
069800    END-READ.                                                             
069900 1500-EXIT.                                                               
070000    EXIT.                                                                 
070100*                                                                         
070200*                                                                         
070300 1510-ADD-LEDGER-CARD.                                                    
070400    SET LCRD-IDX TO 1.                                                    
070500    MOVE REC-NOT-FOUND TO FOUND-SW.                                       
070600    SEARCH LCRD-TAB-ENTRY VARYING LCRD-IDX                                
070700        AT END                                                            
070800            CONTINUE                                                      
070900        WHEN LCRD-CARD-ID (LCRD-IDX) = GW-TL-CARD-ID                      
071000            MOVE REC-FOUND TO FOUND-SW                                    
071100    END-SEARCH.                                                           
071200    IF FOUND-SW = REC-NOT-FOUND                                           
071300        ADD 1 TO LCRD-TAB-COUNT                                           
071400        MOVE GW-TL-CARD-ID TO LCRD-CARD-ID (LCRD-TAB-COUNT)               
071500    END-IF.                                                               
071600 1510-EXIT.                                                               
071700    EXIT.                                                                 
071800*                                                                         
071900*----------------------------------------------------------------         
072000* 2000  READ ONE MAINT-REQUEST-REC, STAGE ITS FIELDS, AND                 
072100*                                                                         
072200* TWELVE REQUEST TYPES ARE RECOGNISED.  CU/DU ARE USERSERVICE,            
072300* CP/CG/CN/DA ARE ACCOUNTSERVICE, AM/CR/RM ARE GROUPSERVICE, RC/SC/       
072400* DC ARE CARDSERVICE.  AN UNRECOGNISED MR-TYPE FALLS INTO WHEN            
072500* OTHER AND IS REJECTED WITHOUT EVER REACHING A SERVICE PARAGRAPH -       
072600* THIS IS THE ONLY REJECTION PATH THAT DOES NOT GO THROUGH A              
072700* SERVICE-SPECIFIC EDIT FIRST.                                            
072800* DISPATCH ON GW-MR-TYPE TO THE PARAGRAPH THAT APPLIES IT.                
072900*----------------------------------------------------------------         
073000 2000-PROCESS-REQUESTS.                                                   
073100    READ MAINT-REQUEST-FILE INTO MAINT-REQUEST-REC                        
073200        AT END                                                            
073300            MOVE 'Y' TO EOF-MREQ-SW                                       
073400        NOT AT END                                                        
073500        ADD 1 TO REQUESTS-READ                                            
073600        PERFORM 2100-STAGE-REQUEST THRU 2100-EXIT                         
073700        MOVE 'Y' TO ACCEPT-REJECT-SW                                      
073800        EVALUATE MR-TYPE                                                  
073900            WHEN 'CU'  PERFORM 3000-CREATE-USER THRU 3000-EXIT            
074000            WHEN 'DU'  PERFORM 3500-DELETE-USER THRU 3500-EXIT            
074100            WHEN 'CP'  PERFORM 4000-CREATE-PERSONAL-ACCT THRU             
074200                           4000-EXIT                                      
074300            WHEN 'CG'  PERFORM 4100-CREATE-GROUP-ACCT THRU                
074400                           4100-EXIT                                      
074500            WHEN 'CN'  PERFORM 4500-CHANGE-ACCOUNT-NAME THRU              
074600                           4500-EXIT                                      
074700            WHEN 'DA'  PERFORM 4600-DELETE-ACCOUNT THRU 4600-EXIT         
074800            WHEN 'AM'  PERFORM 5000-ADD-MEMBER THRU 5000-EXIT             
074900            WHEN 'CR'  PERFORM 5100-CHANGE-ROLE THRU 5100-EXIT            
075000            WHEN 'RM'  PERFORM 5200-REMOVE-MEMBER THRU 5200-EXIT          
075100            WHEN 'RC'  PERFORM 6000-REGISTER-CARD THRU 6000-EXIT          
075200            WHEN 'SC'  PERFORM 6100-CHANGE-CARD-STATUS THRU               
075300                           6100-EXIT                                      
075400            WHEN 'DC'  PERFORM 6200-DELETE-CARD THRU 6200-EXIT            
075500            WHEN OTHER                                                    
075600                MOVE 'UNK' TO LOG-TYPE                                    
075700                MOVE 'UNKNOWN REQUEST TYPE' TO LOG-REASON                 
075800                PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                
075900        END-EVALUATE                                                      
076000        IF REQUEST-ACCEPTED                                               
076100            ADD 1 TO REQUESTS-ACCEPTED                                    
076200        END-IF                                                            
076300    END-READ.                                                             
076400 2000-EXIT.                                                               
076500    EXIT.                                                                 
076600*                                                                         
076700*                                                                         
076800*                                                                         
076900* 2100 IS A STRAIGHT FIELD-BY-FIELD MOVE - NO EDITING HAPPENS             
077000* HERE, ONLY STAGING.  EVERY EDIT IS PERFORMED LATER, INSIDE THE          
077100* SERVICE PARAGRAPH THAT ACTUALLY NEEDS THE FIELD.                        
077200 2100-STAGE-REQUEST.                                                      
077300    MOVE GW-MR-TYPE               TO MR-TYPE.                             
077400    MOVE GW-MR-REQUESTING-USER-ID TO MR-REQ-USER-ID.                      
077500    MOVE GW-MR-TARGET-USER-ID     TO MR-TARGET-USER-ID.                   
077600    MOVE GW-MR-TARGET-NAME        TO MR-TARGET-NAME.                      
077700    MOVE GW-MR-TARGET-EMAIL       TO MR-TARGET-EMAIL.                     
077800    MOVE GW-MR-TARGET-PHONE       TO MR-TARGET-PHONE.                     
077900    MOVE GW-MR-ACCT-ID            TO MR-ACCT-ID.                          
078000    MOVE GW-MR-ACCT-TYPE          TO MR-ACCT-TYPE.                        
078100    MOVE GW-MR-ACCT-NAME          TO MR-ACCT-NAME.                        
078200    MOVE GW-MR-NEW-ROLE           TO MR-NEW-ROLE.                         
078300    MOVE GW-MR-CARD-ID            TO MR-CARD-ID.                          
078400    MOVE GW-MR-CARD-MASKED-NO     TO MR-CARD-MASKED-NO.                   
078500    MOVE GW-MR-CARD-BRAND         TO MR-CARD-BRAND.                       
078600    MOVE GW-MR-CARD-STATUS        TO MR-CARD-STATUS.                      
078700 2100-EXIT.                                                               
078800    EXIT.                                                                 
078900*                                                                         
079000*                                                                         
079100* COMMON EXIT FOR EVERY EDIT/PERMISSION FAILURE IN THE PROGRAM.           
079200* CALLERS SET LOG-TYPE AND LOG-REASON BEFORE PERFORMING THIS              
079300* PARAGRAPH (OR, FOR THE EVALUATE-OTHER CASE AT 2000, SET THEM            
079400* DIRECTLY) - 2900 ITSELF ONLY FLIPS THE SWITCH, BUMPS THE COUNTER,       
079500* AND LOGS THE LINE.  NO MASTER TABLE IS EVER TOUCHED BY A                
079600* REJECTED REQUEST.                                                       
079700 2900-REJECT-REQUEST.                                                     
079800    MOVE 'N' TO ACCEPT-REJECT-SW.                                         
079900    ADD 1 TO REQUESTS-REJECTED.                                           
080000    PERFORM 8900-LOG-REJECTION THRU 8900-EXIT.                            
080100 2900-EXIT.                                                               
080200    EXIT.                                                                 
080300*                                                                         
080400*                                                                         
080500 8900-LOG-REJECTION.                                                      
080600    MOVE MR-TYPE TO LOG-TYPE.                                             
080700    DISPLAY LOGMSG-REJECT.                                                
080800 8900-EXIT.                                                               
080900    EXIT.                                                                 
081000*                                                                         
081100*----------------------------------------------------------------         
081200* 3000  USERSERVICE - CREATE USER.  NAME AND EMAIL ARE EDITED             
081300* BY 3100/3200 BEFORE THE NEW ROW IS ADDED TO USER-TABLE.                 
081400*                                                                         
081500* TWO EDITS MUST BOTH PASS BEFORE A ROW IS ADDED TO USER-TABLE -          
081600* NAME (3100) THEN EMAIL (3200).  EITHER FAILURE REJECTS THE WHOLE        
081700* REQUEST VIA GO TO 3000-EXIT, SO NO PARTIAL USER ROW IS EVER             
081800* BUILT.  PHONE IS NOT EDITED - THE GWSERVICE FRONT END VALIDATES         
081900* PHONE FORMAT BEFORE THE REQUEST EVER REACHES THIS BATCH STEP.           
082000*----------------------------------------------------------------         
082100*                                                                         
082200 3000-CREATE-USER.                                                        
082300    MOVE 'CU ' TO LOG-TYPE.                                               
082400    PERFORM 3100-EDIT-USER-NAME THRU 3100-EXIT.                           
082500    IF FIELD-IS-INVALID                                                   
082600        MOVE 'USER NAME FAILS LENGTH/ALPHA EDIT' TO LOG-REASON            
082700        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
082800        GO TO 3000-EXIT                                                   
082900    END-IF.                                                               
083000    PERFORM 3200-EDIT-USER-EMAIL THRU 3200-EXIT.                          
083100    IF FIELD-IS-INVALID                                                   
083200        MOVE 'USER EMAIL FAILS FORM/UNIQUE EDIT' TO LOG-REASON            
083300        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
083400        GO TO 3000-EXIT                                                   
083500    END-IF.                                                               
083600    ADD 1 TO NEXT-USER-ID.                                                
083700    ADD 1 TO USER-TAB-COUNT.                                              
083800    MOVE NEXT-USER-ID TO UT-USER-ID (USER-TAB-COUNT).                     
083900    MOVE NAME-WORK    TO UT-USER-NAME (USER-TAB-COUNT).                   
084000    MOVE EMAIL-WORK   TO UT-USER-EMAIL (USER-TAB-COUNT).                  
084100    MOVE MR-TARGET-PHONE TO                                               
084200        UT-USER-PHONE (USER-TAB-COUNT).                                   
084300    MOVE RUN-DATE-X TO UT-USER-CREATED-DATE (USER-TAB-COUNT).             
084400 3000-EXIT.                                                               
084500    EXIT.                                                                 
084600*                                                                         
084700*                                                                         
084800* 3100  TRIM LEADING/TRAILING SPACES OUT OF MR-TARGET-NAME                
084900* INTO NAME-WORK, THEN CHECK 2-20 ALPHABETIC CHARACTERS.                  
085000*                                                                         
085100 3100-EDIT-USER-NAME.                                                     
085200    MOVE 'Y' TO VALID-SW.                                                 
085300    MOVE SPACES TO NAME-WORK.                                             
085400    PERFORM 3110-TRIM-NAME THRU 3110-EXIT.                                
085500    IF NAME-LEN < 2 OR NAME-LEN > 20                                      
085600        MOVE 'N' TO VALID-SW                                              
085700        GO TO 3100-EXIT                                                   
085800    END-IF.                                                               
085900    PERFORM 3120-CHECK-ALPHA THRU 3120-EXIT                               
086000        VARYING SCAN-SUB FROM 1 BY 1                                      
086100        UNTIL SCAN-SUB > NAME-LEN                                         
086200        OR FIELD-IS-INVALID.                                              
086300 3100-EXIT.                                                               
086400    EXIT.                                                                 
086500*                                                                         
086600* LEADING SPACES ARE SKIPPED ONE BYTE AT A TIME UNTIL A NON-SPACE         
086700* BYTE IS FOUND (3111); FROM THAT BYTE ON, THE REMAINDER OF THE           
086800* FIELD IS REFERENCE-MODIFIED INTO NAME-WORK AND ITS TRAILING             
086900* LENGTH MEASURED (3112/3113).  A FIELD THAT IS ALL SPACES LEAVES         
087000* NAME-LEN AT ZERO, WHICH 3100 REJECTS AS TOO SHORT.                      
087100*                                                                         
087200*                                                                         
087300 3110-TRIM-NAME.                                                          
087400    MOVE ZERO TO SCAN-SUB.                                                
087500    MOVE ZERO TO NAME-LEN.                                                
087600    PERFORM 3111-FIND-NAME-START THRU 3111-EXIT                           
087700        VARYING SCAN-SUB FROM 1 BY 1                                      
087800        UNTIL SCAN-SUB > 20                                               
087900        OR NAME-LEN > ZERO.                                               
088000 3110-EXIT.                                                               
088100    EXIT.                                                                 
088200*                                                                         
088300*                                                                         
088400 3111-FIND-NAME-START.                                                    
088500    IF MR-TARGET-NAME (SCAN-SUB:1) NOT = SPACE                            
088600        MOVE MR-TARGET-NAME (SCAN-SUB:)                                   
088700            TO NAME-WORK                                                  
088800        PERFORM 3112-MEASURE-NAME THRU 3112-EXIT                          
088900    END-IF.                                                               
089000 3111-EXIT.                                                               
089100    EXIT.                                                                 
089200*                                                                         
089300*                                                                         
089400*                                                                         
089500 3112-MEASURE-NAME.                                                       
089600    MOVE 1 TO SCAN-SUB.                                                   
089700    PERFORM 3113-COUNT-NAME-BYTE THRU 3113-EXIT                           
089800        VARYING SCAN-SUB FROM 1 BY 1                                      
089900        UNTIL SCAN-SUB > 20.                                              
090000    IF NAME-LEN = ZERO                                                    
090100        MOVE 1 TO NAME-LEN                                                
090200    END-IF.                                                               
090300 3112-EXIT.                                                               
090400    EXIT.                                                                 
090500*                                                                         
090600*                                                                         
090700*                                                                         
090800 3113-COUNT-NAME-BYTE.                                                    
090900    IF NAME-BYTE (SCAN-SUB) NOT = SPACE                                   
091000        MOVE SCAN-SUB TO NAME-LEN                                         
091100    END-IF.                                                               
091200 3113-EXIT.                                                               
091300    EXIT.                                                                 
091400*                                                                         
091500*                                                                         
091600*                                                                         
091700 3120-CHECK-ALPHA.                                                        
091800    IF NAME-BYTE (SCAN-SUB) NOT ALPHABETIC                                
091900        MOVE 'N' TO VALID-SW                                              
092000    END-IF.                                                               
092100 3120-EXIT.                                                               
092200    EXIT.                                                                 
092300*                                                                         
092400* 3200  TRIM MR-TARGET-EMAIL, CHECK NAME@DOMAIN.TLD FORM                  
092500* (ONE '@', A DOT AFTER IT, 2+ LETTER TLD), THEN CHECK IT IS              
092600* NOT ALREADY ON FILE FOR ANOTHER USER.                                   
092700*                                                                         
092800 3200-EDIT-USER-EMAIL.                                                    
092900    MOVE 'Y' TO VALID-SW.                                                 
093000    MOVE SPACES TO EMAIL-WORK.                                            
093100    PERFORM 3210-TRIM-EMAIL THRU 3210-EXIT.                               
093200    IF EMAIL-WORK = SPACES                                                
093300        MOVE 'N' TO VALID-SW                                              
093400        GO TO 3200-EXIT                                                   
093500    END-IF.                                                               
093600    PERFORM 3220-SCAN-EMAIL THRU 3220-EXIT.                               
093700    IF FIELD-IS-INVALID                                                   
093800        GO TO 3200-EXIT                                                   
093900    END-IF.                                                               
094000    PERFORM 3230-CHECK-EMAIL-UNIQUE THRU 3230-EXIT.                       
094100 3200-EXIT.                                                               
094200    EXIT.                                                                 
094300*                                                                         
094400*                                                                         
094500*                                                                         
094600 3210-TRIM-EMAIL.                                                         
094700    MOVE ZERO TO SCAN-SUB.                                                
094800    MOVE ZERO TO EMAIL-LEN.                                               
094900    PERFORM 3211-FIND-EMAIL-START THRU 3211-EXIT                          
095000        VARYING SCAN-SUB FROM 1 BY 1                                      
095100        UNTIL SCAN-SUB > 40                                               
095200        OR EMAIL-LEN > ZERO.                                              
095300 3210-EXIT.                                                               
095400    EXIT.                                                                 
095500*                                                                         
095600*                                                                         
095700*                                                                         
095800 3211-FIND-EMAIL-START.                                                   
095900    IF MR-TARGET-EMAIL (SCAN-SUB:1) NOT = SPACE                           
096000        MOVE MR-TARGET-EMAIL (SCAN-SUB:)                                  
096100            TO EMAIL-WORK                                                 
096200        PERFORM 3212-MEASURE-EMAIL THRU 3212-EXIT                         
096300    END-IF.                                                               
096400 3211-EXIT.                                                               
096500    EXIT.                                                                 
096600*                                                                         
096700*                                                                         
096800*                                                                         
096900 3212-MEASURE-EMAIL.                                                      
097000    MOVE 1 TO SCAN-SUB.                                                   
097100    PERFORM 3213-COUNT-EMAIL-BYTE THRU 3213-EXIT                          
097200        VARYING SCAN-SUB FROM 1 BY 1                                      
097300        UNTIL SCAN-SUB > 40.                                              
097400 3212-EXIT.                                                               
097500    EXIT.                                                                 
097600*                                                                         
097700*                                                                         
097800*                                                                         
097900 3213-COUNT-EMAIL-BYTE.                                                   
098000    IF EMAIL-BYTE (SCAN-SUB) NOT = SPACE                                  
098100        MOVE SCAN-SUB TO EMAIL-LEN                                        
098200    END-IF.                                                               
098300 3213-EXIT.                                                               
098400    EXIT.                                                                 
098500*                                                                         
098600* AT-POSN AND LAST-DOT-POSN ARE BOTH LEFT AT ZERO BEFORE THE SCAN         
098700* AND ARE ONLY EVER SET FORWARD (3221) - A '.' SEEN BEFORE THE            
098800* '@' IS IGNORED BECAUSE 3221 ONLY RECORDS A DOT POSITION WHEN            
098900* AT-POSN IS ALREADY GREATER THAN ZERO, SO A DOMAIN LIKE                  
099000* "A.B@C.COM" MEASURES ITS TLD DOT FROM THE ONE AFTER THE @, NOT          
099100* THE ONE IN THE LOCAL PART.                                              
099200*                                                                         
099300*                                                                         
099400 3220-SCAN-EMAIL.                                                         
099500    MOVE ZERO TO AT-POSN.                                                 
099600    MOVE ZERO TO LAST-DOT-POSN.                                           
099700    PERFORM 3221-SCAN-EMAIL-BYTE THRU 3221-EXIT                           
099800        VARYING SCAN-SUB FROM 1 BY 1                                      
099900        UNTIL SCAN-SUB > EMAIL-LEN.                                       
100000    MOVE 'Y' TO VALID-SW.                                                 
100100    IF AT-POSN < 2                                                        
100200        MOVE 'N' TO VALID-SW                                              
100300    END-IF.                                                               
100400    IF LAST-DOT-POSN = ZERO                                               
100500        OR LAST-DOT-POSN < AT-POSN + 2                                    
100600        MOVE 'N' TO VALID-SW                                              
100700    END-IF.                                                               
100800    IF FIELD-IS-VALID                                                     
100900        AND EMAIL-LEN - LAST-DOT-POSN < 2                                 
101000        MOVE 'N' TO VALID-SW                                              
101100    END-IF.                                                               
101200 3220-EXIT.                                                               
101300    EXIT.                                                                 
101400*                                                                         
101500*                                                                         
101600 3221-SCAN-EMAIL-BYTE.                                                    
101700    IF EMAIL-BYTE (SCAN-SUB) = '@'                                        
101800        MOVE SCAN-SUB TO AT-POSN                                          
101900    END-IF.                                                               
102000    IF EMAIL-BYTE (SCAN-SUB) = '.'                                        
102100        AND AT-POSN > ZERO                                                
102200        MOVE SCAN-SUB TO LAST-DOT-POSN                                    
102300    END-IF.                                                               
102400 3221-EXIT.                                                               
102500    EXIT.                                                                 
102600*                                                                         
102700*                                                                         
102800* 3230  EMAIL MUST NOT ALREADY BELONG TO ANOTHER (NON-DELETED)            
102900* USER.  USER-TABLE IS KEYED BY USER-ID, NOT BY EMAIL, SO THIS            
103000* IS A SEARCH VARYING (LINEAR) SCAN, NOT A SEARCH ALL.                    
103100 3230-CHECK-EMAIL-UNIQUE.                                                 
103200    IF USER-TAB-COUNT = ZERO                                              
103300        GO TO 3230-EXIT                                                   
103400    END-IF.                                                               
103500    SET USER-IDX TO 1.                                                    
103600    SEARCH USER-TAB-ENTRY VARYING USER-IDX                                
103700        AT END                                                            
103800            CONTINUE                                                      
103900        WHEN UT-USER-EMAIL (USER-IDX) = EMAIL-WORK                        
104000            IF NOT UT-USER-IS-DELETED (USER-IDX)                          
104100                MOVE 'N' TO VALID-SW                                      
104200            END-IF                                                        
104300    END-SEARCH.                                                           
104400 3230-EXIT.                                                               
104500    EXIT.                                                                 
104600*                                                                         
104700*                                                                         
104800*----------------------------------------------------------------         
104900* 3500  USERSERVICE - DELETE USER.  REJECTED IF THE TARGET OWNS           
105000* OR BELONGS TO ANY NON-DELETED ACCOUNT.                                  
105100*----------------------------------------------------------------         
105200 3500-DELETE-USER.                                                        
105300    MOVE 'DU ' TO LOG-TYPE.                                               
105400    PERFORM 3510-USER-HOLDS-ACCOUNTS THRU 3510-EXIT.                      
105500    IF FOUND-SW = REC-FOUND                                               
105600        MOVE 'USER OWNS OR JOINS AN ACCOUNT' TO LOG-REASON                
105700        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
105800        GO TO 3500-EXIT                                                   
105900    END-IF.                                                               
106000    SET USER-IDX TO 1.                                                    
106100    SEARCH USER-TAB-ENTRY VARYING USER-IDX                                
106200        AT END                                                            
106300            CONTINUE                                                      
106400        WHEN UT-USER-ID (USER-IDX) = MR-TARGET-USER-ID                    
106500            SET UT-USER-IS-DELETED (USER-IDX) TO TRUE                     
106600    END-SEARCH.                                                           
106700 3500-EXIT.                                                               
106800    EXIT.                                                                 
106900*                                                                         
107000*                                                                         
107100* 3510  LOOK FOR THE TARGET USER AS AN ACCOUNT OWNER (ACCOUNT-            
107200* TABLE) OR AS A GROUP MEMBER (MEMBER-TABLE).  REC-FOUND MEANS            
107300* THE USER MAY NOT BE DELETED.                                            
107400 3510-USER-HOLDS-ACCOUNTS.                                                
107500    MOVE REC-NOT-FOUND TO FOUND-SW.                                       
107600    SET ACCT-IDX TO 1.                                                    
107700    SEARCH ACCT-TAB-ENTRY VARYING ACCT-IDX                                
107800        AT END                                                            
107900            CONTINUE                                                      
108000        WHEN AT-ACCT-OWNER-ID (ACCT-IDX) = MR-TARGET-USER-ID              
108100            AND NOT AT-ACCT-IS-DELETED (ACCT-IDX)                         
108200            MOVE REC-FOUND TO FOUND-SW                                    
108300    END-SEARCH.                                                           
108400    IF FOUND-SW = REC-FOUND                                               
108500        GO TO 3510-EXIT                                                   
108600    END-IF.                                                               
108700    SET MEMB-IDX TO 1.                                                    
108800    SEARCH MEMB-TAB-ENTRY VARYING MEMB-IDX                                
108900        AT END                                                            
109000            CONTINUE                                                      
109100        WHEN MT-GM-USER-ID (MEMB-IDX) = MR-TARGET-USER-ID                 
109200            AND NOT MT-GM-IS-DELETED (MEMB-IDX)                           
109300            MOVE REC-FOUND TO FOUND-SW                                    
109400    END-SEARCH.                                                           
109500 3510-EXIT.                                                               
109600    EXIT.                                                                 
109700*                                                                         
109800*                                                                         
109900*----------------------------------------------------------------         
110000* 4000  ACCOUNTSERVICE - CREATE PERSONAL ACCOUNT.  REJECTED IF            
110100* THE SAME OWNER ALREADY HAS A PERSONAL ACCOUNT OF THIS NAME.             
110200* OPENING BALANCE IS ALWAYS ZERO.                                         
110300*----------------------------------------------------------------         
110400 4000-CREATE-PERSONAL-ACCT.                                               
110500    MOVE 'CP ' TO LOG-TYPE.                                               
110600    PERFORM 4050-DUP-PERSONAL-NAME THRU 4050-EXIT.                        
110700    IF FOUND-SW = REC-FOUND                                               
110800        MOVE 'PERSONAL ACCT NAME ALREADY USED' TO LOG-REASON              
110900        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
111000        GO TO 4000-EXIT                                                   
111100    END-IF.                                                               
111200    ADD 1 TO NEXT-ACCT-ID.                                                
111300    ADD 1 TO ACCT-TAB-COUNT.                                              
111400    MOVE NEXT-ACCT-ID TO AT-ACCT-ID (ACCT-TAB-COUNT).                     
111500    MOVE NEXT-ACCT-ID TO ACCT-NUM-EDIT.                                   
111600    MOVE ACCT-NUM-EDIT TO                                                 
111700        AT-ACCT-NUMBER (ACCT-TAB-COUNT).                                  
111800    MOVE 'P'             TO AT-ACCT-TYPE (ACCT-TAB-COUNT).                
111900    MOVE MR-ACCT-NAME TO AT-ACCT-NAME (ACCT-TAB-COUNT).                   
112000    MOVE MR-REQ-USER-ID TO                                                
112100        AT-ACCT-OWNER-ID (ACCT-TAB-COUNT).                                
112200    MOVE ZERO TO AT-ACCT-BALANCE (ACCT-TAB-COUNT).                        
112300    MOVE RUN-DATE-X TO                                                    
112400        AT-ACCT-CREATED-DATE (ACCT-TAB-COUNT).                            
112500 4000-EXIT.                                                               
112600    EXIT.                                                                 
112700*                                                                         
112800*                                                                         
112900 4050-DUP-PERSONAL-NAME.                                                  
113000    MOVE REC-NOT-FOUND TO FOUND-SW.                                       
113100    SET ACCT-IDX TO 1.                                                    
113200    SEARCH ACCT-TAB-ENTRY VARYING ACCT-IDX                                
113300        AT END                                                            
113400            CONTINUE                                                      
113500        WHEN AT-ACCT-TYPE (ACCT-IDX) = 'P'                                
113600            AND AT-ACCT-OWNER-ID (ACCT-IDX) = MR-REQ-USER-ID              
113700            AND AT-ACCT-NAME (ACCT-IDX) = MR-ACCT-NAME                    
113800            AND NOT AT-ACCT-IS-DELETED (ACCT-IDX)                         
113900            MOVE REC-FOUND TO FOUND-SW                                    
114000    END-SEARCH.                                                           
114100 4050-EXIT.                                                               
114200    EXIT.                                                                 
114300*                                                                         
114400*                                                                         
114500*----------------------------------------------------------------         
114600* 4100  ACCOUNTSERVICE - CREATE GROUP ACCOUNT.  THE NEW ACCOUNT           
114700* AND THE CREATOR'S OWNER MEMBERSHIP ROW ARE ADDED AS ONE UNIT -          
114800* NEITHER TABLE IS TOUCHED UNTIL BOTH NEW-ID ASSIGNMENTS ARE              
114900* KNOWN TO SUCCEED, SO A FAILED REQUEST LEAVES NEITHER BEHIND.            
115000*----------------------------------------------------------------         
115100 4100-CREATE-GROUP-ACCT.                                                  
115200    MOVE 'CG ' TO LOG-TYPE.                                               
115300    ADD 1 TO NEXT-ACCT-ID.                                                
115400    ADD 1 TO NEXT-GM-ID.                                                  
115500    ADD 1 TO ACCT-TAB-COUNT.                                              
115600    MOVE NEXT-ACCT-ID TO AT-ACCT-ID (ACCT-TAB-COUNT).                     
115700    MOVE NEXT-ACCT-ID TO ACCT-NUM-EDIT.                                   
115800    MOVE ACCT-NUM-EDIT TO                                                 
115900        AT-ACCT-NUMBER (ACCT-TAB-COUNT).                                  
116000    MOVE 'G'             TO AT-ACCT-TYPE (ACCT-TAB-COUNT).                
116100    MOVE MR-ACCT-NAME TO AT-ACCT-NAME (ACCT-TAB-COUNT).                   
116200    MOVE ZERO TO AT-ACCT-OWNER-ID (ACCT-TAB-COUNT).                       
116300    MOVE ZERO TO AT-ACCT-BALANCE (ACCT-TAB-COUNT).                        
116400    MOVE RUN-DATE-X TO                                                    
116500        AT-ACCT-CREATED-DATE (ACCT-TAB-COUNT).                            
116600    ADD 1 TO MEMB-TAB-COUNT.                                              
116700    MOVE NEXT-GM-ID TO MT-GM-ID (MEMB-TAB-COUNT).                         
116800    MOVE NEXT-ACCT-ID TO                                                  
116900        MT-GM-ACCT-ID (MEMB-TAB-COUNT).                                   
117000    MOVE MR-REQ-USER-ID TO                                                
117100        MT-GM-USER-ID (MEMB-TAB-COUNT).                                   
117200    MOVE 'O' TO MT-GM-ROLE (MEMB-TAB-COUNT).                              
117300    MOVE RUN-DATE-X TO                                                    
117400        MT-GM-JOINED-DATE (MEMB-TAB-COUNT).                               
117500 4100-EXIT.                                                               
117600    EXIT.                                                                 
117700*                                                                         
117800*                                                                         
117900*----------------------------------------------------------------         
118000* 4500/4600  CHANGE ACCOUNT NAME / DELETE ACCOUNT.  BOTH REQUIRE          
118100* 4510-CHECK-ACCOUNT-PERMISSION TO FIND THE ACCOUNT AND CONFIRM           
118200* THE REQUESTER IS ITS PERSONAL OWNER OR AN OWNER MEMBER.                 
118300*----------------------------------------------------------------         
118400 4500-CHANGE-ACCOUNT-NAME.                                                
118500    MOVE 'CN ' TO LOG-TYPE.                                               
118600    PERFORM 4510-CHECK-ACCOUNT-PERMISSION THRU 4510-EXIT.                 
118700    IF FOUND-SW = REC-NOT-FOUND                                           
118800        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
118900        GO TO 4500-EXIT                                                   
119000    END-IF.                                                               
119100    MOVE MR-ACCT-NAME TO AT-ACCT-NAME (ACCT-IDX).                         
119200 4500-EXIT.                                                               
119300    EXIT.                                                                 
119400*                                                                         
119500 4600-DELETE-ACCOUNT.                                                     
119600    MOVE 'DA ' TO LOG-TYPE.                                               
119700    PERFORM 4510-CHECK-ACCOUNT-PERMISSION THRU 4510-EXIT.                 
119800    IF FOUND-SW = REC-NOT-FOUND                                           
119900        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
120000        GO TO 4600-EXIT                                                   
120100    END-IF.                                                               
120200    SET AT-ACCT-IS-DELETED (ACCT-IDX) TO TRUE.                            
120300 4600-EXIT.                                                               
120400    EXIT.                                                                 
120500*                                                                         
120600*                                                                         
120700* 4510  LOCATE MR-ACCT-ID IN ACCOUNT-TABLE (SEARCH ALL IS                 
120800* SAFE HERE - THE TABLE IS LOADED ASCENDING ON AT-ACCT-ID),               
120900* LEAVING IT POSITIONED AT ACCT-IDX, THEN CONFIRM THE REQUESTER           
121000* MAY ACT ON IT.  REC-NOT-FOUND COVERS BOTH 'NO SUCH ACCOUNT'             
121100* AND 'NOT PERMITTED', SINCE BOTH ARE REJECTED ALIKE.                     
121200 4510-CHECK-ACCOUNT-PERMISSION.                                           
121300    MOVE 'NO SUCH ACCOUNT' TO LOG-REASON.                                 
121400    MOVE REC-NOT-FOUND TO FOUND-SW.                                       
121500    SET ACCT-IDX TO 1.                                                    
121600    SEARCH ALL ACCT-TAB-ENTRY                                             
121700        AT END                                                            
121800            GO TO 4510-EXIT                                               
121900        WHEN AT-ACCT-ID (ACCT-IDX) = MR-ACCT-ID                           
122000            CONTINUE                                                      
122100    END-SEARCH.                                                           
122200    IF AT-ACCT-IS-DELETED (ACCT-IDX)                                      
122300        GO TO 4510-EXIT                                                   
122400    END-IF.                                                               
122500    MOVE REC-FOUND TO FOUND-SW.                                           
122600    IF AT-ACCT-TYPE (ACCT-IDX) = 'P'                                      
122700        IF AT-ACCT-OWNER-ID (ACCT-IDX) NOT = MR-REQ-USER-ID               
122800            MOVE REC-NOT-FOUND TO FOUND-SW                                
122900            MOVE 'REQUESTER IS NOT THE OWNER' TO                          
123000                LOG-REASON                                                
123100        END-IF                                                            
123200    ELSE                                                                  
123300        PERFORM 4900-CHECK-REQUESTER-IS-OWNER THRU 4900-EXIT              
123400        IF FOUND-SW = REC-NOT-FOUND                                       
123500            MOVE 'REQUESTER IS NOT AN OWNER MEMBER' TO                    
123600                LOG-REASON                                                
123700        END-IF                                                            
123800    END-IF.                                                               
123900 4510-EXIT.                                                               
124000    EXIT.                                                                 
124100*                                                                         
124200*                                                                         
124300* 4900  SHARED GROUPSERVICE GATE - TRUE ONLY IF MR-REQ-USER-ID            
124400* IS A NON-DELETED OWNER MEMBER OF THE ACCOUNT AT ACCT-IDX.               
124500* LEAVES ITS MEMBER-TABLE ROW POSITIONED AT MEMB-IDX WHEN FOUND.          
124600 4900-CHECK-REQUESTER-IS-OWNER.                                           
124700    MOVE REC-NOT-FOUND TO FOUND-SW.                                       
124800    SET MEMB-IDX TO 1.                                                    
124900    SEARCH MEMB-TAB-ENTRY VARYING MEMB-IDX                                
125000        AT END                                                            
125100            CONTINUE                                                      
125200        WHEN MT-GM-ACCT-ID (MEMB-IDX) =                                   
125300                AT-ACCT-ID (ACCT-IDX)                                     
125400            AND MT-GM-USER-ID (MEMB-IDX) = MR-REQ-USER-ID                 
125500            AND MT-GM-ROLE (MEMB-IDX) = 'O'                               
125600            AND NOT MT-GM-IS-DELETED (MEMB-IDX)                           
125700            MOVE REC-FOUND TO FOUND-SW                                    
125800    END-SEARCH.                                                           
125900 4900-EXIT.                                                               
126000    EXIT.                                                                 
126100*                                                                         
126200*                                                                         
126300*----------------------------------------------------------------         
126400* 5000  GROUPSERVICE - ADD MEMBER.  REQUESTER MUST BE AN OWNER            
126500* MEMBER OF THE ACCOUNT (4510/4900 GATE), THE TARGET EMAIL MUST           
126600* BELONG TO A USER ON FILE, AND THAT USER MUST NOT ALREADY BE A           
126700* MEMBER.                                                                 
126800*----------------------------------------------------------------         
126900 5000-ADD-MEMBER.                                                         
127000    MOVE 'AM ' TO LOG-TYPE.                                               
127100    PERFORM 4510-CHECK-ACCOUNT-PERMISSION THRU 4510-EXIT.                 
127200    IF FOUND-SW = REC-NOT-FOUND                                           
127300        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
127400        GO TO 5000-EXIT                                                   
127500    END-IF.                                                               
127600    PERFORM 5010-LOOKUP-USER-BY-EMAIL THRU 5010-EXIT.                     
127700    IF FOUND-SW = REC-NOT-FOUND                                           
127800        MOVE 'TARGET EMAIL NOT ON FILE' TO LOG-REASON                     
127900        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
128000        GO TO 5000-EXIT                                                   
128100    END-IF.                                                               
128200    PERFORM 5020-DUP-MEMBERSHIP THRU 5020-EXIT.                           
128300    IF FOUND-SW = REC-FOUND                                               
128400        MOVE 'USER ALREADY A MEMBER' TO LOG-REASON                        
128500        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
128600        GO TO 5000-EXIT                                                   
128700    END-IF.                                                               
128800    ADD 1 TO NEXT-GM-ID.                                                  
128900    ADD 1 TO MEMB-TAB-COUNT.                                              
129000    MOVE NEXT-GM-ID TO MT-GM-ID (MEMB-TAB-COUNT).                         
129100    MOVE AT-ACCT-ID (ACCT-IDX) TO                                         
129200        MT-GM-ACCT-ID (MEMB-TAB-COUNT).                                   
129300    MOVE UT-USER-ID (USER-IDX) TO                                         
129400        MT-GM-USER-ID (MEMB-TAB-COUNT).                                   
129500    MOVE 'M' TO MT-GM-ROLE (MEMB-TAB-COUNT).                              
129600    MOVE RUN-DATE-X TO                                                    
129700        MT-GM-JOINED-DATE (MEMB-TAB-COUNT).                               
129800 5000-EXIT.                                                               
129900    EXIT.                                                                 
130000*                                                                         
130100*                                                                         
130200* 5010  FIND THE TARGET EMAIL IN USER-TABLE, LEAVING IT                   
130300* POSITIONED AT USER-IDX WHEN FOUND.                                      
130400 5010-LOOKUP-USER-BY-EMAIL.                                               
130500    MOVE REC-NOT-FOUND TO FOUND-SW.                                       
130600    SET USER-IDX TO 1.                                                    
130700    SEARCH USER-TAB-ENTRY VARYING USER-IDX                                
130800        AT END                                                            
130900            CONTINUE                                                      
131000        WHEN UT-USER-EMAIL (USER-IDX) = MR-TARGET-EMAIL                   
131100            AND NOT UT-USER-IS-DELETED (USER-IDX)                         
131200            MOVE REC-FOUND TO FOUND-SW                                    
131300    END-SEARCH.                                                           
131400 5010-EXIT.                                                               
131500    EXIT.                                                                 
131600*                                                                         
131700*                                                                         
131800* 5020  TRUE IF THE USER FOUND AT USER-IDX ALREADY HOLDS A                
131900* NON-DELETED MEMBERSHIP ROW ON THE ACCOUNT AT ACCT-IDX.                  
132000 5020-DUP-MEMBERSHIP.                                                     
132100    MOVE REC-NOT-FOUND TO FOUND-SW.                                       
132200    SET MEMB-IDX TO 1.                                                    
132300    SEARCH MEMB-TAB-ENTRY VARYING MEMB-IDX                                
132400        AT END                                                            
132500            CONTINUE                                                      
132600        WHEN MT-GM-ACCT-ID (MEMB-IDX) =                                   
132700                AT-ACCT-ID (ACCT-IDX)                                     
132800            AND MT-GM-USER-ID (MEMB-IDX) =                                
132900                UT-USER-ID (USER-IDX)                                     
133000            AND NOT MT-GM-IS-DELETED (MEMB-IDX)                           
133100            MOVE REC-FOUND TO FOUND-SW                                    
133200    END-SEARCH.                                                           
133300 5020-EXIT.                                                               
133400    EXIT.                                                                 
133500*                                                                         
133600*                                                                         
133700*----------------------------------------------------------------         
133800* 5100  GROUPSERVICE - CHANGE ROLE.  OWNER-TO-MEMBER IS REJECTED          
133900* IF THE ACCOUNT WOULD BE LEFT WITH NO OWNER AT ALL.                      
134000*----------------------------------------------------------------         
134100 5100-CHANGE-ROLE.                                                        
134200    MOVE 'CR ' TO LOG-TYPE.                                               
134300    PERFORM 4510-CHECK-ACCOUNT-PERMISSION THRU 4510-EXIT.                 
134400    IF FOUND-SW = REC-NOT-FOUND                                           
134500        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
134600        GO TO 5100-EXIT                                                   
134700    END-IF.                                                               
134800    PERFORM 5020-DUP-MEMBERSHIP THRU 5020-EXIT.                           
134900    IF FOUND-SW = REC-NOT-FOUND                                           
135000        MOVE 'TARGET IS NOT A MEMBER' TO LOG-REASON                       
135100        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
135200        GO TO 5100-EXIT                                                   
135300    END-IF.                                                               
135400    IF MT-GM-ROLE (MEMB-IDX) = 'O'                                        
135500        AND MR-NEW-ROLE = 'M'                                             
135600        PERFORM 5900-COUNT-OWNERS THRU 5900-EXIT                          
135700        IF OWNER-COUNT < 2                                                
135800            MOVE 'ACCOUNT WOULD HAVE NO OWNER' TO                         
135900                LOG-REASON                                                
136000            PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                    
136100            GO TO 5100-EXIT                                               
136200        END-IF                                                            
136300    END-IF.                                                               
136400    MOVE MR-NEW-ROLE TO MT-GM-ROLE (MEMB-IDX).                            
136500 5100-EXIT.                                                               
136600    EXIT.                                                                 
136700*                                                                         
136800*                                                                         
136900*----------------------------------------------------------------         
137000* 5200  GROUPSERVICE - REMOVE MEMBER.  REJECTED IF THE TARGET IS          
137100* THE ACCOUNT'S ONLY OWNER.                                               
137200*----------------------------------------------------------------         
137300 5200-REMOVE-MEMBER.                                                      
137400    MOVE 'RM ' TO LOG-TYPE.                                               
137500    PERFORM 4510-CHECK-ACCOUNT-PERMISSION THRU 4510-EXIT.                 
137600    IF FOUND-SW = REC-NOT-FOUND                                           
137700        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
137800        GO TO 5200-EXIT                                                   
137900    END-IF.                                                               
138000    PERFORM 5020-DUP-MEMBERSHIP THRU 5020-EXIT.                           
138100    IF FOUND-SW = REC-NOT-FOUND                                           
138200        MOVE 'TARGET IS NOT A MEMBER' TO LOG-REASON                       
138300        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
138400        GO TO 5200-EXIT                                                   
138500    END-IF.                                                               
138600    IF MT-GM-ROLE (MEMB-IDX) = 'O'                                        
138700        PERFORM 5900-COUNT-OWNERS THRU 5900-EXIT                          
138800        IF OWNER-COUNT < 2                                                
138900            MOVE 'SOLE OWNER CANNOT BE REMOVED' TO                        
139000                LOG-REASON                                                
139100            PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                    
139200            GO TO 5200-EXIT                                               
139300        END-IF                                                            
139400    END-IF.                                                               
139500    SET MT-GM-IS-DELETED (MEMB-IDX) TO TRUE.                              
139600 5200-EXIT.                                                               
139700    EXIT.                                                                 
139800*                                                                         
139900*                                                                         
140000* 5900  COUNT NON-DELETED OWNER-ROLE MEMBERS ON THE ACCOUNT AT            
140100* ACCT-IDX.  A FULL LINEAR PASS - MEMBER-TABLE CARRIES NO KEY             
140200* ON ACCT-ID, ONLY ON ARRIVAL ORDER FROM THE MASTER FILE.                 
140300 5900-COUNT-OWNERS.                                                       
140400    MOVE ZERO TO OWNER-COUNT.                                             
140500    PERFORM 5910-TEST-ONE-MEMBER THRU 5910-EXIT                           
140600        VARYING MEMB-IDX FROM 1 BY 1                                      
140700        UNTIL MEMB-IDX > MEMB-TAB-COUNT.                                  
140800 5900-EXIT.                                                               
140900    EXIT.                                                                 
141000*                                                                         
141100 5910-TEST-ONE-MEMBER.                                                    
141200    IF MT-GM-ACCT-ID (MEMB-IDX) = AT-ACCT-ID (ACCT-IDX)                   
141300        AND MT-GM-ROLE (MEMB-IDX) = 'O'                                   
141400        AND NOT MT-GM-IS-DELETED (MEMB-IDX)                               
141500        ADD 1 TO OWNER-COUNT                                              
141600    END-IF.                                                               
141700 5910-EXIT.                                                               
141800    EXIT.                                                                 
141900*                                                                         
142000*                                                                         
142100*----------------------------------------------------------------         
142200* 6000  CARDSERVICE - REGISTER CARD.  MASKED NUMBER MUST NOT              
142300* ALREADY BE ON FILE.  NEW CARDS START ACTIVE.                            
142400*----------------------------------------------------------------         
142500 6000-REGISTER-CARD.                                                      
142600    MOVE 'RC ' TO LOG-TYPE.                                               
142700    PERFORM 6010-DUP-MASKED-NUMBER THRU 6010-EXIT.                        
142800    IF FOUND-SW = REC-FOUND                                               
142900        MOVE 'MASKED NUMBER ALREADY ON FILE' TO                           
143000            LOG-REASON                                                    
143100        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
143200        GO TO 6000-EXIT                                                   
143300    END-IF.                                                               
143400    ADD 1 TO NEXT-CARD-ID.                                                
143500    ADD 1 TO CARD-TAB-COUNT.                                              
143600    MOVE NEXT-CARD-ID TO CT-CARD-ID (CARD-TAB-COUNT).                     
143700    MOVE MR-ACCT-ID TO                                                    
143800        CT-CARD-ACCT-ID (CARD-TAB-COUNT).                                 
143900    MOVE MR-CARD-MASKED-NO TO                                             
144000        CT-CARD-MASKED-NO (CARD-TAB-COUNT).                               
144100    MOVE MR-CARD-BRAND TO                                                 
144200        CT-CARD-BRAND (CARD-TAB-COUNT).                                   
144300    MOVE 'A' TO CT-CARD-STATUS (CARD-TAB-COUNT).                          
144400    MOVE RUN-DATE-X TO                                                    
144500        CT-CARD-CREATED-DATE (CARD-TAB-COUNT).                            
144600 6000-EXIT.                                                               
144700    EXIT.                                                                 
144800*                                                                         
144900*                                                                         
145000 6010-DUP-MASKED-NUMBER.                                                  
145100    MOVE REC-NOT-FOUND TO FOUND-SW.                                       
145200    SET CARD-IDX TO 1.                                                    
145300    SEARCH CARD-TAB-ENTRY VARYING CARD-IDX                                
145400        AT END                                                            
145500            CONTINUE                                                      
145600        WHEN CT-CARD-MASKED-NO (CARD-IDX) =                               
145700                MR-CARD-MASKED-NO                                         
145800            AND NOT CT-CARD-IS-DELETED (CARD-IDX)                         
145900            MOVE REC-FOUND TO FOUND-SW                                    
146000    END-SEARCH.                                                           
146100 6010-EXIT.                                                               
146200    EXIT.                                                                 
146300*                                                                         
146400* UNLIKE THE OTHER CARDSERVICE ACTIONS, CHANGE-STATUS CARRIES ITS         
146500* OWN LOG-REASON ("NO SUCH CARD") SET BEFORE THE SEARCH RATHER THAN       
146600* INSIDE A SEPARATE LOOKUP PARAGRAPH - THE SEARCH ALL HAS ONLY ONE        
146700* FAILURE OUTCOME HERE SO A SEPARATE "FOUND-SW" SUB-PARAGRAPH WOULD       
146800* ADD NOTHING.  MR-CARD-STATUS IS NOT EDITED FOR A VALID A/B VALUE -      
146900* THE FRONT END IS TRUSTED TO SEND ONLY "A" OR "B".                       
147000*                                                                         
147100*----------------------------------------------------------------         
147200* 6100  CARDSERVICE - CHANGE CARD STATUS (ACTIVE/BLOCKED TOGGLE).         
147300*----------------------------------------------------------------         
147400 6100-CHANGE-CARD-STATUS.                                                 
147500    MOVE 'SC ' TO LOG-TYPE.                                               
147600    MOVE 'NO SUCH CARD' TO LOG-REASON.                                    
147700    MOVE REC-NOT-FOUND TO FOUND-SW.                                       
147800    SET CARD-IDX TO 1.                                                    
147900    SEARCH ALL CARD-TAB-ENTRY                                             
148000        AT END                                                            
148100            PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                    
148200            GO TO 6100-EXIT                                               
148300        WHEN CT-CARD-ID (CARD-IDX) = MR-CARD-ID                           
148400            MOVE REC-FOUND TO FOUND-SW                                    
148500    END-SEARCH.                                                           
148600    IF CT-CARD-IS-DELETED (CARD-IDX)                                      
148700        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
148800        GO TO 6100-EXIT                                                   
148900    END-IF.                                                               
149000    MOVE MR-CARD-STATUS TO CT-CARD-STATUS (CARD-IDX).                     
149100 6100-EXIT.                                                               
149200    EXIT.                                                                 
149300*                                                                         
149400*                                                                         
149500*----------------------------------------------------------------         
149600* 6200  CARDSERVICE - DELETE CARD.  BLOCKED IF THE CARD HAS ANY           
149700* LEDGER TRANSACTION AGAINST IT (6210 USES THE LEDGER-CARD-               
149800* TABLE BUILT AT 1500-LOAD-LEDGER-CARDS).                                 
149900*----------------------------------------------------------------         
150000 6200-DELETE-CARD.                                                        
150100    MOVE 'DC ' TO LOG-TYPE.                                               
150200    MOVE 'NO SUCH CARD' TO LOG-REASON.                                    
150300    MOVE REC-NOT-FOUND TO FOUND-SW.                                       
150400    SET CARD-IDX TO 1.                                                    
150500    SEARCH ALL CARD-TAB-ENTRY                                             
150600        AT END                                                            
150700            PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                    
150800            GO TO 6200-EXIT                                               
150900        WHEN CT-CARD-ID (CARD-IDX) = MR-CARD-ID                           
151000            MOVE REC-FOUND TO FOUND-SW                                    
151100    END-SEARCH.                                                           
151200    IF CT-CARD-IS-DELETED (CARD-IDX)                                      
151300        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
151400        GO TO 6200-EXIT                                                   
151500    END-IF.                                                               
151600    PERFORM 6210-CARD-HAS-LEDGER-ROWS THRU 6210-EXIT.                     
151700    IF FOUND-SW = REC-FOUND                                               
151800        MOVE 'CARD HAS LEDGER TRANSACTIONS' TO                            
151900            LOG-REASON                                                    
152000        PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT                        
152100        GO TO 6200-EXIT                                                   
152200    END-IF.                                                               
152300    SET CT-CARD-IS-DELETED (CARD-IDX) TO TRUE.                            
152400 6200-EXIT.                                                               
152500    EXIT.                                                                 
152600*                                                                         
152700 6210-CARD-HAS-LEDGER-ROWS.                                               
152800    MOVE REC-NOT-FOUND TO FOUND-SW.                                       
152900    IF LCRD-TAB-COUNT = ZERO                                              
153000        GO TO 6210-EXIT                                                   
153100    END-IF.                                                               
153200    SET LCRD-IDX TO 1.                                                    
153300    SEARCH LCRD-TAB-ENTRY VARYING LCRD-IDX                                
153400        AT END                                                            
153500            CONTINUE                                                      
153600        WHEN LCRD-CARD-ID (LCRD-IDX) = CT-CARD-ID (CARD-IDX)              
153700            MOVE REC-FOUND TO FOUND-SW                                    
153800    END-SEARCH.                                                           
153900 6210-EXIT.                                                               
154000    EXIT.                                                                 
154100*                                                                         
154200*                                                                         
154300*                                                                         
154400*================================================================         
154500* 8000  REWRITE ALL FOUR MASTERS FROM THE IN-MEMORY TABLES,               
154600* SKIPPING ANY ROW MARKED DELETED ALONG THE WAY.                          
154700*================================================================         
154800 8000-WRITE-MASTERS.                                                      
154900    OPEN OUTPUT NEW-USER-FILE.                                            
155000    PERFORM 8010-WRITE-ONE-USER THRU 8010-EXIT                            
155100        VARYING USER-IDX FROM 1 BY 1                                      
155200        UNTIL USER-IDX > USER-TAB-COUNT.                                  
155300    CLOSE NEW-USER-FILE.                                                  
155400    OPEN OUTPUT NEW-ACCOUNT-FILE.                                         
155500    PERFORM 8020-WRITE-ONE-ACCOUNT THRU 8020-EXIT                         
155600        VARYING ACCT-IDX FROM 1 BY 1                                      
155700        UNTIL ACCT-IDX > ACCT-TAB-COUNT.                                  
155800    CLOSE NEW-ACCOUNT-FILE.                                               
155900    OPEN OUTPUT NEW-GROUP-MEMBER-FILE.                                    
156000    PERFORM 8030-WRITE-ONE-MEMBER THRU 8030-EXIT                          
156100        VARYING MEMB-IDX FROM 1 BY 1                                      
156200        UNTIL MEMB-IDX > MEMB-TAB-COUNT.                                  
156300    CLOSE NEW-GROUP-MEMBER-FILE.                                          
156400    OPEN OUTPUT NEW-CARD-FILE.                                            
156500    PERFORM 8040-WRITE-ONE-CARD THRU 8040-EXIT                            
156600        VARYING CARD-IDX FROM 1 BY 1                                      
156700        UNTIL CARD-IDX > CARD-TAB-COUNT.                                  
156800    CLOSE NEW-CARD-FILE.                                                  
156900 8000-EXIT.                                                               
157000    EXIT.                                                                 
157100*                                                                         
157200* 8010 FILLS THE FOUR FIELDS GWUSREC CARRIES THAT USER-TABLE DOES         
157300* NOT (GW-USER-ADDRESS, GW-USER-STATUS, GW-USER-PREF-CONTACT-CD)          
157400* WITH SHOP-STANDARD DEFAULTS SINCE THIS BATCH SUITE HAS NO WAY TO        
157500* MAINTAIN THEM - THEY ARE MAINTAINED ONLY BY THE ON-LINE                 
157600* USERSERVICE FRONT END, WHICH IS OUTSIDE THIS PROGRAMS SCOPE.            
157700* GW-USER-LAST-BATCH-DATE IS STAMPED ON EVERY SURVIVING ROW, NOT          
157800* JUST NEWLY CREATED ONES, SO THE MASTER ALWAYS SHOWS THE DATE OF         
157900* ITS MOST RECENT GWLMAINT RUN.                                           
158000*                                                                         
158100 8010-WRITE-ONE-USER.                                                     
158200    IF UT-USER-IS-DELETED (USER-IDX)                                      
158300        GO TO 8010-EXIT                                                   
158400    END-IF.                                                               
158500    MOVE UT-USER-ID (USER-IDX) TO GW-USER-ID.                             
158600    MOVE UT-USER-NAME (USER-IDX) TO GW-USER-NAME.                         
158700    MOVE UT-USER-EMAIL (USER-IDX) TO GW-USER-EMAIL.                       
158800    MOVE UT-USER-PHONE (USER-IDX) TO GW-USER-PHONE.                       
158900    MOVE SPACES              TO GW-USER-ADDRESS.                          
159000    MOVE 'A'                 TO GW-USER-STATUS.                           
159100    MOVE SPACE               TO GW-USER-PREF-CONTACT-CD.                  
159200    MOVE UT-USER-CREATED-DATE (USER-IDX) TO                               
159300        GW-USER-CREATED-DATE.                                             
159400    MOVE RUN-DATE-X       TO GW-USER-LAST-BATCH-DATE.                     
159500    WRITE NEW-USER-FILE-REC FROM USER-FILE-REC.                           
159600 8010-EXIT.                                                               
159700    EXIT.                                                                 
159800*                                                                         
159900* 8020, LIKE 8010, FILLS FIELDS GWACREC CARRIES THAT ACCOUNT-TABLE        
160000* DOES NOT TRACK IN MEMORY (GW-ACCT-BRANCH-CODE, GW-ACCT-STATUS,          
160100* GW-ACCT-CLOSED-DATE, GW-ACCT-NOTES).  GW-ACCT-STATUS IS ALWAYS          
160200* WRITTEN "A" HERE BECAUSE THIS PROGRAM HAS NO "CLOSE ACCOUNT"            
160300* REQUEST TYPE SEPARATE FROM DA (DELETE) - A DELETED ACCOUNT ROW IS       
160400* DROPPED FROM THE OUTPUT MASTER ENTIRELY RATHER THAN BEING WRITTEN       
160500* BACK WITH A CLOSED STATUS, SO GW-ACCT-CLOSED-DATE NEVER NEEDS A         
160600* REAL VALUE.                                                             
160700*                                                                         
160800 8020-WRITE-ONE-ACCOUNT.                                                  
160900    IF AT-ACCT-IS-DELETED (ACCT-IDX)                                      
161000        GO TO 8020-EXIT                                                   
161100    END-IF.                                                               
161200    MOVE AT-ACCT-ID (ACCT-IDX) TO GW-ACCT-ID.                             
161300    MOVE AT-ACCT-NUMBER (ACCT-IDX) TO GW-ACCT-NUMBER.                     
161400    MOVE AT-ACCT-TYPE (ACCT-IDX) TO GW-ACCT-TYPE.                         
161500    MOVE AT-ACCT-NAME (ACCT-IDX) TO GW-ACCT-NAME.                         
161600    MOVE AT-ACCT-OWNER-ID (ACCT-IDX) TO                                   
161700        GW-ACCT-OWNER-USER-ID.                                            
161800    MOVE AT-ACCT-BALANCE (ACCT-IDX) TO GW-ACCT-BALANCE.                   
161900    MOVE SPACES              TO GW-ACCT-BRANCH-CODE.                      
162000    MOVE 'A'                 TO GW-ACCT-STATUS.                           
162100    MOVE ZERO                TO GW-ACCT-CLOSED-DATE.                      
162200    MOVE AT-ACCT-CREATED-DATE (ACCT-IDX) TO                               
162300        GW-ACCT-CREATED-DATE.                                             
162400    MOVE RUN-DATE-X       TO GW-ACCT-LAST-BATCH-DATE.                     
162500    MOVE SPACES              TO GW-ACCT-NOTES.                            
162600    WRITE NEW-ACCOUNT-FILE-REC FROM ACCOUNT-FILE-REC.                     
162700 8020-EXIT.                                                               
162800    EXIT.                                                                 
162900*                                                                         
163000* 8030 CARRIES FORWARD GW-GM-STATUS, GW-GM-INVITED-BY-USER-ID AND         
163100* GW-GM-REMOVED-DATE AS SHOP-STANDARD DEFAULTS FOR THE SAME REASON        
163200* AS 8010/8020 ABOVE - THESE ARE GROUPSERVICE ON-LINE FIELDS THIS         
163300* BATCH SUITE DOES NOT MAINTAIN.                                          
163400*                                                                         
163500 8030-WRITE-ONE-MEMBER.                                                   
163600    IF MT-GM-IS-DELETED (MEMB-IDX)                                        
163700        GO TO 8030-EXIT                                                   
163800    END-IF.                                                               
163900    MOVE MT-GM-ID (MEMB-IDX) TO GW-GM-ID.                                 
164000    MOVE MT-GM-ACCT-ID (MEMB-IDX) TO GW-GM-ACCT-ID.                       
164100    MOVE MT-GM-USER-ID (MEMB-IDX) TO GW-GM-USER-ID.                       
164200    MOVE MT-GM-ROLE (MEMB-IDX) TO GW-GM-ROLE.                             
164300    MOVE 'A'                 TO GW-GM-STATUS.                             
164400    MOVE ZERO                TO GW-GM-INVITED-BY-USER-ID.                 
164500    MOVE ZERO                TO GW-GM-REMOVED-DATE.                       
164600    MOVE MT-GM-JOINED-DATE (MEMB-IDX) TO GW-GM-JOINED-DATE.               
164700    MOVE RUN-DATE-X       TO GW-GM-LAST-BATCH-DATE.                       
164800    WRITE NEW-GROUP-MEMBER-FILE-REC                                       
164900        FROM GROUP-MEMBER-FILE-REC.                                       
165000 8030-EXIT.                                                               
165100    EXIT.                                                                 
165200*                                                                         
165300* 8040 DEFAULTS GW-CARD-EXP-DATE, GW-CARD-LAST-4 AND GW-CARD-BLOCK-       
165400* REASON - NONE OF WHICH CARDSERVICE MAINTENANCE (6000/6100/6200)         
165500* TOUCHES IN THIS VERSION OF THE PROGRAM.  A FUTURE REQUEST TYPE          
165600* ADDING EXPIRATION-DATE MAINTENANCE WOULD NEED A FIFTH FIELD ADDED       
165700* TO CARD-TABLE AND A CORRESPONDING MOVE HERE.                            
165800*                                                                         
165900 8040-WRITE-ONE-CARD.                                                     
166000    IF CT-CARD-IS-DELETED (CARD-IDX)                                      
166100        GO TO 8040-EXIT                                                   
166200    END-IF.                                                               
166300    MOVE CT-CARD-ID (CARD-IDX) TO GW-CARD-ID.                             
166400    MOVE CT-CARD-ACCT-ID (CARD-IDX) TO GW-CARD-ACCT-ID.                   
166500    MOVE CT-CARD-MASKED-NO (CARD-IDX) TO GW-CARD-MASKED-NO.               
166600    MOVE CT-CARD-BRAND (CARD-IDX) TO GW-CARD-BRAND.                       
166700    MOVE CT-CARD-STATUS (CARD-IDX) TO GW-CARD-STATUS.                     
166800    MOVE ZERO                TO GW-CARD-EXP-DATE.                         
166900    MOVE SPACES              TO GW-CARD-LAST-4.                           
167000    MOVE SPACES              TO GW-CARD-BLOCK-REASON.                     
167100    MOVE CT-CARD-CREATED-DATE (CARD-IDX) TO                               
167200        GW-CARD-CREATED-DATE.                                             
167300    MOVE RUN-DATE-X       TO GW-CARD-LAST-BATCH-DATE.                     
167400    WRITE NEW-CARD-FILE-REC FROM CARD-FILE-REC.                           
167500 8040-EXIT.                                                               
167600    EXIT.                                                                 
167700*                                                                         
167800*                                                                         
167900*================================================================         
168000* 8100  RUN SUMMARY - READ/ACCEPTED/REJECTED, AND REJECTS BROKEN          
168100* OUT BY REQUEST TYPE PER GWL-0353.                                       
168200*================================================================         
168300 8100-PRINT-RUN-SUMMARY.                                                  
168400    DISPLAY 'GWLMAINT RUN SUMMARY'.                                       
168500    DISPLAY 'REQUESTS READ       - ' REQUESTS-READ.                       
168600    DISPLAY 'REQUESTS ACCEPTED   - ' REQUESTS-ACCEPTED.                   
168700    DISPLAY 'REQUESTS REJECTED   - ' REQUESTS-REJECTED.                   
168800    PERFORM 8200-LIST-CARDS-BY-ACCOUNT THRU 8200-EXIT.                    
168900 8100-EXIT.                                                               
169000    EXIT.                                                                 
169100*                                                                         
169200*                                                                         
169300*================================================================         
169400* 8200  CARDSERVICE LISTING - EVERY SURVIVING CARD, AUDIT-TRAIL           
169500* STYLE, SORTED BY BRAND (BLANK BRAND SORTS FIRST) THEN MASKED            
169600* NUMBER.  A SIMPLE BUBBLE PASS OVER CARD-TAB-ENTRY - THE TABLE           
169700* IS SMALL AND THIS RUNS ONCE, AT END OF JOB.                             
169800*================================================================         
169900 8200-LIST-CARDS-BY-ACCOUNT.                                              
170000    IF CARD-TAB-COUNT < 2                                                 
170100        GO TO 8205-SHOW-CARDS                                             
170200    END-IF.                                                               
170300    MOVE 'Y' TO SORT-SWAP-SW.                                             
170400    PERFORM 8210-BUBBLE-PASS THRU 8210-EXIT                               
170500        UNTIL SORT-SWAP-SW = 'N'.                                         
170600 8205-SHOW-CARDS.                                                         
170700    DISPLAY 'CARD LISTING - BY BRAND THEN MASKED NUMBER'.                 
170800    PERFORM 8220-SHOW-ONE-CARD THRU 8220-EXIT                             
170900        VARYING CARD-IDX FROM 1 BY 1                                      
171000        UNTIL CARD-IDX > CARD-TAB-COUNT.                                  
171100 8200-EXIT.                                                               
171200    EXIT.                                                                 
171300*                                                                         
171400*                                                                         
171500 8210-BUBBLE-PASS.                                                        
171600    MOVE 'N' TO SORT-SWAP-SW.                                             
171700    PERFORM 8215-COMPARE-ADJACENT THRU 8215-EXIT                          
171800        VARYING CARD-IDX FROM 1 BY 1                                      
171900        UNTIL CARD-IDX > CARD-TAB-COUNT - 1.                              
172000 8210-EXIT.                                                               
172100    EXIT.                                                                 
172200*                                                                         
172300*                                                                         
172400 8215-COMPARE-ADJACENT.                                                   
172500*    BRAND IS FOLDED TO UPPERCASE FOR THE COMPARE ONLY - THE              
172600*    STORED CT-CARD-BRAND VALUE IS NEVER ALTERED BY THIS STEP.            
172700    MOVE CT-CARD-BRAND (CARD-IDX)     TO BRAND-UC-1.                      
172800    MOVE CT-CARD-BRAND (CARD-IDX + 1) TO BRAND-UC-2.                      
172900    INSPECT BRAND-UC-1 CONVERTING                                         
173000        'abcdefghijklmnopqrstuvwxyz' TO                                   
173100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                     
173200    INSPECT BRAND-UC-2 CONVERTING                                         
173300        'abcdefghijklmnopqrstuvwxyz' TO                                   
173400        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                     
173500    IF BRAND-UC-1 > BRAND-UC-2                                            
173600        PERFORM 8216-SWAP-CARDS THRU 8216-EXIT                            
173700        MOVE 'Y' TO SORT-SWAP-SW                                          
173800    ELSE                                                                  
173900        IF BRAND-UC-1 = BRAND-UC-2                                        
174000            AND CT-CARD-MASKED-NO (CARD-IDX) >                            
174100                CT-CARD-MASKED-NO (CARD-IDX + 1)                          
174200            PERFORM 8216-SWAP-CARDS THRU 8216-EXIT                        
174300            MOVE 'Y' TO SORT-SWAP-SW                                      
174400        END-IF                                                            
174500    END-IF.                                                               
174600 8215-EXIT.                                                               
174700    EXIT.                                                                 
174800*                                                                         
174900*                                                                         
175000 8216-SWAP-CARDS.                                                         
175100    MOVE CARD-TAB-ENTRY (CARD-IDX) TO CARD-SWAP-AREA.                     
175200    MOVE CARD-TAB-ENTRY (CARD-IDX + 1) TO                                 
175300        CARD-TAB-ENTRY (CARD-IDX).                                        
175400    MOVE CARD-SWAP-AREA TO                                                
175500        CARD-TAB-ENTRY (CARD-IDX + 1).                                    
175600 8216-EXIT.                                                               
175700    EXIT.                                                                 
175800*                                                                         
175900*                                                                         
176000 8220-SHOW-ONE-CARD.                                                      
176100    IF CT-CARD-IS-DELETED (CARD-IDX)                                      
176200        GO TO 8220-EXIT                                                   
176300    END-IF.                                                               
176400    DISPLAY CT-CARD-BRAND (CARD-IDX) SPACE                                
176500        CT-CARD-MASKED-NO (CARD-IDX) SPACE                                
176600        CT-CARD-STATUS (CARD-IDX).                                        
176700 8220-EXIT.                                                               
176800    EXIT.                                                                 
176900*                                                                         
177000*                                                                         
177100*================================================================         
177200* 9999  CLOSE EVERY OPEN FILE AND END THE RUN.                            
177300*================================================================         
177400 9999-END-OF-JOB.                                                         
177500    CLOSE MAINT-REQUEST-FILE.                                             
177600 9999-EXIT.                                                               
177700    EXIT.                                                                 
177800* ================================================================        
177900* APPENDIX A - FIELD PREFIX GLOSSARY                                      
178000* ================================================================        
178100*                                                                         
178200* MR-    MAINT-REQUEST WORK FIELD (2100-STAGE-REQUEST STAGING AREA)       
178300* UT-    USER-TABLE ENTRY (USERSERVICE IN-MEMORY MASTER ROW)              
178400* AT-    ACCOUNT-TABLE ENTRY (ACCOUNTSERVICE IN-MEMORY MASTER ROW)        
178500* MT-    MEMBER-TABLE ENTRY (GROUPSERVICE IN-MEMORY MASTER ROW)           
178600* CT-    CARD-TABLE ENTRY (CARDSERVICE IN-MEMORY MASTER ROW)              
178700* LCRD-  LEDGER-CARD-TABLE ENTRY (CARD-ID REFERENCE LIST BUILT            
178800*        FROM TXN-LEDGER-FILE FOR THE 6210 DELETE-CARD GUARD)             
178900* GW-    FIELD NAMES CARRIED STRAIGHT FROM THE COPYBOOKS (GWMRREC,        
179000*        GWUSREC, GWACREC, GWMBREC, GWCRREC, GWTLREC) - THESE ARE         
179100*        NOT RENAMED ON THE WAY IN OR OUT OF THIS PROGRAM.                
179200*                                                                         
179300* THE UT-/AT-/MT-/CT-/LCRD- TABLE-ENTRY PREFIXES ARE FORCED BY THE        
179400* OCCURS DEPENDING ON TABLE DESIGN - EACH TABLE NEEDS ITS OWN FIELD       
179500* NAMES SO THE COMPILER CAN TELL UT-USER-ID (USER-TABLE) APART FROM       
179600* AT-ACCT-OWNER-ID (ACCOUNT-TABLE) WHEN BOTH ARE IN SCOPE AT ONCE.        
179700* SCALAR WORKING-STORAGE (SWITCHES, COUNTERS, WORK AREAS) CARRIES         
179800* NO PREFIX AT ALL, MATCHING THE SHOPS OWN CONVENTION ACROSS THE          
179900* REST OF THE WALLET SUITE AND THE WIDER TUXEDO SAMPLE BASE THIS          
180000* DATA CENTERS COBOL GROUP GREW OUT OF.                                   
180100*                                                                         
180200* ================================================================        
180300* APPENDIX B - MAINT-REQUEST-REC TYPE CODE GLOSSARY                       
180400* ================================================================        
180500*                                                                         
180600* CU  CREATE USER            - USERSERVICE   (3000-CREATE-USER)           
180700* DU  DELETE USER            - USERSERVICE   (3500-DELETE-USER)           
180800* CP  CREATE PERSONAL ACCT   - ACCOUNTSERVICE(4000-CREATE-PERSONAL-       
180900*                               ACCT)                                     
181000* CG  CREATE GROUP ACCT      - ACCOUNTSERVICE(4100-CREATE-GROUP-          
181100*                               ACCT)                                     
181200* CN  CHANGE ACCOUNT NAME    - ACCOUNTSERVICE(4500-CHANGE-ACCOUNT-        
181300*                               NAME)                                     
181400* DA  DELETE ACCOUNT         - ACCOUNTSERVICE(4600-DELETE-ACCOUNT)        
181500* AM  ADD MEMBER             - GROUPSERVICE  (5000-ADD-MEMBER)            
181600* CR  CHANGE ROLE            - GROUPSERVICE  (5100-CHANGE-ROLE)           
181700* RM  REMOVE MEMBER          - GROUPSERVICE  (5200-REMOVE-MEMBER)         
181800* RC  REGISTER CARD          - CARDSERVICE   (6000-REGISTER-CARD)         
181900* SC  CHANGE CARD STATUS     - CARDSERVICE   (6100-CHANGE-CARD-           
182000*                               STATUS)                                   
182100* DC  DELETE CARD            - CARDSERVICE   (6200-DELETE-CARD)           
182200*                                                                         
182300* ANY OTHER VALUE OF GW-MR-TYPE FALLS TO THE EVALUATES WHEN OTHER         
182400* AT 2000-PROCESS-REQUESTS AND IS REJECTED AS "UNKNOWN REQUEST            
182500* TYPE" WITHOUT EVER REACHING A SERVICE PARAGRAPH.                        
182600*                                                                         
182700* ================================================================        
182800* APPENDIX C - PARAGRAPH CROSS-REFERENCE                                  
182900* ================================================================        
183000*                                                                         
183100* 0000-MAIN-LOGIC            DRIVES THE ENTIRE RUN                        
183200* 1000-INITIALIZE            OPEN MASTERS, LOAD FOUR TABLES, ACCEPT       
183300*                            RUN DATE                                     
183400* 1100-LOAD-USERS            READ USER-FILE INTO USER-TABLE               
183500* 1200-LOAD-ACCOUNTS         READ ACCOUNT-FILE INTO ACCOUNT-TABLE         
183600* 1300-LOAD-MEMBERS          READ GROUP-MEMBER-FILE INTO MEMBER-          
183700*                            TABLE                                        
183800* 1400-LOAD-CARDS            READ CARD-FILE INTO CARD-TABLE               
183900* 1500-LOAD-LEDGER-CARDS     READ TXN-LEDGER-FILE, BUILD LEDGER-          
184000*                            CARD-TABLE                                   
184100* 1510-ADD-LEDGER-CARD       ADD ONE DISTINCT CARD-ID TO LEDGER-          
184200*                            CARD-TABLE IF NOT ALREADY PRESENT            
184300* 2000-PROCESS-REQUESTS      READ ONE REQUEST, DISPATCH BY MR-TYPE        
184400* 2100-STAGE-REQUEST         COPY GWMRREC FIELDS TO MR- WORK AREAS        
184500* 2900-REJECT-REQUEST        COMMON REJECT/COUNT/LOG PATH                 
184600* 3000-CREATE-USER           USERSERVICE CU                               
184700* 3100-EDIT-USER-NAME        TRIM AND VALIDATE MR-TARGET-NAME             
184800* 3110/3111/3112/3113        NAME TRIM AND LENGTH-MEASURE HELPERS         
184900* 3120-CHECK-ALPHA           CONFIRM ONE NAME BYTE IS ALPHABETIC          
185000* 3200-EDIT-USER-EMAIL       TRIM AND VALIDATE MR-TARGET-EMAIL            
185100* 3210/3211/3212/3213        EMAIL TRIM AND LENGTH-MEASURE HELPERS        
185200* 3220-SCAN-EMAIL            LOCATE @ AND FINAL DOT                       
185300* 3221-SCAN-EMAIL-BYTE       ONE-BYTE SCAN STEP FOR 3220                  
185400* 3230-CHECK-EMAIL-UNIQUE    CONFIRM EMAIL NOT ALREADY IN USE             
185500* 3500-DELETE-USER           USERSERVICE DU                               
185600* 3510-USER-HOLDS-ACCOUNTS   TRUE IF TARGET OWNS OR JOINS AN ACCT         
185700* 4000-CREATE-PERSONAL-ACCT  ACCOUNTSERVICE CP                            
185800* 4050-DUP-PERSONAL-NAME     CHECK FOR A DUPLICATE PERSONAL ACCT          
185900*                            NAME UNDER THE SAME OWNER                    
186000* 4100-CREATE-GROUP-ACCT     ACCOUNTSERVICE CG                            
186100* 4500-CHANGE-ACCOUNT-NAME   ACCOUNTSERVICE CN                            
186200* 4600-DELETE-ACCOUNT        ACCOUNTSERVICE DA                            
186300* 4510-CHECK-ACCOUNT-PERMISSION  LOCATE ACCOUNT, CONFIRM REQUESTER        
186400*                            MAY ACT ON IT                                
186500* 4900-CHECK-REQUESTER-IS-OWNER  TRUE IF REQUESTER IS A NON-              
186600*                            DELETED OWNER MEMBER OF AN ACCOUNT           
186700* 5000-ADD-MEMBER            GROUPSERVICE AM                              
186800* 5010-LOOKUP-USER-BY-EMAIL  FIND TARGET USER ROW BY EMAIL                
186900* 5020-DUP-MEMBERSHIP        TRUE IF USER ALREADY A MEMBER                
187000* 5100-CHANGE-ROLE           GROUPSERVICE CR                              
187100* 5200-REMOVE-MEMBER         GROUPSERVICE RM                              
187200* 5900-COUNT-OWNERS          COUNT NON-DELETED OWNER ROWS ON AN           
187300*                            ACCOUNT                                      
187400* 5910-TEST-ONE-MEMBER       ONE-ROW TEST STEP FOR 5900                   
187500* 6000-REGISTER-CARD         CARDSERVICE RC                               
187600* 6010-DUP-MASKED-NUMBER     CHECK MASKED NUMBER NOT ALREADY ON           
187700*                            FILE                                         
187800* 6100-CHANGE-CARD-STATUS    CARDSERVICE SC                               
187900* 6200-DELETE-CARD           CARDSERVICE DC                               
188000* 6210-CARD-HAS-LEDGER-ROWS  TRUE IF THE CARD HAS POSTED LEDGER           
188100*                            HISTORY                                      
188200* 8000-WRITE-MASTERS         REWRITE ALL FOUR MASTERS FROM TABLES         
188300* 8010/8020/8030/8040        ONE-ROW WRITE STEPS, ONE PER MASTER          
188400* 8100-PRINT-RUN-SUMMARY     DISPLAY READ/ACCEPTED/REJECTED TOTALS        
188500* 8200-LIST-CARDS-BY-ACCOUNT SORT AND DISPLAY THE CARD LISTING            
188600* 8210/8215/8216             BUBBLE-SORT STEPS FOR 8200                   
188700* 8220-SHOW-ONE-CARD         DISPLAY ONE SURVIVING CARD ROW               
188800* 9999-END-OF-JOB            CLOSE MAINT-REQUEST-FILE, END RUN            
188900*                                                                         
189000* ================================================================        
189100* APPENDIX D - KNOWN LIMITATIONS                                          
189200* ================================================================        
189300*                                                                         
189400* 1. NO REQUEST-LEVEL AUDIT FILE.  EVERY ACCEPTED AND REJECTED            
189500*    REQUEST IS COUNTED BUT ONLY REJECTIONS ARE LOGGED, AND ONLY TO       
189600*    SYSOUT VIA DISPLAY - THERE IS NO PERMANENT AUDIT RECORD OF           
189700*    WHAT CHANGED.  GWLLISTS GROUP-ACTIVITY REPORT COVERS LEDGER          
189800*    POSTINGS BUT NOT MAINTENANCE ACTIONS.                                
189900* 2. A SINGLE BAD MAINT-REQUEST-REC DOES NOT HALT THE RUN - IT IS         
190000*    REJECTED AND PROCESSING CONTINUES - BUT THERE IS NO WAY TO           
190100*    FEED A CORRECTED RECORD BACK IN WITHOUT A FULL RERUN, SINCE          
190200*    REJECTED REQUESTS ARE NOT WRITTEN TO A SUSPENSE FILE.                
190300* 3. ACCOUNT AND CARD IDS ARE ASSIGNED FROM AN IN-MEMORY HIGH-            
190400*    WATER MARK (NEXT-ACCT-ID, NEXT-CARD-ID, NEXT-USER-ID, NEXT-GM-       
190500*    ID) - TWO GWLMAINT RUNS AGAINST THE SAME MASTERS MUST NEVER BE       
190600*    SUBMITTED CONCURRENTLY OR THE SAME NEW ID COULD BE ASSIGNED          
190700*    TWICE.  OPERATIONS SCHEDULES GWLMAINT AS A SINGLE-THREADED           
190800*    STEP FOR THIS REASON.                                                
190900* 4. USER EMAIL UNIQUENESS (3230) AND CARD MASKED-NUMBER                  
191000*    UNIQUENESS (6010) ARE BOTH LINEAR SCANS OF THE WHOLE TABLE.          
191100*    AT CURRENT MASTER VOLUMES (UNDER 5000 ROWS EACH) THIS IS WELL        
191200*    INSIDE THE BATCH WINDOW, BUT A MATERIAL GROWTH IN EITHER             
191300*    MASTER WOULD BE A CANDIDATE FOR A SECOND SEARCH ALL KEY.             
191400* 5. THE 8200 CARD LISTING USES A BUBBLE SORT OVER CARD-TAB-ENTRY.        
191500*    FINE AT CURRENT VOLUMES; IF CARD-TAB-COUNT EVER APPROACHES ITS       
191600*    5000-ROW CEILING THIS SHOULD MOVE TO A SORT VERB AGAINST AN          
191700*    INTERMEDIATE WORK FILE, THE WAY GWLPOST ALREADY DOES FOR ITS         
191800*    OWN LEDGER.                                                          
191900* 6. NO REQUEST TYPE EXISTS FOR CHANGING A USERS EMAIL OR PHONE,          
192000*    OR FOR REINSTATING A DELETED USER, ACCOUNT, MEMBERSHIP OR            
192100*    CARD.  ONCE A ROW IS FLAGGED DELETED IN THIS PROGRAM, IT IS          
192200*    PERMANENTLY OMITTED FROM THE NEXT GENERATION OF ITS MASTER -         
192300*    RECOVERY REQUIRES RESTORING A PRIOR MASTER GENERATION.               
192400*                                                                         
192500* ================================================================        
192600* APPENDIX E - RELATED PROGRAMS                                           
192700* ================================================================        
192800*                                                                         
192900* GWLPOST   POSTS LEDGER TRANSACTIONS AGAINST THE ACCOUNT MASTER          
193000*           GWLMAINT PRODUCES.  RUNS AFTER GWLMAINT IN THE NIGHTLY        
193100*           STREAM SO THE DAYS NEW ACCOUNTS AND CARDS ARE ON FILE         
193200*           BEFORE ANY TRANSACTION AGAINST THEM CAN POST.                 
193300* GWLLIST   PRODUCES THE GROUP-ACTIVITY LISTING FROM THE LEDGER           
193400*           GWLPOST WRITES.  RUNS LAST IN THE STREAM SO ITS REPORT        
193500*           REFLECTS THE FULL DAYS MAINTENANCE AND POSTING.               
193600*                                                                         
193700* JOB STREAM ORDER IS ALWAYS GWLMAINT, THEN GWLPOST, THEN GWLLIST -       
193800* SEE THE GWLDAILY PROC.  RUNNING THEM OUT OF ORDER RISKS GWLPOST         
193900* REJECTING A TRANSACTION AGAINST AN ACCOUNT OR CARD GWLMAINT WAS         
194000* SUPPOSED TO HAVE ADDED THAT SAME NIGHT.                                 
194100*                                                                         
194200* ================================================================        
194300* APPENDIX F - COPYBOOK AND JCL DD-NAME CROSS-REFERENCE                   
194400* ================================================================        
194500*                                                                         
194600* LOGICAL NAME   DD STATEMENT MEANING           COPYBOOK                  
194700* MREQFILE       MAINTENANCE REQUEST INPUT      GWMRREC                   
194800* USERFILE       USER MASTER INPUT              GWUSREC                   
194900* USEROUT        USER MASTER OUTPUT (NEXT GEN)  GWUSREC (VIA MOVE)        
195000* ACCTFILE       ACCOUNT MASTER INPUT           GWACREC                   
195100* ACCTOUT        ACCOUNT MASTER OUTPUT          GWACREC (VIA MOVE)        
195200* MEMBFILE       GROUP-MEMBER MASTER INPUT      GWMBREC                   
195300* MEMBOUT        GROUP-MEMBER MASTER OUTPUT     GWMBREC (VIA MOVE)        
195400* CARDFILE       CARD MASTER INPUT              GWCRREC                   
195500* CARDOUT        CARD MASTER OUTPUT             GWCRREC (VIA MOVE)        
195600* TXNLDG         TRANSACTION LEDGER (READ ONLY, GWTLREC                   
195700*                CARD-REFERENCE CHECK ONLY)                               
195800*                                                                         
195900* THE "OUTPUT VIA MOVE" NOTATION MEANS THE NEW-xxx-FILE RECORD AREA       
196000* IS DECLARED PIC X(nnn) RATHER THAN WITH ITS OWN COPY OF THE             
196100* COPYBOOK - THE 8000-SERIES WRITE PARAGRAPHS BUILD THE OUTGOING          
196200* ROW DIRECTLY IN THE INPUT RECORD AREA (xxx-FILE-REC) AND THEN           
196300* WRITE ... FROM THAT AREA, SO THE COPYBOOKS FIELD NAMES STAY             
196400* UNIQUE TO ONE SELECT APIECE.                                            
196500*                                                                         
196600* ================================================================        
196700* APPENDIX G - OPERATOR RERUN PROCEDURE                                   
196800* ================================================================        
196900*                                                                         
197000* GWLMAINT READS ALL FOUR MASTERS COMPLETE BEFORE CHANGING ANYTHING       
197100* IN STORAGE, AND DOES NOT REWRITE ANY OF THEM UNTIL EVERY REQUEST        
197200* ON MAINT-REQUEST-FILE HAS BEEN APPLIED (SEE 0000-MAIN-LOGIC).  AN       
197300* ABEND AT ANY POINT BEFORE 8000-WRITE-MASTERS BEGINS THEREFORE           
197400* LEAVES ALL FOUR INPUT MASTERS EXACTLY AS THEY WERE AT JOB START -       
197500* NO SPECIAL RECOVERY STEP IS NEEDED BEYOND RESUBMITTING THE JOB          
197600* FROM THE BEGINNING WITH THE SAME MAINT-REQUEST-FILE.                    
197700*                                                                         
197800* AN ABEND DURING OR AFTER 8000-WRITE-MASTERS IS A DIFFERENT CASE -       
197900* ONE OR MORE OF THE FOUR NEW-xxx-FILE OUTPUTS MAY BE PARTIALLY           
198000* WRITTEN.  OPERATIONS MUST NOT RESUBMIT GWLMAINT IN THIS CASE.           
198100* INSTEAD, DELETE ANY PARTIAL NEW-xxx-FILE OUTPUT DATASETS, CONFIRM       
198200* THE ORIGINAL FOUR INPUT MASTERS ARE STILL INTACT (THIS PROGRAM          
198300* NEVER OPENS THEM FOR OUTPUT), AND RESUBMIT FROM THE BEGINNING OF        
198400* THE GWLMAINT STEP.  SINCE THE NEXT-xxx-ID GENERATORS ARE                
198500* RECOMPUTED FROM THE ORIGINAL MASTERS AT EVERY RUN (1100-1400),          
198600* A CLEAN RERUN AGAINST THE SAME MAINT-REQUEST-FILE PRODUCES              
198700* IDENTICAL NEW IDS AND IDENTICAL OUTPUT - THE RUN IS FULLY               
198800* REPEATABLE AS LONG AS THE FOUR INPUT MASTERS HAVE NOT BEEN              
198900* REPLACED BY A PRIOR PARTIAL OUTPUT SET.                                 
199000*                                                                         
199100* UPSI-0 ON REDIRECTS THE RUN AGAINST THE TEST COPY OF ALL NINE           
199200* DATASETS (SEE THE GWLMAINT-TEST PROC) SO A SUSPECT MAINT-REQUEST-       
199300* FILE CAN BE REPLAYED WITHOUT RISK TO THE PRODUCTION MASTERS -           
199400* ALTHOUGH, AS NOTED IN THE CHANGE LOG, THIS VERSION OF THE PROGRAM       
199500* DOES NOT ITSELF TEST GWL-TEST-RUN; THE SWITCH ONLY STEERS THE JCL       
199600* DD ALLOCATIONS.                                                         
199700*                                                                         
199800* ================================================================        
199900* APPENDIX H - SAMPLE REQUEST SCENARIOS                                   
200000* ================================================================        
200100*                                                                         
200200* SCENARIO 1 - NEW USER, THEN A GROUP ACCOUNT.                            
200300*   REQUEST 1: MR-TYPE = CU, MR-TARGET-NAME = "MARY SMITH",               
200400*              MR-TARGET-EMAIL = "MSMITH@EXAMPLE.COM".                    
200500*              3100/3200 BOTH PASS.  NEW-USER-ID ASSIGNED, ROW            
200600*              ADDED TO USER-TABLE.                                       
200700*   REQUEST 2: MR-TYPE = CG, MR-REQ-USER-ID = THE NEW USER-ID,            
200800*              MR-ACCT-NAME = "SMITH FAMILY WALLET".                      
200900*              4100 ASSIGNS A NEW ACCT-ID AND A NEW GM-ID IN THE          
201000*              SAME STEP, ADDING BOTH THE ACCOUNT-TABLE ROW (TYPE         
201100*              "G", BALANCE ZERO) AND THE MEMBER-TABLE ROW (ROLE          
201200*              "O") TOGETHER.                                             
201300*                                                                         
201400* SCENARIO 2 - ADD MEMBER, THEN ATTEMPT TO DEMOTE THE SOLE OWNER.         
201500*   REQUEST 1: MR-TYPE = AM AGAINST THE GROUP ACCOUNT ABOVE, TARGET       
201600*              EMAIL BELONGING TO A SECOND EXISTING USER.  5010           
201700*              FINDS THE USER, 5020 CONFIRMS NO EXISTING ROW, A           
201800*              NEW MEMBER-TABLE ROW IS ADDED WITH ROLE "M".               
201900*   REQUEST 2: MR-TYPE = CR, MR-TARGET-USER-ID = THE ORIGINAL             
202000*              OWNER, MR-NEW-ROLE = "M".  5100 FINDS THE TARGET IS        
202100*              CURRENTLY ROLE "O", CALLS 5900-COUNT-OWNERS, FINDS         
202200*              OWNER-COUNT = 1, AND REJECTS WITH "ACCOUNT WOULD           
202300*              HAVE NO OWNER" - THE SECOND MEMBER ADDED IN REQUEST        
202400*              1 IS ROLE "M", NOT "O", SO IT DOES NOT COUNT.              
202500*   REQUEST 3: MR-TYPE = CR AGAINST THE SECOND MEMBER INSTEAD,            
202600*              MR-NEW-ROLE = "O".  NOW THE ACCOUNT HAS TWO OWNERS.        
202700*   REQUEST 4: REPEAT REQUEST 2 (DEMOTE THE ORIGINAL OWNER).  THIS        
202800*              TIME OWNER-COUNT = 2 AT THE TIME OF THE CHECK, SO          
202900*              THE DEMOTION IS ACCEPTED.                                  
203000*                                                                         
203100* SCENARIO 3 - CARD REGISTERED, THEN A POSTING AGAINST IT, THEN A         
203200*              REJECTED DELETE ATTEMPT.                                   
203300*   REQUEST 1: MR-TYPE = RC, MASKED NUMBER NOT ON FILE.  NEW CARD-        
203400*              ID ASSIGNED, STATUS DEFAULTS TO "A".                       
203500*   (GWLPOST RUNS NEXT IN THE NIGHTLY STREAM AND POSTS A                  
203600*   TRANSACTION AGAINST THIS CARD, WRITING A ROW TO TXN-LEDGER-           
203700*   FILE.)                                                                
203800*   NEXT NIGHT, REQUEST: MR-TYPE = DC AGAINST THE SAME CARD-ID.           
203900*              1500-LOAD-LEDGER-CARDS HAS ALREADY ADDED THIS CARD-        
204000*              ID TO LEDGER-CARD-TABLE DURING THIS RUNS                   
204100*              INITIALIZE STEP (SINCE THE POSTING FROM THE                
204200*              PREVIOUS NIGHT IS NOW ON TXN-LEDGER-FILE), SO 6210         
204300*              RETURNS REC-FOUND AND THE DELETE IS REJECTED WITH          
204400*              "CARD HAS LEDGER TRANSACTIONS".                            
204500*                                                                         
204600* ================================================================        
204700* APPENDIX I - OWNER-COUNT PROTECTION RATIONALE (GWL-0202)                
204800* ================================================================        
204900*                                                                         
205000* BEFORE GWL-0202 (1992), A GROUP ACCOUNT COULD BE LEFT WITH ZERO         
205100* OWNER-ROLE MEMBERS BY A CARELESSLY SEQUENCED PAIR OF REQUESTS -         
205200* FOR EXAMPLE A CHANGE-ROLE DEMOTING THE LAST OWNER TO "M",               
205300* FOLLOWED IN THE SAME OR A LATER RUN BY A REMOVE-MEMBER ON WHAT          
205400* WAS NOW AN ORDINARY MEMBER ROW.  ONCE AN ACCOUNT HAD NO OWNER, NO       
205500* SUBSEQUENT GROUPSERVICE REQUEST COULD BE APPROVED AGAINST IT -          
205600* 4510/4900 REQUIRE THE REQUESTER TO BE A CURRENT OWNER MEMBER,           
205700* AND THERE WAS NO "RESCUE" REQUEST TYPE TO INSTALL A NEW ONE.            
205800* SEVERAL SUCH ACCOUNTS HAD TO BE REPAIRED BY HAND, DIRECTLY              
205900* AGAINST THE MASTER FILE, BEFORE THIS FIX WAS MADE.                      
206000*                                                                         
206100* 5900-COUNT-OWNERS / 5910-TEST-ONE-MEMBER NOW GUARD BOTH PATHS           
206200* THAT CAN REMOVE AN OWNER ROLE - 5100-CHANGE-ROLE (OWNER TO              
206300* MEMBER) AND 5200-REMOVE-MEMBER (REMOVING AN OWNER ROW OUTRIGHT).        
206400* BOTH REJECT THE REQUEST IF THE COUNT WOULD DROP BELOW TWO AT THE        
206500* MOMENT OF THE CHECK - NOT BELOW ONE - BECAUSE THE CHECK RUNS            
206600* BEFORE THE CHANGE IS APPLIED, SO "OWNER-COUNT < 2" MEANS "THIS          
206700* IS CURRENTLY THE LAST OWNER".  A GROUP ACCOUNT CAN THEREFORE            
206800* NEVER FALL BELOW ONE OWNER THROUGH GWLMAINT, THOUGH IT CAN BE           
206900* CREATED WITH EXACTLY ONE (4100, AT ACCOUNT-OPEN TIME) AND STAY          
207000* THAT WAY INDEFINITELY IF NO SECOND OWNER IS EVER ADDED.                 
207100*                                                                         
207200* ================================================================        
207300* APPENDIX J - YEAR 2000 REVIEW NOTE (GWL-Y2K1)                           
207400* ================================================================        
207500*                                                                         
207600* EVERY DATE FIELD TOUCHED BY THIS PROGRAM - UT-USER-CREATED-DATE,        
207700* AT-ACCT-CREATED-DATE, MT-GM-JOINED-DATE, CT-CARD-CREATED-DATE,          
207800* RUN-DATE-X, AND EVERY GW-xxx-CREATED-DATE / GW-xxx-LAST-BATCH-          
207900* DATE FIELD WRITTEN AT 8010-8040 - WAS ALREADY DECLARED PIC 9(08)        
208000* IN FULL CCYYMMDD FORM BEFORE THE 1999 AUDIT, SO NO FIELD WIDTH          
208100* OR COMPARE LOGIC REQUIRED CHANGE.  RUN-DATE-BRKS RUN-CCYY WAS           
208200* ALREADY FOUR DIGITS.  THE AUDIT FOUND NOTHING TO FIX IN THIS            
208300* PROGRAM AND GWL-Y2K1 IS RECORDED IN THE CHANGE LOG FOR THAT             
208400* REASON ALONE - SAME OUTCOME AS THE CORRESPONDING ENTRY IN BOTH          
208500* GWLPOST AND GWLLIST.                                                    
208600*                                                                         
208700* ================================================================        
208800* APPENDIX K - EDIT RULE SUMMARY                                          
208900* ================================================================        
209000*                                                                         
209100* USERSERVICE CREATE (CU):                                                
209200*   NAME    2-20 BYTES AFTER TRIM, ALL REMAINING BYTES ALPHABETIC         
209300*           (3100-3120).                                                  
209400*   EMAIL   NOT ALL SPACES AFTER TRIM (3210); EXACTLY ONE "@" AT          
209500*           POSITION 2 OR LATER (3220/3221); A "." AFTER THE "@"          
209600*           WITH AT LEAST TWO BYTES FOLLOWING IT (3220); NOT              
209700*           ALREADY ON FILE FOR A NON-DELETED USER (3230).                
209800*                                                                         
209900* USERSERVICE DELETE (DU):                                                
210000*   TARGET MUST NOT OWN OR BELONG TO ANY NON-DELETED ACCOUNT              
210100*           (3510).                                                       
210200*                                                                         
210300* ACCOUNTSERVICE CREATE PERSONAL (CP):                                    
210400*   NO DUPLICATE PERSONAL ACCOUNT OF THE SAME NAME UNDER THE SAME         
210500*           OWNER (4050).  OPENING BALANCE FORCED TO ZERO.                
210600*                                                                         
210700* ACCOUNTSERVICE CREATE GROUP (CG):                                       
210800*   NO EDIT BEYOND THE IMPLICIT ONE-UNIT CREATE OF ACCOUNT PLUS           
210900*           OWNER MEMBERSHIP (4100) - ANY REQUESTING USER-ID MAY          
211000*           OPEN A GROUP ACCOUNT AND BECOMES ITS FIRST OWNER.             
211100*                                                                         
211200* ACCOUNTSERVICE CHANGE NAME / DELETE (CN / DA):                          
211300*   REQUESTER MUST BE THE PERSONAL OWNER OR A GROUP OWNER MEMBER          
211400*           (4510/4900).  DA ADDITIONALLY FLAGS THE ROW DELETED           
211500*           RATHER THAN REMOVING IT FROM THE TABLE.                       
211600*                                                                         
211700* GROUPSERVICE ADD MEMBER (AM):                                           
211800*   REQUESTER MUST BE AN OWNER MEMBER (4510/4900); TARGET EMAIL           
211900*           MUST BELONG TO A NON-DELETED USER ON FILE (5010); THAT        
212000*           USER MUST NOT ALREADY HOLD A NON-DELETED MEMBERSHIP ON        
212100*           THE ACCOUNT (5020).                                           
212200*                                                                         
212300* GROUPSERVICE CHANGE ROLE / REMOVE MEMBER (CR / RM):                     
212400*   REQUESTER MUST BE AN OWNER MEMBER (4510/4900); TARGET MUST            
212500*           ALREADY BE A NON-DELETED MEMBER (5020); AN OWNER-TO-          
212600*           MEMBER DEMOTION OR AN OWNER REMOVAL IS REJECTED IF IT         
212700*           WOULD LEAVE THE ACCOUNT WITH FEWER THAN TWO CURRENT           
212800*           OWNERS AT THE TIME OF THE CHECK (5900/5910).                  
212900*                                                                         
213000* CARDSERVICE REGISTER (RC):                                              
213100*   MASKED CARD NUMBER MUST NOT ALREADY BE ON FILE FOR A NON-             
213200*           DELETED CARD (6010).  NEW CARDS START STATUS "A".             
213300*                                                                         
213400* CARDSERVICE CHANGE STATUS (SC):                                         
213500*   CARD MUST EXIST AND NOT BE DELETED (6100) - THE NEW STATUS            
213600*           VALUE ITSELF IS NOT EDITED FOR "A"/"B".                       
213700*                                                                         
213800* CARDSERVICE DELETE (DC):                                                
213900*   CARD MUST EXIST AND NOT BE DELETED, AND MUST HAVE NO POSTED           
214000*           LEDGER TRANSACTIONS (6210), BUILT FROM THE LEDGER-            
214100*           CARD-TABLE AT 1500-LOAD-LEDGER-CARDS.                         
214200*                                                                         
214300* ================================================================        
214400* APPENDIX L - TABLE CAPACITY PLANNING                                    
214500* ================================================================        
214600*                                                                         
214700* USER-TABLE     OCCURS 1 TO 5000   ONE ROW PER REGISTERED USER           
214800* ACCOUNT-TABLE  OCCURS 1 TO 5000   ONE ROW PER PERSONAL OR GROUP         
214900*                                   ACCOUNT                               
215000* MEMBER-TABLE   OCCURS 1 TO 20000  ONE ROW PER GROUP MEMBERSHIP -        
215100*                                   SIZED LARGER SINCE EACH GROUP         
215200*                                   ACCOUNT MAY HOLD MANY MEMBERS         
215300* CARD-TABLE     OCCURS 1 TO 5000   ONE ROW PER REGISTERED CARD           
215400* LEDGER-CARD-TABLE  OCCURS 1 TO 5000  ONE ROW PER DISTINCT CARD-ID       
215500*                                   SEEN ON THE LEDGER                    
215600*                                                                         
215700* ALL FIVE CEILINGS WERE SIZED AGAINST THE DATA CENTERS PROJECTED         
215800* FIVE-YEAR USER BASE AT THE TIME THE WALLET SUITE WAS BUILT.             
215900* SHOULD ANY MASTER APPROACH ITS CEILING, THE FIX IS A STRAIGHT           
216000* OCCURS LIMIT INCREASE IN BOTH THIS PROGRAM AND GWLPOST (WHICH           
216100* CARRIES ITS OWN COPIES OF THE SAME FOUR MASTER TABLES) - THERE IS       
216200* NO OTHER CAPACITY-DEPENDENT LOGIC IN EITHER PROGRAM.  A TABLE           
216300* THAT FILLS DURING A RUN HAS NO GRACEFUL DEGRADATION - THE RUN           
216400* WOULD ABEND ON THE NEXT ADD 1 TO xxx-TAB-COUNT ONCE THE OCCURS          
216500* CEILING IS REACHED, SO OPERATIONS MONITORS THE RUN SUMMARY ROW          
216600* COUNTS AGAINST THESE CEILINGS PERIODICALLY.                             
216700*                                                                         
216800* ================================================================        
216900* APPENDIX M - STATUS-BYTE AND DELETE-FLAG GLOSSARY                       
217000* ================================================================        
217100*                                                                         
217200* EVERY TABLE ROW CARRIES A TRAILING ONE-BYTE DELETE SWITCH AND AN        
217300* 88-LEVEL NAMED xx-IS-DELETED, VALUE "Y".  "N" (NOT DELETED) IS          
217400* THE LOAD-TIME DEFAULT AND IS NEVER EXPLICITLY TESTED BY NAME -          
217500* PARAGRAPHS TEST "NOT xx-IS-DELETED" RATHER THAN A SEPARATE "IS-         
217600* ACTIVE" CONDITION, SINCE "NOT DELETED" IS THE MORE NATURAL              
217700* QUESTION EVERYWHERE THIS PROGRAM ASKS IT.                               
217800*                                                                         
217900* AT-ACCT-TYPE IS "P" (PERSONAL) OR "G" (GROUP) - SEE APPENDIX A.         
218000* MT-GM-ROLE IS "O" (OWNER) OR "M" (MEMBER).                              
218100* CT-CARD-STATUS IS "A" (ACTIVE) OR "B" (BLOCKED).                        
218200* FOUND-SW IS EITHER 77 REC-FOUND (VALUE 1) OR 77 REC-NOT-FOUND           
218300* (VALUE 2) - NOT A TRUE/FALSE SWITCH BUT A TWO-VALUE COMP-5 CODE,        
218400* MATCHING THE IDIOM GWLPOST AND GWLLIST BOTH USE FOR THE SAME            
218500* PURPOSE.  VALID-SW USES "Y"/"N" WITH 88-LEVELS FIELD-IS-VALID/          
218600* FIELD-IS-INVALID INSTEAD, SINCE THE USER-NAME AND EMAIL EDITS           
218700* PREDATE THE REC-FOUND/REC-NOT-FOUND CONVENTION AND WERE NEVER           
218800* CONVERTED TO MATCH.                                                     
218900*                                                                         
219000* ================================================================        
219100* APPENDIX N - PERMISSION MODEL SUMMARY                                   
219200* ================================================================        
219300*                                                                         
219400* PERSONAL ACCOUNT (AT-ACCT-TYPE = "P"):                                  
219500*   ONE OWNER ONLY, CARRIED DIRECTLY IN AT-ACCT-OWNER-ID.  NO             
219600*   MEMBER-TABLE ROWS ARE EVER CREATED FOR A PERSONAL ACCOUNT.            
219700*   ONLY THE OWNER MAY CHANGE ITS NAME OR DELETE IT (4510).               
219800*                                                                         
219900* GROUP ACCOUNT (AT-ACCT-TYPE = "G"):                                     
220000*   OWNERSHIP AND MEMBERSHIP ARE BOTH CARRIED IN MEMBER-TABLE.            
220100*   AT-ACCT-OWNER-ID IS ZERO AND UNUSED FOR A GROUP ACCOUNT -             
220200*   4900-CHECK-REQUESTER-IS-OWNER IS THE ONLY PATH THAT DECIDES           
220300*   WHETHER A REQUESTER MAY ACT ON ONE.  ANY CURRENT OWNER MEMBER         
220400*   (ROLE "O", NOT DELETED) MAY CHANGE THE ACCOUNT NAME, DELETE           
220500*   THE ACCOUNT, ADD OR REMOVE A MEMBER, OR CHANGE A MEMBERS              
220600*   ROLE - THERE IS NO DISTINCTION IN THIS PROGRAM BETWEEN A              
220700*   "FOUNDING" OWNER AND ONE ADDED LATER BY CHANGE-ROLE.  ORDINARY        
220800*   MEMBERS (ROLE "M") MAY NOT INITIATE ANY ACCOUNTSERVICE OR             
220900*   GROUPSERVICE MAINTENANCE REQUEST - THAT IS ENFORCED UPSTREAM          
221000*   BY THE ON-LINE FRONT END, NOT BY THIS BATCH PROGRAM, BUT 4510/        
221100*   4900 WOULD REJECT SUCH A REQUEST ANYWAY IF ONE ARRIVED.               
221200*                                                                         
221300* NEITHER TYPE OF ACCOUNT DISTINGUISHES "READ" FROM "WRITE"               
221400* ACCESS - THIS PROGRAM ONLY EVER APPLIES CHANGES, NEVER REPORTS          
221500* ACCOUNT CONTENTS TO THE REQUESTER (THAT IS GWLLISTS JOB), SO            
221600* THE ONLY PERMISSION QUESTION GWLMAINT EVER ASKS IS "MAY THIS            
221700* USER CHANGE THIS ACCOUNT."                                              
221800*                                                                         
221900* ================================================================        
222000* APPENDIX O - FUTURE ENHANCEMENT NOTES                                   
222100* ================================================================        
222200*                                                                         
222300* CARRIED FORWARD FROM SEVERAL DATA CENTER REVIEW MEETINGS, NOT           
222400* YET SCHEDULED AGAINST A RELEASE:                                        
222500*                                                                         
222600*   - A "CHANGE EMAIL" / "CHANGE PHONE" REQUEST TYPE FOR                  
222700*     USERSERVICE, SO A USER NEED NOT BE DELETED AND RE-CREATED TO        
222800*     CORRECT CONTACT INFORMATION.                                        
222900*   - A SUSPENSE FILE FOR REJECTED REQUESTS, SO A CORRECTED               
223000*     VERSION OF A REJECTED TRANSACTION CAN BE RESUBMITTED WITHOUT        
223100*     OPERATIONS HAVING TO LOCATE THE ORIGINAL INPUT RECORD BY            
223200*     HAND FROM THE SYSOUT REJECT LOG.                                    
223300*   - A PERMANENT MAINTENANCE AUDIT FILE, MATCHING THE LEDGER             
223400*     GWLPOST ALREADY KEEPS FOR POSTINGS, SO ACCOUNT/MEMBERSHIP/          
223500*     CARD CHANGES CAN BE RECONSTRUCTED AFTER THE FACT WITHOUT            
223600*     RELYING ON SYSOUT RETENTION.                                        
223700*   - REPLACING THE 8200 BUBBLE SORT WITH A SORT VERB PASS SHOULD         
223800*     CARD-TAB-COUNT GROWTH MAKE IT WORTHWHILE (SEE APPENDIX D,           
223900*     ITEM 5).                                                            
224000*                                                                         
224100* NONE OF THE ABOVE IS IMPLEMENTED IN THIS VERSION OF THE PROGRAM.        
224200*                                                                         
224300* ================================================================        
224400* APPENDIX P - DATA CENTER OPERATIONS NOTES                               
224500* ================================================================        
224600*                                                                         
224700* GWLMAINT RUNS ONCE NIGHTLY, STEP 1 OF THE GWLDAILY PROC, AHEAD OF       
224800* GWLPOST AND GWLLIST.  MAINT-REQUEST-FILE IS ACCUMULATED DURING          
224900* THE DAY BY THE ON-LINE USERSERVICE/ACCOUNTSERVICE/GROUPSERVICE/         
225000* CARDSERVICE FRONT END AND HANDED OFF TO BATCH AT CLOSE OF               
225100* BUSINESS - THIS PROGRAM NEVER RUNS INTRA-DAY.                           
225200*                                                                         
225300* THE RUN SUMMARY (8100) IS THE FIRST THING THE OVERNIGHT OPERATOR        
225400* CHECKS - A REQUESTS-REJECTED COUNT MATERIALLY HIGHER THAN A             
225500* TYPICAL NIGHTS RUN IS TREATED AS A FRONT-END PROBLEM (A BAD             
225600* RELEASE, A VALIDATION RULE OUT OF SYNC WITH THIS PROGRAMS OWN           
225700* EDITS) RATHER THAN A DATA PROBLEM, AND IS ESCALATED TO THE              
225800* USERSERVICE/ACCOUNTSERVICE DEVELOPMENT TEAM THE NEXT MORNING            
225900* RATHER THAN SIMPLY RERUN.                                               
226000*                                                                         
226100* THE CARD LISTING DISPLAYED BY 8200 AT THE END OF EVERY RUN IS           
226200* SYSOUT ONLY - IT IS NOT A FORMAL REPORT AND CARRIES NO REPORT           
226300* HEADING, PAGE BREAK OR DATE STAMP.  IT EXISTS SO AN OPERATOR CAN        
226400* EYEBALL THE CURRENT CARD POPULATION WITHOUT A SEPARATE QUERY            
226500* TOOL; IT IS NOT DISTRIBUTED OR RETAINED BEYOND THE JOBS SYSOUT          
226600* RETENTION PERIOD.                                                       
226700*                                                                         
226800* ================================================================        
226900* APPENDIX Q - WHY GWLMAINT KEEPS FOUR TABLES RATHER THAN A               
227000*              DATABASE                                                   
227100* ================================================================        
227200*                                                                         
227300* THE WALLET SUITE PREDATES THIS DATA CENTERS DB2 CONVERSION              
227400* PROJECT.  GWLPOST, GWLLIST AND GWLMAINT WERE ALL WRITTEN AGAINST        
227500* FLAT SEQUENTIAL MASTERS FROM THE START AND HAVE NEVER BEEN              
227600* RETROFITTED ONTO THE DATABASE, SINCE THE CONVERSION PROJECT             
227700* PRIORITIZED THE LARGER ON-LINE SYSTEMS AND THE WALLET SUITES            
227800* OVERNIGHT BATCH VOLUMES HAVE NEVER JUSTIFIED THE REWRITE COST ON        
227900* THEIR OWN.  THE IN-MEMORY OCCURS DEPENDING ON TABLE, LOADED             
228000* COMPLETE AND REWRITTEN COMPLETE, IS THIS SHOPS STANDARD WAY OF          
228100* GETTING RANDOM-ACCESS BEHAVIOR OUT OF A SEQUENTIAL MASTER WHEN          
228200* THE MASTER IS SMALL ENOUGH TO FIT IN STORAGE, AND ALL FOUR              
228300* WALLET MASTERS COMFORTABLY ARE.                                         
228400*                                                                         
228500* ================================================================        
228600* APPENDIX R - NEXT-ID GENERATION WALKTHROUGH                             
228700* ================================================================        
228800*                                                                         
228900* NEXT-USER-ID, NEXT-ACCT-ID, NEXT-GM-ID AND NEXT-CARD-ID ARE EACH        
229000* SET DURING LOAD (1100/1200/1300/1400) TO THE HIGHEST ID FOUND ON        
229100* THE CORRESPONDING MASTER, BY A SIMPLE "IF GW-xxx-ID > NEXT-xxx-ID       
229200* MOVE GW-xxx-ID TO NEXT-xxx-ID" TEST EXECUTED ONCE PER RECORD AS         
229300* IT IS READ.  NO SORT IS NEEDED FOR THIS - A PLAIN LINEAR HIGH-          
229400* WATER-MARK SCAN IS SUFFICIENT SINCE EVERY RECORD IS ALREADY BEING       
229500* READ ANYWAY TO BUILD THE TABLE.                                         
229600*                                                                         
229700* ALL FOUR GENERATORS START AT ZERO (NO VALUE CLAUSE MEANS A              
229800* BINARY ZERO FOR A COMP FIELD, WHICH COMPARES EQUAL TO NUMERIC           
229900* ZERO) AND ARE ONLY EVER INCREMENTED, NEVER RESET, DURING A RUN.         
230000* A MASTER WITH NO ROWS AT ALL (FOR EXAMPLE A BRAND-NEW WALLET            
230100* SUITE INSTALLATION WITH AN EMPTY CARD-FILE) LEAVES ITS NEXT-ID          
230200* GENERATOR AT ZERO, SO THE FIRST CARD REGISTERED THAT NIGHT GETS         
230300* CARD-ID 1.                                                              
230400*                                                                         
230500* EACH SERVICE PARAGRAPH THAT CREATES A NEW ROW (3000, 4000, 4100,        
230600* 5000, 6000) INCREMENTS ITS GENERATOR WITH "ADD 1 TO NEXT-xxx-ID"        
230700* IMMEDIATELY BEFORE USING THE NEW VALUE, NEVER AFTER - THIS MEANS        
230800* A REJECTED REQUEST NEVER CONSUMES AN ID, BUT IT ALSO MEANS THE          
230900* GENERATOR MUST NOT BE INCREMENTED SPECULATIVELY BEFORE A                
231000* REQUESTS EDITS HAVE ALL PASSED - EVERY CREATE PARAGRAPH IN THIS         
231100* PROGRAM PERFORMS ITS EDITS AND REJECTS FIRST, AND ONLY                  
231200* INCREMENTS THE GENERATOR ON THE "BOTH EDITS PASSED" FALL-THROUGH        
231300* PATH AT THE BOTTOM OF THE PARAGRAPH.                                    
231400*                                                                         
231500* 4100-CREATE-GROUP-ACCT IS THE ONE PARAGRAPH THAT INCREMENTS TWO         
231600* GENERATORS IN THE SAME REQUEST (NEXT-ACCT-ID AND NEXT-GM-ID),           
231700* SINCE A GROUP ACCOUNT CREATE REQUEST ALWAYS PRODUCES BOTH A NEW         
231800* ACCOUNT-TABLE ROW AND A NEW MEMBER-TABLE ROW FOR ITS FOUNDING           
231900* OWNER IN THE SAME STEP (SEE APPENDIX H, SCENARIO 1).                    
232000*                                                                         
232100* ================================================================        
232200* APPENDIX S - WHY THE SERVICE PARAGRAPHS USE GO TO RATHER THAN           
232300*              NESTED IF                                                  
232400* ================================================================        
232500*                                                                         
232600* EVERY MULTI-STEP EDIT SEQUENCE IN THIS PROGRAM (3000, 3200, 4500,       
232700* 4600, 5000, 5100, 5200, 6000, 6100, 6200) FOLLOWS THE SAME              
232800* SHAPE - PERFORM AN EDIT, TEST ITS OUTCOME, REJECT AND GO TO THE         
232900* PARAGRAPH EXIT IF IT FAILED, OTHERWISE FALL THROUGH TO THE NEXT         
233000* EDIT.  THIS KEEPS EACH EDIT STEP AT THE SAME LEVEL OF                   
233100* INDENTATION REGARDLESS OF HOW MANY EDITS PRECEDE IT, RATHER THAN        
233200* NESTING ONE IF INSIDE ANOTHER FOR EVERY ADDITIONAL EDIT STEP -          
233300* A FOUR-EDIT SEQUENCE NESTED WOULD BE FOUR LEVELS DEEP BY ITS            
233400* LAST TEST.  THE TRADE-OFF IS THAT THE CONTROL FLOW IS NOT               
233500* STRUCTURED IN THE FORMAL SENSE (EACH PARAGRAPH HAS MORE THAN ONE        
233600* EXIT POINT), BUT THIS IS THE SAME TRADE-OFF GWLPOST AND GWLLIST         
233700* BOTH MAKE FOR THEIR OWN EDIT SEQUENCES, AND IS LONG-STANDING            
233800* HOUSE STYLE FOR THIS CLASS OF "VALIDATE-THEN-ACT" BATCH                 
233900* PARAGRAPH.                                                              
234000*                                                                         
234100* ================================================================        
234200* APPENDIX T - SEARCH ALL VERSUS SEARCH VARYING, BY TABLE                 
234300* ================================================================        
234400*                                                                         
234500* USER-TABLE     SEARCH ALL BY UT-USER-ID (3510, 3500).  SEARCH           
234600*                VARYING BY UT-USER-EMAIL (3230, 5010) - EMAIL IS         
234700*                NOT THE TABLE KEY.                                       
234800* ACCOUNT-TABLE  SEARCH ALL BY AT-ACCT-ID (4510, 6100 IS CARD-            
234900*                TABLE NOT ACCOUNT - SEE BELOW).  SEARCH VARYING          
235000*                FOR 4050 (NAME UNDER AN OWNER) AND 3510 (OWNER           
235100*                REFERENCE CHECK) SINCE NEITHER IS A LOOKUP BY            
235200*                AT-ACCT-ID.                                              
235300* MEMBER-TABLE   ALWAYS SEARCH VARYING - NO KEY CLAUSE IS DECLARED        
235400*                FOR THIS TABLE (SEE THE MEMBER-TABLE COMMENTARY          
235500*                ABOVE) SINCE IT IS LOADED IN ARRIVAL ORDER, NOT          
235600*                SORTED ON ANY OF ITS OWN FIELDS.                         
235700* CARD-TABLE     SEARCH ALL BY CT-CARD-ID (6100, 6200).  SEARCH           
235800*                VARYING FOR 6010 (MASKED NUMBER UNIQUENESS), WHICH       
235900*                IS NOT A LOOKUP BY CT-CARD-ID.                           
236000* LEDGER-CARD-TABLE  ALWAYS SEARCH VARYING (1510, 6210) - LOADED IN       
236100*                LEDGER ARRIVAL ORDER, NOT CARD-ID ORDER.                 
236200*                                                                         
236300* THE RULE OF THUMB THROUGHOUT THIS PROGRAM: SEARCH ALL IS USED           
236400* ONLY WHEN THE TABLES OWN ASCENDING KEY CLAUSE MATCHES THE FIELD         
236500* BEING SEARCHED ON; EVERY OTHER LOOKUP, REGARDLESS OF HOW OFTEN          
236600* IT RUNS, USES SEARCH VARYING.  THIS MATCHES THE RULE GWLPOST            
236700* FOLLOWS FOR ITS OWN COPY OF THE SAME FOUR MASTER TABLES (SEE            
236800* GWLPOSTS OWN END-OF-PROGRAM NOTES).                                     
236900*                                                                         
237000* ================================================================        
237100* APPENDIX U - LOG-TYPE / LOG-REASON QUICK REFERENCE                      
237200* ================================================================        
237300*                                                                         
237400* LOG-TYPE IS ALWAYS THE THREE-CHARACTER CODE SHOWN IN EACH               
237500* SERVICE PARAGRAPHS FIRST MOVE STATEMENT (FOR EXAMPLE "CU " FOR          
237600* 3000, "RC " FOR 6000), EXCEPT FOR AN UNRECOGNISED MR-TYPE, WHICH        
237700* LOGS "UNK".  LOG-REASON IS A FORTY-BYTE FREE-TEXT FIELD SET             
237800* IMMEDIATELY BEFORE EACH PERFORM OF 2900-REJECT-REQUEST AND IS           
237900* NOT VALIDATED FOR LENGTH BEYOND THE PIC CLAUSE ITSELF - A REASON        
238000* LITERAL LONGER THAN FORTY BYTES WOULD BE A COMPILE-TIME ERROR,          
238100* NOT A RUNTIME ONE, SO THIS HAS NEVER BEEN A PRODUCTION CONCERN.         
238200*                                                                         
238300* ================================================================        
238400* END OF GWLMAINT SUPPLEMENTARY NOTES                                     
238500* ================================================================        
